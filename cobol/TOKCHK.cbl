000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TOKCHK.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/15/01.
000700 DATE-COMPILED. 04/15/01.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG                                                  *
001100******************************************************************
001200* 041501  JS   ORIGINAL SUBPROGRAM - VALIDATES THE SHAPE OF A     TOKC0010
001300*              SESSION TOKEN HANDED BACK BY THE TELLER SCREENS    TOKC0020
001400*              AND PULLS THE USER-ID OUT OF IT.  THIS PROGRAM     TOKC0030
001500*              DOES NOT MANUFACTURE TOKENS - THAT IS DONE BY      TOKC0040
001600*              THE ON-LINE REGION AT LOGON TIME.                  TOKC0050
001700* 091602  AK   TIGHTENED THE FIELD-COUNT EDIT - TICKET CL-0263    TOKC0060
001800* 030504  RSK  Y2K FOLLOW-UP REVIEW - NO DATE FIELDS HELD HERE,   TOKC0070
001900*              TOKEN FORMAT IS UNCHANGED                          TOKC0080
002000* 091704  AK   TOKEN LAYOUT CHANGED FROM "TOK-NNNNNN-CCCCCCCC" TO TOKC0090
002100*              THE ON-LINE REGION'S NEW USERID:TIMESTAMP:RANDOM   TOKC0100
002200*              SCHEME - TICKET CL-0271.  UNSTRING REPLACES THE    TOKC0110
002300*              OLD REFERENCE-MODIFICATION PARSE.                  TOKC0120
002350* 041513  AK   WS-OVERFLOW-FIELD WAS NEVER WIRED INTO THE UNSTRING TOKC0130
002360*              AS A RECEIVER SO A FOURTH FIELD NEVER TRIPPED THE   TOKC0140
002370*              COUNT EDIT - ADDED IT AS A 4TH INTO TARGET WITH ITS TOKC0150
002380*              OWN TALLY - TICKET CL-0298                          TOKC0160
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900 SPECIAL-NAMES.
003000     UPSI-0 ON STATUS IS TOKCHK-TRACE-ON
003100     UPSI-0 OFF STATUS IS TOKCHK-TRACE-OFF.
003200 INPUT-OUTPUT SECTION.
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700 WORKING-STORAGE SECTION.
003800*    A VALID TOKEN LOOKS LIKE  userId:timestamp:random  - EXACTLY
003900*    THREE FIELDS SEPARATED BY TWO COLONS.  THE FIRST FIELD IS
004000*    HANDED BACK TO THE CALLER AS THE CANDIDATE USER-ID; THE
004100*    CALLER STILL HAS TO LOOK IT UP AND CHECK IT IS ACTIVE.
004200 01  MISC-FIELDS.
004300     05  WS-COLON-COUNT          PIC 9(02)  COMP.
004400     05  WS-SUB                  PIC 9(02)  COMP.
004500     05  WS-FIELD-1              PIC X(40).
004600     05  WS-FIELD-2              PIC X(40).
004700     05  WS-FIELD-3              PIC X(40).
004800     05  WS-OVERFLOW-FIELD       PIC X(40).
004900     05  WS-TALLY-1              PIC 9(02)  COMP.
005000     05  WS-TALLY-2              PIC 9(02)  COMP.
005100     05  WS-TALLY-3              PIC 9(02)  COMP.
005150     05  WS-TALLY-4              PIC 9(02)  COMP.
005200
005300 LINKAGE SECTION.
005400 01  TOKCHK-TOKEN-IN             PIC X(40).
005500 01  TOKCHK-USER-ID-OUT          PIC X(06).
005600 01  TOKCHK-VALID-SW             PIC X(01).
005700     88  TOKCHK-VALID            VALUE "Y".
005800     88  TOKCHK-INVALID          VALUE "N".
005900
006000 PROCEDURE DIVISION USING TOKCHK-TOKEN-IN, TOKCHK-USER-ID-OUT,
006100                          TOKCHK-VALID-SW.
006200 000-MAINLINE.
006300     MOVE "N"    TO TOKCHK-VALID-SW.
006400     MOVE SPACES TO TOKCHK-USER-ID-OUT.
006500     PERFORM 100-SPLIT-TOKEN THRU 100-EXIT.
006600     PERFORM 200-CHECK-FORMAT THRU 200-EXIT.
006700 999-EXIT.
006800     GOBACK.
006900
007000*    UNSTRING ON ":" GIVES US THE FIRST THREE FIELDS AND A TALLY
007100*    OF WHAT EACH ONE CONSUMED.  A FOURTH COLON SPILLS INTO
007200*    WS-OVERFLOW-FIELD, WHICH IS HOW A TOO-LONG TOKEN GETS CAUGHT.
007300 100-SPLIT-TOKEN.
007400     MOVE SPACES TO WS-FIELD-1, WS-FIELD-2, WS-FIELD-3,
007500                    WS-OVERFLOW-FIELD.
007600     MOVE ZERO   TO WS-TALLY-1, WS-TALLY-2, WS-TALLY-3,
007650                    WS-TALLY-4, WS-COLON-COUNT.
007800     UNSTRING TOKCHK-TOKEN-IN DELIMITED BY ":"
007900         INTO WS-FIELD-1     COUNT IN WS-TALLY-1
008000              WS-FIELD-2     COUNT IN WS-TALLY-2
008100              WS-FIELD-3     COUNT IN WS-TALLY-3
008150              WS-OVERFLOW-FIELD COUNT IN WS-TALLY-4
008200         TALLYING IN WS-COLON-COUNT.
008300 100-EXIT.
008400     EXIT.
008500
008600 200-CHECK-FORMAT.
008700*    UNSTRING TALLIES THE NUMBER OF DELIMITED FIELDS IT FOUND,
008800*    NOT THE NUMBER OF COLONS - EXACTLY 3 MEANS EXACTLY 2 COLONS
008900*    AND NOTHING LEFT OVER IN A FOURTH FIELD.  WS-OVERFLOW-FIELD
008950*    IS THE 4TH RECEIVER - IF IT EVER COMES BACK NON-SPACE THE
008960*    TOKEN HAD A 4TH PART AND WS-COLON-COUNT WILL READ 4, NOT 3.
009000     IF WS-COLON-COUNT NOT = 3
009100         IF TOKCHK-TRACE-ON
009200             DISPLAY "TOKCHK - WRONG FIELD COUNT " WS-COLON-COUNT
009300         END-IF
009400         GO TO 200-EXIT
009500     END-IF.
009600     IF WS-FIELD-1 = SPACES
009700        OR WS-FIELD-2 = SPACES
009800        OR WS-FIELD-3 = SPACES
009900         GO TO 200-EXIT
010000     END-IF.
010100     IF WS-FIELD-1(1:1) NOT = "U"
010200         GO TO 200-EXIT
010300     END-IF.
010400     MOVE WS-FIELD-1(1:6) TO TOKCHK-USER-ID-OUT.
010500     MOVE "Y" TO TOKCHK-VALID-SW.
010600 200-EXIT.
010700     EXIT.
