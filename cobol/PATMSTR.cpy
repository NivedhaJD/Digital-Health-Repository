000100******************************************************************
000200*    COPYBOOK      PATMSTR                                       *
000300*    DESCRIPTION    PATIENT MASTER RECORD - ONE ENTRY PER         *
000400*                   REGISTERED PATIENT.  RECORD LENGTH 100 BYTES. *
000500*    MAINTAINED BY  PATEDIT (ADD/CHANGE/DELETE/LIST)              *
000600*    REFERENCED BY  APTBOOK, HLTHREC, USRAUTH, PATHIST            *
000700******************************************************************
000800* 040189  RSK  ORIGINAL LAYOUT FOR PATIENT MASTER FILE            PMST0010
000900* 081792  AK   ADDED PAT-GENDER AND PAT-CONTACT FIELDS            PMST0020
001000* 051299  TGD  Y2K - ID SUFFIX REDEFINE ADDED, NO DATE FIELDS     PMST0030
001100*              HELD IN THIS RECORD SO NO WINDOWING NEEDED         PMST0040
001200******************************************************************
001300 01  PAT-MASTER-REC.
001400     05  PAT-ID                       PIC X(06).
001500     05  PAT-ID-R    REDEFINES PAT-ID.
001600         10  PAT-ID-PREFIX            PIC X(01).
001700         10  PAT-ID-SUFFIX            PIC 9(05).
001800     05  PAT-NAME                     PIC X(30).
001900     05  PAT-AGE                      PIC 9(03).
002000     05  PAT-GENDER                   PIC X(10).
002100         88  PAT-GENDER-MALE          VALUE "MALE".
002200         88  PAT-GENDER-FEMALE        VALUE "FEMALE".
002300         88  PAT-GENDER-OTHER         VALUE "OTHER".
002400     05  PAT-CONTACT                  PIC X(10).
002500     05  FILLER                       PIC X(41).
002600*
002650 01  PAT-TABLE-CTL.
002660     05  WS-PAT-COUNT                 PIC 9(05)  COMP.
002700 01  PAT-TABLE-REC.
002800     05  PAT-TBL-ROW OCCURS 1 TO 500 TIMES
002810             DEPENDING ON WS-PAT-COUNT
002900             INDEXED BY PAT-IDX, PAT-SAVE-IDX.
003000         10  PAT-TBL-ID               PIC X(06).
003100         10  PAT-TBL-NAME             PIC X(30).
003200         10  PAT-TBL-AGE              PIC 9(03).
003300         10  PAT-TBL-GENDER           PIC X(10).
003400         10  PAT-TBL-CONTACT          PIC X(10).
003500         10  FILLER                   PIC X(41).
