000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PATEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE CLINIC'S PATIENT MASTER
001300*          FILE FROM A DAILY TRANSACTION FILE KEYED BY A REGIS-
001400*          TRATION-DESK ACTION CODE OF A(DD), U(PDATE), D(ELETE)
001500*          OR L(IST).
001600*
001700*          THE MASTER IS HELD ENTIRELY IN A WORKING-STORAGE TABLE
001800*          WHILE THE TRANSACTIONS ARE APPLIED, THEN SPUN BACK OUT
001900*          TO A NEW MASTER FILE - THE SAME OLD-MASTER/NEW-MASTER
002000*          TECHNIQUE USED ON THE REST OF THE NIGHTLY SUITE.
002100*
002200*          PATIENT-IDS ARE ASSIGNED BY THIS PROGRAM ON ADD - "P"
002300*          FOLLOWED BY A FIVE DIGIT SEQUENCE NUMBER THAT NEVER
002400*          STARTS LOWER THAN 01000.
002500*
002600******************************************************************
002700
002800          TRANSACTION FILE        -   DDS0001.PATTRAN
002900
003000          OLD MASTER FILE         -   DDS0001.PATMOLD
003100
003200          NEW MASTER FILE         -   DDS0001.PATMNEW
003300
003400          CONTROL LISTING         -   DDS0001.PATRPT
003500
003600          DUMP FILE               -   SYSOUT
003700
003800******************************************************************
003900*    CHANGE LOG                                                  *
004000******************************************************************
004100* 012388  JS   ORIGINAL PROGRAM                                  PED00010
004200* 050189  RSK  ADDED CONTACT-NUMBER EDIT FOR NEW REGISTRATION    PED00020
004300*              SCREENS                                          PED00030
004400* 081792  AK   ADDED GENDER FIELD REQUIRED BY NEW MASTER LAYOUT  PED00040
004500* 030394  RSK  UPDATE AND DELETE TRANSACTIONS ADDED - PREVIOUSLY PED00050
004600*              THIS JOB ONLY HANDLED NEW REGISTRATIONS           PED00060
004700* 112296  AK   PATIENT-ID SEQUENCE NOW SCANS THE TABLE FOR THE   PED00070
004800*              HIGH SUFFIX INSTEAD OF CARRYING A SEPARATE        PED00080
004900*              COUNTER ON A CONTROL FILE - TICKET CL-0071        PED00090
005000* 091498  TGD  Y2K REVIEW - THIS RECORD HOLDS NO DATE FIELDS,    PED00100
005100*              NO CHANGES REQUIRED                                PED00110
005200* 030502  JS   LIST TRANSACTION CODE ADDED FOR THE FRONT DESK    PED00120
005300*              LOOKUP SCREEN - TICKET CL-0231                    PED00130
005400* 051605  RSK  AGE UPPER BOUND TIGHTENED TO 150 PER CLINICAL     PED00140
005500*              RECORDS POLICY - TICKET CL-0309                   PED00150
005550* 041513  AK   NEW PATIENT-ID WAS BUILDING A 5-DIGIT SUFFIX EVEN  PED00160
005560*              BELOW 10000, PRODUCING P01000 INSTEAD OF P1000 -   PED00170
005570*              SUFFIX NOW PRINTS AT ITS NATURAL WIDTH, WIDENING   PED00180
005580*              ONLY PAST 9999 RESIDENTS - TICKET CL-0298          PED00190
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     UPSI-0 ON  STATUS IS PATEDIT-TRACE-ON
006400     UPSI-0 OFF STATUS IS PATEDIT-TRACE-OFF.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYSOUT
006800     ASSIGN TO UT-S-SYSOUT
006900       ORGANIZATION IS SEQUENTIAL.
007000
007100     SELECT PATTRAN
007200     ASSIGN TO UT-S-PATTRAN
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT PATMSTR-OLD
007700     ASSIGN TO UT-S-PATMOLD
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100     SELECT PATMSTR-NEW
008200     ASSIGN TO UT-S-PATMNEW
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600     SELECT PATRPT
008700     ASSIGN TO UT-S-PATRPT
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS OFCODE.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  SYSOUT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 130 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS SYSOUT-REC.
009900 01  SYSOUT-REC  PIC X(130).
010000
010100****** THIS FILE IS KEYED IN BY THE REGISTRATION DESK
010200****** THERE ARE DETAIL RECORDS FOR ADD/UPDATE/DELETE/LIST AND A
010300****** SINGLE TRAILER RECORD CARRYING THE TRANSACTION COUNT
010400****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
010500 FD  PATTRAN
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 80 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS PATTRAN-REC.
011100 01  PATTRAN-REC.
011200     05  PATTRAN-CODE                 PIC X(01).
011300         88  PATTRAN-ADD              VALUE "A".
011400         88  PATTRAN-UPDATE           VALUE "U".
011500         88  PATTRAN-DELETE           VALUE "D".
011600         88  PATTRAN-LIST             VALUE "L".
011700         88  PATTRAN-IS-TRAILER       VALUE "T".
011800     05  PATTRAN-PAT-ID               PIC X(06).
011900     05  PATTRAN-NAME                 PIC X(30).
012000     05  PATTRAN-AGE                  PIC 9(03).
012100     05  PATTRAN-GENDER               PIC X(10).
012200     05  PATTRAN-CONTACT              PIC X(10).
012300     05  FILLER                       PIC X(20).
012400 01  PATTRAN-TRAILER-REC REDEFINES PATTRAN-REC.
012500     05  FILLER                       PIC X(01).
012600     05  IN-TRAN-COUNT                PIC 9(09).
012700     05  FILLER                       PIC X(70).
012800
012900****** PRIOR NIGHT'S PATIENT MASTER, READ SEQUENTIALLY AND
013000****** LOADED INTO PAT-TABLE-REC FOR THE LIFE OF THE RUN
013100 FD  PATMSTR-OLD
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 100 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS PATMSTR-OLD-REC.
013700 01  PATMSTR-OLD-REC  PIC X(100).
013800
013900****** TONIGHT'S PATIENT MASTER, SPUN BACK OUT OF PAT-TABLE-REC
014000****** AT 999-CLEANUP ONCE ALL TRANSACTIONS HAVE BEEN APPLIED
014100 FD  PATMSTR-NEW
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 100 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS PATMSTR-NEW-REC.
014700 01  PATMSTR-NEW-REC  PIC X(100).
014800
014900 FD  PATRPT
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 100 CHARACTERS
015300     BLOCK CONTAINS 0 RECORDS
015400     DATA RECORD IS RPT-REC.
015500 01  RPT-REC  PIC X(100).
015600
015700** QSAM FILE
015800 WORKING-STORAGE SECTION.
015900
016000 01  FILE-STATUS-CODES.
016100     05  OFCODE                  PIC X(2).
016200         88 CODE-WRITE    VALUE SPACES.
016300
016400 COPY PATMSTR.
016500** QSAM FILE
016600
016700 01  WS-PATRPT-LINE.
016800     05  FILLER                  PIC X(01) VALUE SPACE.
016900     05  RPT-ACTION-O            PIC X(10).
017000     05  FILLER                  PIC X(02) VALUE SPACES.
017100     05  RPT-PAT-ID-O            PIC X(06).
017200     05  FILLER                  PIC X(02) VALUE SPACES.
017300     05  RPT-PAT-NAME-O          PIC X(30).
017400     05  FILLER                  PIC X(02) VALUE SPACES.
017500     05  RPT-MESSAGE-O           PIC X(40).
017600     05  FILLER                  PIC X(07) VALUE SPACES.
017700
017800 01  WS-NEW-ID-BUILD.
017900     05  WS-NEW-PAT-ID-PREFIX    PIC X(01).
018000     05  WS-NEW-PAT-ID-SUFFIX    PIC 9(05).
018100 01  WS-NEW-ID-BUILD-X REDEFINES WS-NEW-ID-BUILD
018200                                 PIC X(06).
018210*    SUFFIXES UNDER 10000 PRINT AT 4 DIGITS (P1000-P9999); ONLY   041513AK
018220*    THE RARE CLINIC PASSING 9,999 PATIENTS WIDENS TO 5            041513AK
018230 01  WS-NEW-PAT-ID-SUFFIX-ED     PIC ZZZZ9.
018300
018400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018500     05  RECORDS-READ            PIC 9(7)  COMP.
018600     05  RECORDS-WRITTEN         PIC 9(7)  COMP.
018700     05  RECORDS-IN-ERROR        PIC 9(7)  COMP.
018800     05  MASTER-RECS-OUT         PIC 9(7)  COMP.
018810*    041513 AK - MAX-SUFFIX/SUFFIX-CHK PULLED OUT TO 77-LEVELS -   041513AK
018820*    THEY ARE SCRATCH SCALARS FOR 350/355, NOT PART OF THE         041513AK
018830*    RUN-TOTALS GROUP ABOVE - CL-0298                              041513AK
018900 77  WS-MAX-SUFFIX               PIC 9(05) COMP.
019000 77  WS-SUFFIX-CHK               PIC 9(05) COMP.
019100
019200 01  FLAGS-AND-SWITCHES.
019300     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
019400         88  NO-MORE-DATA        VALUE "N".
019500     05  MORE-MASTER-SW          PIC X(01) VALUE "Y".
019600         88  NO-MORE-MASTER      VALUE "N".
019700     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
019800         88  RECORD-ERROR-FOUND  VALUE "Y".
019900         88  VALID-RECORD        VALUE "N".
020300
020310*    041513 AK - PAT-FOUND-SW PULLED OUT TO A 77-LEVEL, SHOP       041513AK
020320*    HABIT FOR A STANDALONE LOOKUP FLAG - CL-0298                  041513AK
020330 77  PAT-FOUND-SW                PIC X(01) VALUE "N".
020340     88  PAT-FOUND               VALUE "Y".
020350     88  PAT-NOT-FOUND           VALUE "N".
020400 01  WS-ERR-MSG-HOLD.
020500     05  ERR-MSG-PAT             PIC X(40).
020600
020700 COPY ABENDREC.
020800** QSAM FILE
020900
021000 PROCEDURE DIVISION.
021100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021200     PERFORM 100-MAINLINE THRU 100-EXIT
021300             UNTIL NO-MORE-DATA OR
021400      ******* Balancing logic put in by RSK 03/03/94
021500             PATTRAN-IS-TRAILER.
021600     PERFORM 999-CLEANUP THRU 999-EXIT.
021700     MOVE +0 TO RETURN-CODE.
021800     GOBACK.
021900
022000 000-HOUSEKEEPING.
022100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022200     DISPLAY "******** BEGIN JOB PATEDIT ********".
022300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
022400     MOVE ZERO TO WS-PAT-COUNT.
022500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022600     PERFORM 050-LOAD-PAT-TABLE THRU 050-EXIT.
022700     PERFORM 900-READ-PATTRAN THRU 900-EXIT.
022800     IF NO-MORE-DATA
022900         MOVE "EMPTY PATIENT TRANSACTION FILE" TO ABEND-REASON
023000         GO TO 1000-ABEND-RTN.
023100 000-EXIT.
023200     EXIT.
023300
023400 050-LOAD-PAT-TABLE.
023500     MOVE "050-LOAD-PAT-TABLE" TO PARA-NAME.
023600     MOVE "Y" TO MORE-MASTER-SW.
023700     PERFORM 055-LOAD-ONE-PATIENT THRU 055-EXIT
023800             UNTIL NO-MORE-MASTER.
023900 050-EXIT.
024000     EXIT.
024100
024200 055-LOAD-ONE-PATIENT.
024300     READ PATMSTR-OLD INTO PAT-MASTER-REC
024400         AT END MOVE "N" TO MORE-MASTER-SW
024500         GO TO 055-EXIT
024600     END-READ.
024700     ADD 1 TO WS-PAT-COUNT.
024800     SET PAT-IDX TO WS-PAT-COUNT.
024900     MOVE PAT-ID      TO PAT-TBL-ID(PAT-IDX).
025000     MOVE PAT-NAME    TO PAT-TBL-NAME(PAT-IDX).
025100     MOVE PAT-AGE     TO PAT-TBL-AGE(PAT-IDX).
025200     MOVE PAT-GENDER  TO PAT-TBL-GENDER(PAT-IDX).
025300     MOVE PAT-CONTACT TO PAT-TBL-CONTACT(PAT-IDX).
025400 055-EXIT.
025500     EXIT.
025600
025700 100-MAINLINE.
025800     MOVE "100-MAINLINE" TO PARA-NAME.
025900     MOVE "N" TO ERROR-FOUND-SW.
026000     EVALUATE TRUE
026100         WHEN PATTRAN-ADD
026200             PERFORM 300-FIELD-EDITS THRU 300-EXIT
026300             IF VALID-RECORD
026400                 PERFORM 400-ADD-PATIENT THRU 400-EXIT
026500             ELSE
026600                 PERFORM 710-WRITE-PATERR THRU 710-EXIT
026700             END-IF
026800         WHEN PATTRAN-UPDATE
026900             PERFORM 300-FIELD-EDITS THRU 300-EXIT
027000             IF VALID-RECORD
027100                 PERFORM 450-UPDATE-PATIENT THRU 450-EXIT
027200             ELSE
027300                 PERFORM 710-WRITE-PATERR THRU 710-EXIT
027400             END-IF
027500         WHEN PATTRAN-DELETE
027600             PERFORM 500-DELETE-PATIENT THRU 500-EXIT
027700         WHEN PATTRAN-LIST
027800             PERFORM 550-LIST-PATIENT THRU 550-EXIT
027900         WHEN OTHER
028000             MOVE "*** INVALID TRANSACTION CODE" TO ERR-MSG-PAT
028100             PERFORM 710-WRITE-PATERR THRU 710-EXIT
028200     END-EVALUATE.
028300     PERFORM 900-READ-PATTRAN THRU 900-EXIT.
028400 100-EXIT.
028500     EXIT.
028600
028700 300-FIELD-EDITS.
028800     MOVE "300-FIELD-EDITS" TO PARA-NAME.
028900     MOVE "N" TO ERROR-FOUND-SW.
029000     IF PATTRAN-NAME = SPACES
029100        MOVE "*** MISSING PATIENT NAME" TO ERR-MSG-PAT
029200        MOVE "Y" TO ERROR-FOUND-SW
029300        GO TO 300-EXIT.
029400
029500     IF PATTRAN-AGE IS NOT NUMERIC
029600        MOVE "*** NON-NUMERIC PATIENT AGE" TO ERR-MSG-PAT
029700        MOVE "Y" TO ERROR-FOUND-SW
029800        GO TO 300-EXIT.
029900
030000*    AGE MUST BE GREATER THAN ZERO AND NO MORE THAN 150        051605RSK
030100     IF PATTRAN-AGE = 0 OR PATTRAN-AGE > 150
030200        MOVE "*** PATIENT AGE OUT OF RANGE" TO ERR-MSG-PAT
030300        MOVE "Y" TO ERROR-FOUND-SW
030400        GO TO 300-EXIT.
030500
030600     IF PATTRAN-GENDER = SPACES
030700        MOVE "*** MISSING PATIENT GENDER" TO ERR-MSG-PAT
030800        MOVE "Y" TO ERROR-FOUND-SW
030900        GO TO 300-EXIT.
031000
031100*    CONTACT NUMBER MUST BE EXACTLY 10 DIGITS                  050189RSK
031200     IF PATTRAN-CONTACT IS NOT NUMERIC
031300        MOVE "*** CONTACT MUST BE 10 DIGITS" TO ERR-MSG-PAT
031400        MOVE "Y" TO ERROR-FOUND-SW
031500        GO TO 300-EXIT.
031600 300-EXIT.
031700     EXIT.
031800
031900 350-NEXT-PAT-ID.
032000     MOVE "350-NEXT-PAT-ID" TO PARA-NAME.
032100*    SCAN THE TABLE FOR THE HIGHEST NUMERIC SUFFIX IN USE -     112296AK
032200*    THE FIRST PATIENT ASSIGNED IS ALWAYS P1000 OR HIGHER         041513AK
032300     MOVE 999 TO WS-MAX-SUFFIX.
032400     IF WS-PAT-COUNT > 0
032500         PERFORM 355-CHECK-ONE-SUFFIX THRU 355-EXIT
032600             VARYING PAT-IDX FROM 1 BY 1
032700             UNTIL PAT-IDX > WS-PAT-COUNT
032800     END-IF.
032900     ADD 1 TO WS-MAX-SUFFIX GIVING WS-NEW-PAT-ID-SUFFIX.
033000     MOVE "P" TO WS-NEW-PAT-ID-PREFIX.
033010*    BELOW 10000 THE SUFFIX PRINTS AT ITS NATURAL 4 DIGITS - NO   041513AK
033020*    LEADING ZERO - ONLY A SUFFIX OF 10000 OR MORE USES ALL 5     041513AK
033030     MOVE SPACES TO WS-NEW-ID-BUILD-X.
033040     IF WS-NEW-PAT-ID-SUFFIX < 10000
033050         MOVE WS-NEW-PAT-ID-SUFFIX TO WS-NEW-PAT-ID-SUFFIX-ED
033060         STRING WS-NEW-PAT-ID-PREFIX         DELIMITED BY SIZE
033070                WS-NEW-PAT-ID-SUFFIX-ED(2:4) DELIMITED BY SIZE
033080             INTO WS-NEW-ID-BUILD-X
033090     ELSE
033095         MOVE WS-NEW-ID-BUILD TO WS-NEW-ID-BUILD-X
033097     END-IF.
033099 350-EXIT.
033200     EXIT.
033300
033400 355-CHECK-ONE-SUFFIX.
033410*    EXISTING IDS MAY BE THE OLD 6-BYTE FORM OR THE NATURAL-WIDTH  041513AK
033420*    5-BYTE FORM - A TRAILING SPACE IN POSITION 6 MEANS 4 DIGITS   041513AK
033430     MOVE ZERO TO WS-SUFFIX-CHK.
033500     IF PAT-TBL-ID(PAT-IDX)(1:1) = "P"
033510         IF PAT-TBL-ID(PAT-IDX)(6:1) = SPACE
033520             IF PAT-TBL-ID(PAT-IDX)(2:4) IS NUMERIC
033530                 MOVE PAT-TBL-ID(PAT-IDX)(2:4) TO WS-SUFFIX-CHK
033540             END-IF
033550         ELSE
033600            IF PAT-TBL-ID(PAT-IDX)(2:5) IS NUMERIC
033700                MOVE PAT-TBL-ID(PAT-IDX)(2:5) TO WS-SUFFIX-CHK
033710            END-IF
033720         END-IF
033800         IF WS-SUFFIX-CHK > WS-MAX-SUFFIX
033900             MOVE WS-SUFFIX-CHK TO WS-MAX-SUFFIX
034000         END-IF
034100     END-IF.
034200 355-EXIT.
034300     EXIT.
034400
034500 360-FIND-PATIENT.
034600     MOVE "360-FIND-PATIENT" TO PARA-NAME.
034700     MOVE "N" TO PAT-FOUND-SW.
034800     IF WS-PAT-COUNT > 0
034900         SET PAT-IDX TO 1
035000         SEARCH PAT-TBL-ROW
035100             AT END
035200                 MOVE "N" TO PAT-FOUND-SW
035300             WHEN PAT-TBL-ID(PAT-IDX) = PATTRAN-PAT-ID
035400                 SET PAT-SAVE-IDX TO PAT-IDX
035500                 MOVE "Y" TO PAT-FOUND-SW
035600         END-SEARCH
035700     END-IF.
035800 360-EXIT.
035900     EXIT.
036000
036100 400-ADD-PATIENT.
036200     MOVE "400-ADD-PATIENT" TO PARA-NAME.
036300     PERFORM 350-NEXT-PAT-ID THRU 350-EXIT.
036400     ADD 1 TO WS-PAT-COUNT.
036500     SET PAT-IDX TO WS-PAT-COUNT.
036600     MOVE WS-NEW-ID-BUILD-X   TO PAT-TBL-ID(PAT-IDX).
036700     MOVE PATTRAN-NAME        TO PAT-TBL-NAME(PAT-IDX).
036800     MOVE PATTRAN-AGE         TO PAT-TBL-AGE(PAT-IDX).
036900     MOVE PATTRAN-GENDER      TO PAT-TBL-GENDER(PAT-IDX).
037000     MOVE PATTRAN-CONTACT     TO PAT-TBL-CONTACT(PAT-IDX).
037100     ADD 1 TO RECORDS-WRITTEN.
037200     MOVE "ADDED"             TO RPT-ACTION-O.
037300     MOVE WS-NEW-ID-BUILD-X   TO RPT-PAT-ID-O.
037400     MOVE PATTRAN-NAME        TO RPT-PAT-NAME-O.
037500     MOVE SPACES              TO RPT-MESSAGE-O.
037600     PERFORM 700-WRITE-PATRPT THRU 700-EXIT.
037700 400-EXIT.
037800     EXIT.
037900
038000 450-UPDATE-PATIENT.
038100     MOVE "450-UPDATE-PATIENT" TO PARA-NAME.
038200     PERFORM 360-FIND-PATIENT THRU 360-EXIT.
038300     IF NOT PAT-FOUND
038400         MOVE "*** PATIENT NOT ON FILE FOR UPDATE" TO ERR-MSG-PAT
038500         PERFORM 710-WRITE-PATERR THRU 710-EXIT
038600         GO TO 450-EXIT.
038700     MOVE PATTRAN-NAME        TO PAT-TBL-NAME(PAT-SAVE-IDX).
038800     MOVE PATTRAN-AGE         TO PAT-TBL-AGE(PAT-SAVE-IDX).
038900     MOVE PATTRAN-GENDER      TO PAT-TBL-GENDER(PAT-SAVE-IDX).
039000     MOVE PATTRAN-CONTACT     TO PAT-TBL-CONTACT(PAT-SAVE-IDX).
039100     ADD 1 TO RECORDS-WRITTEN.
039200     MOVE "UPDATED"           TO RPT-ACTION-O.
039300     MOVE PATTRAN-PAT-ID      TO RPT-PAT-ID-O.
039400     MOVE PATTRAN-NAME        TO RPT-PAT-NAME-O.
039500     MOVE SPACES              TO RPT-MESSAGE-O.
039600     PERFORM 700-WRITE-PATRPT THRU 700-EXIT.
039700 450-EXIT.
039800     EXIT.
039900
040000 500-DELETE-PATIENT.
040100     MOVE "500-DELETE-PATIENT" TO PARA-NAME.
040200     PERFORM 360-FIND-PATIENT THRU 360-EXIT.
040300     IF NOT PAT-FOUND
040400         MOVE "*** PATIENT NOT ON FILE FOR DELETE" TO ERR-MSG-PAT
040500         PERFORM 710-WRITE-PATERR THRU 710-EXIT
040600         GO TO 500-EXIT.
040700     MOVE PATTRAN-PAT-ID      TO RPT-PAT-ID-O.
040800     MOVE PAT-TBL-NAME(PAT-SAVE-IDX) TO RPT-PAT-NAME-O.
040900     PERFORM 560-REMOVE-TABLE-ROW THRU 560-EXIT.
041000     ADD 1 TO RECORDS-WRITTEN.
041100     MOVE "DELETED"           TO RPT-ACTION-O.
041200     MOVE SPACES              TO RPT-MESSAGE-O.
041300     PERFORM 700-WRITE-PATRPT THRU 700-EXIT.
041400 500-EXIT.
041500     EXIT.
041600
041700 550-LIST-PATIENT.
041800     MOVE "550-LIST-PATIENT" TO PARA-NAME.
041900     PERFORM 360-FIND-PATIENT THRU 360-EXIT.
042000     IF NOT PAT-FOUND
042100         MOVE "*** PATIENT NOT ON FILE FOR LIST" TO ERR-MSG-PAT
042200         PERFORM 710-WRITE-PATERR THRU 710-EXIT
042300         GO TO 550-EXIT.
042400     MOVE "LISTED"            TO RPT-ACTION-O.
042500     MOVE PAT-TBL-ID(PAT-SAVE-IDX)   TO RPT-PAT-ID-O.
042600     MOVE PAT-TBL-NAME(PAT-SAVE-IDX) TO RPT-PAT-NAME-O.
042700     MOVE SPACES              TO RPT-MESSAGE-O.
042800     PERFORM 700-WRITE-PATRPT THRU 700-EXIT.
042900 550-EXIT.
043000     EXIT.
043100
043200 560-REMOVE-TABLE-ROW.
043300     MOVE "560-REMOVE-TABLE-ROW" TO PARA-NAME.
043400     IF PAT-SAVE-IDX < WS-PAT-COUNT
043500         PERFORM 565-SHIFT-ONE-ROW THRU 565-EXIT
043600             VARYING PAT-IDX FROM PAT-SAVE-IDX BY 1
043700             UNTIL PAT-IDX >= WS-PAT-COUNT
043800     END-IF.
043900     SUBTRACT 1 FROM WS-PAT-COUNT.
044000 560-EXIT.
044100     EXIT.
044200
044300 565-SHIFT-ONE-ROW.
044400     MOVE PAT-TBL-ID(PAT-IDX + 1)      TO PAT-TBL-ID(PAT-IDX).
044500     MOVE PAT-TBL-NAME(PAT-IDX + 1)    TO PAT-TBL-NAME(PAT-IDX).
044600     MOVE PAT-TBL-AGE(PAT-IDX + 1)     TO PAT-TBL-AGE(PAT-IDX).
044700     MOVE PAT-TBL-GENDER(PAT-IDX + 1)  TO PAT-TBL-GENDER(PAT-IDX).
044800     MOVE PAT-TBL-CONTACT(PAT-IDX + 1) TO PAT-TBL-CONTACT(PAT-IDX).
044900 565-EXIT.
045000     EXIT.
045100
045200 700-WRITE-PATRPT.
045300     MOVE "700-WRITE-PATRPT" TO PARA-NAME.
045400     WRITE RPT-REC FROM WS-PATRPT-LINE.
045500 700-EXIT.
045600     EXIT.
045700
045800 710-WRITE-PATERR.
045900     MOVE "710-WRITE-PATERR" TO PARA-NAME.
046000     MOVE "REJECTED"          TO RPT-ACTION-O.
046100     MOVE PATTRAN-PAT-ID      TO RPT-PAT-ID-O.
046200     MOVE PATTRAN-NAME        TO RPT-PAT-NAME-O.
046300     MOVE ERR-MSG-PAT         TO RPT-MESSAGE-O.
046400     WRITE RPT-REC FROM WS-PATRPT-LINE.
046500     ADD 1 TO RECORDS-IN-ERROR.
046600 710-EXIT.
046700     EXIT.
046800
046900 800-OPEN-FILES.
047000     MOVE "800-OPEN-FILES" TO PARA-NAME.
047100     OPEN INPUT  PATTRAN, PATMSTR-OLD.
047200     OPEN OUTPUT PATMSTR-NEW, PATRPT, SYSOUT.
047300 800-EXIT.
047400     EXIT.
047500
047600 850-CLOSE-FILES.
047700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
047800     CLOSE PATTRAN, PATMSTR-OLD, PATMSTR-NEW, PATRPT, SYSOUT.
047900 850-EXIT.
048000     EXIT.
048100
048200 900-READ-PATTRAN.
048300     MOVE "900-READ-PATTRAN" TO PARA-NAME.
048400     READ PATTRAN
048500         AT END MOVE "N" TO MORE-DATA-SW
048600         GO TO 900-EXIT
048700     END-READ.
048800     ADD 1 TO RECORDS-READ.
048900 900-EXIT.
049000     EXIT.
049100
049200 950-REWRITE-MASTER.
049300     MOVE "950-REWRITE-MASTER" TO PARA-NAME.
049400     IF WS-PAT-COUNT > 0
049500         PERFORM 955-WRITE-ONE-PATIENT THRU 955-EXIT
049600             VARYING PAT-IDX FROM 1 BY 1
049700             UNTIL PAT-IDX > WS-PAT-COUNT
049800     END-IF.
049900 950-EXIT.
050000     EXIT.
050100
050200 955-WRITE-ONE-PATIENT.
050300     MOVE PAT-TBL-ID(PAT-IDX)      TO PAT-ID.
050400     MOVE PAT-TBL-NAME(PAT-IDX)    TO PAT-NAME.
050500     MOVE PAT-TBL-AGE(PAT-IDX)     TO PAT-AGE.
050600     MOVE PAT-TBL-GENDER(PAT-IDX)  TO PAT-GENDER.
050700     MOVE PAT-TBL-CONTACT(PAT-IDX) TO PAT-CONTACT.
050800     WRITE PATMSTR-NEW-REC FROM PAT-MASTER-REC.
050900     ADD 1 TO MASTER-RECS-OUT.
051000 955-EXIT.
051100     EXIT.
051200
051300 999-CLEANUP.
051400     MOVE "999-CLEANUP" TO PARA-NAME.
051500*    FINAL BALANCING OF TRANSACTIONS READ AGAINST THE TRAILER
051600     IF NOT PATTRAN-IS-TRAILER
051700         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
051800         GO TO 1000-ABEND-RTN.
051900
052000     IF RECORDS-READ NOT EQUAL TO IN-TRAN-COUNT
052100         MOVE "** INVALID FILE - TRANSACTIONS OUT OF BALANCE"
052200                               TO ABEND-REASON
052300         MOVE RECORDS-READ     TO ACTUAL-VAL
052400         MOVE IN-TRAN-COUNT    TO EXPECTED-VAL
052500         WRITE SYSOUT-REC FROM ABEND-REC
052600         GO TO 1000-ABEND-RTN.
052700
052800     PERFORM 950-REWRITE-MASTER THRU 950-EXIT.
052900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053000
053100     DISPLAY "** PATIENT TRANSACTIONS READ **".
053200     DISPLAY RECORDS-READ.
053300     DISPLAY "** PATIENT TRANSACTIONS APPLIED **".
053400     DISPLAY RECORDS-WRITTEN.
053500     DISPLAY "** PATIENT TRANSACTIONS REJECTED **".
053600     DISPLAY RECORDS-IN-ERROR.
053700     DISPLAY "** PATIENT MASTER RECORDS WRITTEN **".
053800     DISPLAY MASTER-RECS-OUT.
053900
054000     DISPLAY "******** NORMAL END OF JOB PATEDIT ********".
054100 999-EXIT.
054200     EXIT.
054300
054400 1000-ABEND-RTN.
054500     WRITE SYSOUT-REC FROM ABEND-REC.
054600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054700     DISPLAY "*** ABNORMAL END OF JOB-PATEDIT ***" UPON CONSOLE.
054800     DIVIDE ZERO-VAL INTO ONE-VAL.
