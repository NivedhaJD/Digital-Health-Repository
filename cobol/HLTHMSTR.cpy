000100******************************************************************
000200*    COPYBOOK      HLTHMSTR                                      *
000300*    DESCRIPTION    HEALTH RECORD MASTER - ONE ENTRY PER PATIENT  *
000400*                   VISIT (SYMPTOMS/DIAGNOSIS/PRESCRIPTION).      *
000500*                   RECORD LENGTH 200 BYTES.                      *
000600*    MAINTAINED BY  HLTHREC (ADD / LIST BY PATIENT OR DOCTOR)     *
000700*    REFERENCED BY  PATHIST (HISTORY REPORT)                      *
000800******************************************************************
000900* 062291  RSK  ORIGINAL LAYOUT FOR VISIT/TREATMENT NOTES FILE     HMST0010
001000* 041094  AK   WIDENED SYMPTOMS AND DIAGNOSIS TO 50 BYTES EACH    HMST0020
001100* 091799  TGD  Y2K - REC-DATETIME IS CCYYMMDDHH24, REVIEWED OK    HMST0030
001200* 022003  JS   PRESCRIPTION DEFAULTS TO "NONE" WHEN NOT KEYED -   HMST0040
001300*              TICKET CL-0255                                    HMST0050
001400******************************************************************
001500 01  HLTH-MASTER-REC.
001600     05  REC-ID                       PIC X(06).
001700     05  REC-PATIENT-ID               PIC X(06).
001800     05  REC-DOCTOR-ID                PIC X(06).
001900     05  REC-DATETIME                 PIC 9(12).
002000     05  REC-DATETIME-R REDEFINES REC-DATETIME.
002100         10  REC-DT-CCYY              PIC 9(04).
002200         10  REC-DT-MM                PIC 9(02).
002300         10  REC-DT-DD                PIC 9(02).
002400         10  REC-DT-HH                PIC 9(02).
002500         10  REC-DT-MN                PIC 9(02).
002600     05  REC-SYMPTOMS                 PIC X(50).
002700     05  REC-DIAGNOSIS                PIC X(50).
002800     05  REC-PRESCRIPTION             PIC X(50).
002900     05  FILLER                       PIC X(20).
003000*
003050 01  HLTH-TABLE-CTL.
003060     05  WS-HLTH-COUNT                PIC 9(05)  COMP.
003100 01  HLTH-TABLE-REC.
003200     05  HLTH-TBL-ROW OCCURS 1 TO 4000 TIMES
003210             DEPENDING ON WS-HLTH-COUNT
003300             INDEXED BY HLTH-IDX, HLTH-SAVE-IDX.
003400         10  HLTH-TBL-ID              PIC X(06).
003500         10  HLTH-TBL-PATIENT-ID      PIC X(06).
003600         10  HLTH-TBL-DOCTOR-ID       PIC X(06).
003700         10  HLTH-TBL-DATETIME        PIC 9(12).
003800         10  HLTH-TBL-SYMPTOMS        PIC X(50).
003900         10  HLTH-TBL-DIAGNOSIS       PIC X(50).
004000         10  HLTH-TBL-PRESCRIPTION    PIC X(50).
004100         10  FILLER                   PIC X(20).
