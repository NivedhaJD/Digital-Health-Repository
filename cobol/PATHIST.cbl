000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PATHIST.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 05/02/89.
000600 DATE-COMPILED. 05/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRINTS THE PATIENT HEALTH HISTORY REPORT
001300*          HANDED TO A PATIENT OR KEPT IN THE CHART AT DISCHARGE.
001400*          ONE REQUEST RECORD NAMES ONE PATIENT; THE PATIENT AND
001500*          DOCTOR MASTERS AND THE FULL HEALTH-RECORD FILE ARE ALL
001600*          LOADED INTO TABLES AT THE START OF THE RUN AND THE
001700*          PATIENT'S VISITS ARE PULLED OUT AND PRINTED OLDEST
001800*          FIRST.
001900*
002000*          THIS PROGRAM NEVER UPDATES ANY OF THE THREE MASTERS -
002100*          THEY ARE OPENED FOR REFERENCE ONLY.
002200*
002300******************************************************************
002400
002500          TRANSACTION FILE        -   DDS0001.PATHTRAN
002600
002700          PATIENT FILE (REF ONLY) -   DDS0001.PATMOLD
002800
002900          DOCTOR FILE (REF ONLY)  -   DDS0001.DOCMOLD
003000
003100          HEALTH-RECORD FILE (REF ONLY) - DDS0001.HRECOLD
003200
003300          PRINTED REPORT          -   DDS0001.PATRPT
003400
003500          DUMP FILE               -   SYSOUT
003600
003700******************************************************************
003800*    CHANGE LOG                                                  *
003900******************************************************************
004000* 050289  JS   ORIGINAL PROGRAM                                   PHS00010
004100* 092698  TGD  Y2K - REVIEWED, ALL DATETIMES ALREADY CCYYMMDDHH24  PHS00020
004200*              ON THE HEALTH-RECORD FILE, NO WINDOWING NEEDED      PHS00030
004300* 040710  AK   DOCTOR NAME NOW PRINTED ALONGSIDE THE DOCTOR ID ON  PHS00040
004400*              EACH VISIT BLOCK - IF THE DOCTOR HAS SINCE BEEN     PHS00050
004500*              REMOVED FROM DOCMSTR ONLY THE ID PRINTS - CL-0279   PHS00060
004600* 031113  RSK  BLANK PRESCRIPTION NOW PRINTS "NONE" TO MATCH       PHS00070
004700*              HLTHREC'S CONTROL-LISTING CONVENTION - CL-0296      PHS00080
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 ON  STATUS IS PATHIST-TRACE-ON
005600     UPSI-0 OFF STATUS IS PATHIST-TRACE-OFF.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT PATHTRAN
006400     ASSIGN TO UT-S-PATHTRAN
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800     SELECT PATMSTR-OLD
006900     ASSIGN TO UT-S-PATMOLD
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT DOCMSTR-OLD
007400     ASSIGN TO UT-S-DOCMOLD
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800     SELECT HLTHMSTR-OLD
007900     ASSIGN TO UT-S-HRECOLD
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200
008300     SELECT PATRPT
008400     ASSIGN TO UT-S-PATRPT
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 130 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC  PIC X(130).
009700
009800****** ONE RECORD PER "PRINT THIS PATIENT'S HISTORY" REQUEST.
009900****** THE TRAILER RECORD CARRIES THE TRANSACTION COUNT FOR
010000****** BALANCE CHECKING AT CLEANUP TIME
010100 FD  PATHTRAN
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 80 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS PATHTRAN-REC.
010700 01  PATHTRAN-REC.
010800     05  PATHTRAN-RECORD-TYPE         PIC X(01).
010900         88  PATHTRAN-DETAIL          VALUE "D".
011000         88  PATHTRAN-IS-TRAILER      VALUE "T".
011100     05  PATHTRAN-PATIENT-ID          PIC X(06).
011200     05  FILLER                       PIC X(73).
011300 01  PATHTRAN-TRAILER-REC REDEFINES PATHTRAN-REC.
011400     05  FILLER                       PIC X(01).
011500     05  IN-TRAN-COUNT                PIC 9(09).
011600     05  FILLER                       PIC X(70).
011700
011800 FD  PATMSTR-OLD
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 100 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS PATMSTR-OLD-REC.
012400 01  PATMSTR-OLD-REC  PIC X(100).
012500
012600 FD  DOCMSTR-OLD
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 80 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS DOCMSTR-OLD-REC.
013200 01  DOCMSTR-OLD-REC  PIC X(80).
013300
013400 FD  HLTHMSTR-OLD
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 200 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS HLTHMSTR-OLD-REC.
014000 01  HLTHMSTR-OLD-REC  PIC X(200).
014100
014200 FD  PATRPT
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 132 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS RPT-REC.
014800 01  RPT-REC  PIC X(132).
014900
015000** QSAM FILE
015100 WORKING-STORAGE SECTION.
015200
015300 01  FILE-STATUS-CODES.
015400     05  OFCODE                  PIC X(2).
015500         88 CODE-WRITE    VALUE SPACES.
015600
015700 COPY PATMSTR.
015800** QSAM FILE
015900
016000 COPY DOCMSTR.
016100
016200 COPY HLTHMSTR.
016300
016400 01  WS-SEPARATOR-LINE.
016500     05  FILLER                  PIC X(132) VALUE ALL "=".
016600
016700 01  WS-TITLE-LINE.
016800     05  FILLER                  PIC X(40) VALUE SPACES.
016900     05  FILLER                  PIC X(30) VALUE
017000         "PATIENT HEALTH HISTORY REPORT".
017100     05  FILLER                  PIC X(62) VALUE SPACES.
017200
017300 01  WS-SECTION-HDR-LINE.
017400     05  SECTION-LABEL-O         PIC X(30).
017500     05  FILLER                  PIC X(102) VALUE SPACES.
017600
017700*    ONE GENERIC LABEL/VALUE LINE USED FOR EVERY DETAIL LINE IN
017800*    THE PATIENT-INFORMATION AND VISIT BLOCKS
017900 01  WS-DETAIL-LINE.
018000     05  FILLER                  PIC X(02) VALUE SPACES.
018100     05  DETAIL-LABEL-O          PIC X(18).
018200     05  DETAIL-VALUE-O          PIC X(90).
018300     05  FILLER                  PIC X(22) VALUE SPACES.
018400*    A FREE-TEXT MESSAGE CAN OVERLAY THE SAME 132 BYTES, USED FOR  040710AK
018500*    "NO MEDICAL RECORDS FOUND" AND FOR REJECTED-PATIENT MESSAGES
018600 01  WS-DETAIL-MSG-LINE REDEFINES WS-DETAIL-LINE.
018700     05  FILLER                  PIC X(02) VALUE SPACES.
018800     05  DETAIL-MSG-O            PIC X(130).
018900
019000 01  WS-VISIT-HDR-LINE.
019100     05  FILLER                  PIC X(02) VALUE SPACES.
019200     05  VISIT-LABEL-O           PIC X(10) VALUE "VISIT #".
019300     05  VISIT-NBR-O             PIC Z(04)9.
019400     05  FILLER                  PIC X(115) VALUE SPACES.
019500
019600 01  WS-BLANK-LINE.
019700     05  FILLER                  PIC X(132) VALUE SPACES.
019800
019900 01  WS-CURRENT-DATE-FIELDS.
020000     05  WS-CURRENT-DATE.
020100         10  WS-CURRENT-YEAR    PIC  9(4).
020200         10  WS-CURRENT-MONTH   PIC  9(2).
020300         10  WS-CURRENT-DAY     PIC  9(2).
020400     05  WS-CURRENT-TIME.
020500         10  WS-CURRENT-HOUR    PIC  9(2).
020600         10  WS-CURRENT-MINUTE  PIC  9(2).
020700         10  WS-CURRENT-SECOND  PIC  9(2).
020800         10  WS-CURRENT-MS      PIC  9(2).
020900     05  WS-DIFF-FROM-GMT       PIC S9(4).
021000
021100 01  WS-VISIT-DATE-O             PIC X(16).
021200
021300** INDEX LIST USED TO SORT A PATIENT'S VISITS BY DATE - ONLY THE
021400** SMALL INDEX VALUES ARE SWAPPED, NEVER THE FULL 200-BYTE ROW
021500 01  WS-MATCH-TABLE-CTL.
021600     05  WS-MATCH-COUNT          PIC 9(05)  COMP.
021700 01  WS-MATCH-TABLE.
021800     05  WS-MATCH-ROW OCCURS 1 TO 4000 TIMES
021900             DEPENDING ON WS-MATCH-COUNT
022000             INDEXED BY MTCH-IDX, MTCH-SAVE-IDX.
022100         10  WS-MATCH-HLTH-IDX   PIC 9(05)  COMP.
022200 01  WS-SWAP-IDX                 PIC 9(05)  COMP.
022300
022400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
022500     05  RECORDS-READ            PIC 9(7)  COMP.
022600     05  REPORTS-PRINTED         PIC 9(7)  COMP.
022700     05  REPORTS-REJECTED        PIC 9(7)  COMP.
022800
022900 01  FLAGS-AND-SWITCHES.
023000     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
023100         88  NO-MORE-DATA        VALUE "N".
023200     05  MORE-MASTER-SW          PIC X(01) VALUE "Y".
023300         88  NO-MORE-MASTER      VALUE "N".
023400     05  PAT-FOUND-SW            PIC X(01) VALUE "N".
023500         88  PAT-FOUND           VALUE "Y".
023600         88  PAT-NOT-FOUND       VALUE "N".
023700     05  DOC-FOUND-SW            PIC X(01) VALUE "N".
023800         88  DOC-FOUND           VALUE "Y".
023900         88  DOC-NOT-FOUND       VALUE "N".
024000
024100 COPY ABENDREC.
024200** QSAM FILE
024300
024400 PROCEDURE DIVISION.
024500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024600     PERFORM 100-MAINLINE THRU 100-EXIT
024700             UNTIL NO-MORE-DATA OR
024800      ******* Balancing logic put in by JS 05/02/89
024900             PATHTRAN-IS-TRAILER.
025000     PERFORM 999-CLEANUP THRU 999-EXIT.
025100     MOVE +0 TO RETURN-CODE.
025200     GOBACK.
025300
025400 000-HOUSEKEEPING.
025500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025600     DISPLAY "******** BEGIN JOB PATHIST ********".
025700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
025800     MOVE ZERO TO WS-PAT-COUNT, WS-DOC-COUNT, WS-HLTH-COUNT.
025900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026000     PERFORM 050-LOAD-PAT-TABLE THRU 050-EXIT.
026100     PERFORM 060-LOAD-DOC-TABLE THRU 060-EXIT.
026200     PERFORM 070-LOAD-HLTH-TABLE THRU 070-EXIT.
026300     PERFORM 900-READ-PATHTRAN THRU 900-EXIT.
026400     IF NO-MORE-DATA
026500         MOVE "EMPTY HISTORY-REPORT TRANSACTION FILE"
026600                                  TO ABEND-REASON
026700         GO TO 1000-ABEND-RTN.
026800 000-EXIT.
026900     EXIT.
027000
027100 050-LOAD-PAT-TABLE.
027200     MOVE "050-LOAD-PAT-TABLE" TO PARA-NAME.
027300     MOVE "Y" TO MORE-MASTER-SW.
027400     PERFORM 055-LOAD-ONE-PATIENT THRU 055-EXIT
027500             UNTIL NO-MORE-MASTER.
027600 050-EXIT.
027700     EXIT.
027800
027900 055-LOAD-ONE-PATIENT.
028000     READ PATMSTR-OLD INTO PAT-MASTER-REC
028100         AT END MOVE "N" TO MORE-MASTER-SW
028200         GO TO 055-EXIT
028300     END-READ.
028400     ADD 1 TO WS-PAT-COUNT.
028500     SET PAT-IDX TO WS-PAT-COUNT.
028600     MOVE PAT-ID          TO PAT-TBL-ID(PAT-IDX).
028700     MOVE PAT-NAME        TO PAT-TBL-NAME(PAT-IDX).
028800     MOVE PAT-AGE         TO PAT-TBL-AGE(PAT-IDX).
028900     MOVE PAT-GENDER      TO PAT-TBL-GENDER(PAT-IDX).
029000     MOVE PAT-CONTACT     TO PAT-TBL-CONTACT(PAT-IDX).
029100 055-EXIT.
029200     EXIT.
029300
029400 060-LOAD-DOC-TABLE.
029500     MOVE "060-LOAD-DOC-TABLE" TO PARA-NAME.
029600     MOVE "Y" TO MORE-MASTER-SW.
029700     PERFORM 065-LOAD-ONE-DOCTOR THRU 065-EXIT
029800             UNTIL NO-MORE-MASTER.
029900 060-EXIT.
030000     EXIT.
030100
030200 065-LOAD-ONE-DOCTOR.
030300     READ DOCMSTR-OLD INTO DOC-MASTER-REC
030400         AT END MOVE "N" TO MORE-MASTER-SW
030500         GO TO 065-EXIT
030600     END-READ.
030700     ADD 1 TO WS-DOC-COUNT.
030800     SET DOC-IDX TO WS-DOC-COUNT.
030900     MOVE DOC-ID          TO DOC-TBL-ID(DOC-IDX).
031000     MOVE DOC-NAME        TO DOC-TBL-NAME(DOC-IDX).
031100     MOVE DOC-SPECIALTY   TO DOC-TBL-SPECIALTY(DOC-IDX).
031200     MOVE DOC-SLOT-COUNT  TO DOC-TBL-SLOT-COUNT(DOC-IDX).
031300 065-EXIT.
031400     EXIT.
031500
031600 070-LOAD-HLTH-TABLE.
031700     MOVE "070-LOAD-HLTH-TABLE" TO PARA-NAME.
031800     MOVE "Y" TO MORE-MASTER-SW.
031900     PERFORM 075-LOAD-ONE-RECORD THRU 075-EXIT
032000             UNTIL NO-MORE-MASTER.
032100 070-EXIT.
032200     EXIT.
032300
032400 075-LOAD-ONE-RECORD.
032500     READ HLTHMSTR-OLD INTO HLTH-MASTER-REC
032600         AT END MOVE "N" TO MORE-MASTER-SW
032700         GO TO 075-EXIT
032800     END-READ.
032900     ADD 1 TO WS-HLTH-COUNT.
033000     SET HLTH-IDX TO WS-HLTH-COUNT.
033100     MOVE REC-ID             TO HLTH-TBL-ID(HLTH-IDX).
033200     MOVE REC-PATIENT-ID     TO HLTH-TBL-PATIENT-ID(HLTH-IDX).
033300     MOVE REC-DOCTOR-ID      TO HLTH-TBL-DOCTOR-ID(HLTH-IDX).
033400     MOVE REC-DATETIME       TO HLTH-TBL-DATETIME(HLTH-IDX).
033500     MOVE REC-SYMPTOMS       TO HLTH-TBL-SYMPTOMS(HLTH-IDX).
033600     MOVE REC-DIAGNOSIS      TO HLTH-TBL-DIAGNOSIS(HLTH-IDX).
033700     MOVE REC-PRESCRIPTION   TO HLTH-TBL-PRESCRIPTION(HLTH-IDX).
033800 075-EXIT.
033900     EXIT.
034000
034100 100-MAINLINE.
034200     MOVE "100-MAINLINE" TO PARA-NAME.
034300     PERFORM 200-FIND-PATIENT THRU 200-EXIT.
034400     IF PAT-NOT-FOUND
034500         PERFORM 710-WRITE-REJECTED THRU 710-EXIT
034600     ELSE
034700         PERFORM 300-PRINT-REPORT THRU 300-EXIT
034800     END-IF.
034900     PERFORM 900-READ-PATHTRAN THRU 900-EXIT.
035000 100-EXIT.
035100     EXIT.
035200
035300 200-FIND-PATIENT.
035400     MOVE "200-FIND-PATIENT" TO PARA-NAME.
035500     MOVE "N" TO PAT-FOUND-SW.
035600     IF WS-PAT-COUNT > 0
035700         SET PAT-IDX TO 1
035800         SEARCH PAT-TBL-ROW
035900             AT END
036000                 MOVE "N" TO PAT-FOUND-SW
036100             WHEN PAT-TBL-ID(PAT-IDX) = PATHTRAN-PATIENT-ID
036200                 MOVE "Y" TO PAT-FOUND-SW
036300         END-SEARCH
036400     END-IF.
036500 200-EXIT.
036600     EXIT.
036700
036800*    BUILDS THE SORTED VISIT LIST FOR THE PATIENT FOUND AT 200     050289JS
036900*    AND PRINTS THE WHOLE REPORT - HEADER THROUGH TRAILER
037000 300-PRINT-REPORT.
037100     MOVE "300-PRINT-REPORT" TO PARA-NAME.
037200     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
037300     PERFORM 720-WRITE-PATIENT-INFO THRU 720-EXIT.
037400
037500     MOVE ZERO TO WS-MATCH-COUNT.
037600     IF WS-HLTH-COUNT > 0
037700         PERFORM 610-BUILD-MATCH-LIST THRU 610-EXIT
037800             VARYING HLTH-IDX FROM 1 BY 1
037900             UNTIL HLTH-IDX > WS-HLTH-COUNT
038000     END-IF.
038100
038200     IF WS-MATCH-COUNT > 1
038300         PERFORM 620-SORT-MATCH-LIST THRU 620-EXIT
038400     END-IF.
038500
038600     MOVE "MEDICAL HISTORY" TO SECTION-LABEL-O.
038700     WRITE RPT-REC FROM WS-SECTION-HDR-LINE.
038800     MOVE "TOTAL VISITS"     TO DETAIL-LABEL-O.
038900     MOVE WS-MATCH-COUNT     TO VISIT-NBR-O.
039000     STRING "TOTAL VISITS: " DELIMITED BY SIZE
039100            VISIT-NBR-O      DELIMITED BY SIZE
039200            INTO DETAIL-MSG-O.
039300     WRITE RPT-REC FROM WS-DETAIL-MSG-LINE.
039400     WRITE RPT-REC FROM WS-BLANK-LINE.
039500
039600     IF WS-MATCH-COUNT > 0
039700         PERFORM 630-PRINT-ONE-VISIT THRU 630-EXIT
039800             VARYING MTCH-IDX FROM 1 BY 1
039900             UNTIL MTCH-IDX > WS-MATCH-COUNT
040000     ELSE
040100         MOVE "No medical records found." TO DETAIL-MSG-O
040200         WRITE RPT-REC FROM WS-DETAIL-MSG-LINE
040300     END-IF.
040400
040500     PERFORM 760-WRITE-TRAILER THRU 760-EXIT.
040600     ADD 1 TO REPORTS-PRINTED.
040700 300-EXIT.
040800     EXIT.
040900
041000 610-BUILD-MATCH-LIST.
041100     IF HLTH-TBL-PATIENT-ID(HLTH-IDX) NOT = PATHTRAN-PATIENT-ID
041200         GO TO 610-EXIT
041300     END-IF.
041400     ADD 1 TO WS-MATCH-COUNT.
041500     SET MTCH-IDX TO WS-MATCH-COUNT.
041600     SET WS-MATCH-HLTH-IDX(MTCH-IDX) TO HLTH-IDX.
041700 610-EXIT.
041800     EXIT.
041900
042000*    A SIMPLE EXCHANGE SORT OVER THE SMALL INDEX TABLE - FINE
042100*    FOR THE VOLUMES THIS JOB SEES A NIGHT
042200 620-SORT-MATCH-LIST.
042300     PERFORM 625-ONE-OUTER-PASS THRU 625-EXIT
042400             VARYING MTCH-IDX FROM 1 BY 1
042500             UNTIL MTCH-IDX >= WS-MATCH-COUNT.
042600 620-EXIT.
042700     EXIT.
042800
042900 625-ONE-OUTER-PASS.
043000     PERFORM 627-ONE-INNER-COMPARE THRU 627-EXIT
043100             VARYING MTCH-SAVE-IDX FROM 1 BY 1
043200             UNTIL MTCH-SAVE-IDX > WS-MATCH-COUNT - MTCH-IDX.
043300 625-EXIT.
043400     EXIT.
043500
043600 627-ONE-INNER-COMPARE.
043700     IF HLTH-TBL-DATETIME(WS-MATCH-HLTH-IDX(MTCH-SAVE-IDX)) >
043800        HLTH-TBL-DATETIME(WS-MATCH-HLTH-IDX(MTCH-SAVE-IDX + 1))
043900         MOVE WS-MATCH-HLTH-IDX(MTCH-SAVE-IDX)   TO WS-SWAP-IDX
044000         MOVE WS-MATCH-HLTH-IDX(MTCH-SAVE-IDX+1) TO
044100                  WS-MATCH-HLTH-IDX(MTCH-SAVE-IDX)
044200         MOVE WS-SWAP-IDX TO WS-MATCH-HLTH-IDX(MTCH-SAVE-IDX + 1)
044300     END-IF.
044400 627-EXIT.
044500     EXIT.
044600
044700*    PRINTS ONE "VISIT #n" BLOCK - RECORD ID, DATE, DOCTOR, AND
044800*    THE NOTE ITSELF.  BLANK PRESCRIPTION PRINTS AS "NONE"         031113RSK
044900 630-PRINT-ONE-VISIT.
045000     SET HLTH-SAVE-IDX TO WS-MATCH-HLTH-IDX(MTCH-IDX).
045100     MOVE MTCH-IDX           TO VISIT-NBR-O.
045200     WRITE RPT-REC FROM WS-VISIT-HDR-LINE.
045300
045400     MOVE "RECORD ID"        TO DETAIL-LABEL-O.
045500     MOVE HLTH-TBL-ID(HLTH-SAVE-IDX) TO DETAIL-VALUE-O.
045600     WRITE RPT-REC FROM WS-DETAIL-LINE.
045700
045800     MOVE "DATE"             TO DETAIL-LABEL-O.
045900     PERFORM 640-BUILD-VISIT-DATE THRU 640-EXIT.
046000     MOVE WS-VISIT-DATE-O    TO DETAIL-VALUE-O.
046100     WRITE RPT-REC FROM WS-DETAIL-LINE.
046200
046300     PERFORM 650-FIND-VISIT-DOCTOR THRU 650-EXIT.
046400     MOVE "DOCTOR"           TO DETAIL-LABEL-O.
046500     WRITE RPT-REC FROM WS-DETAIL-LINE.
046600
046700     MOVE "SYMPTOMS"         TO DETAIL-LABEL-O.
046800     MOVE HLTH-TBL-SYMPTOMS(HLTH-SAVE-IDX) TO DETAIL-VALUE-O.
046900     WRITE RPT-REC FROM WS-DETAIL-LINE.
047000
047100     MOVE "DIAGNOSIS"        TO DETAIL-LABEL-O.
047200     MOVE HLTH-TBL-DIAGNOSIS(HLTH-SAVE-IDX) TO DETAIL-VALUE-O.
047300     WRITE RPT-REC FROM WS-DETAIL-LINE.
047400
047500     MOVE "PRESCRIPTION"     TO DETAIL-LABEL-O.
047600     IF HLTH-TBL-PRESCRIPTION(HLTH-SAVE-IDX) = SPACES
047700         MOVE "None"         TO DETAIL-VALUE-O
047800     ELSE
047900         MOVE HLTH-TBL-PRESCRIPTION(HLTH-SAVE-IDX) TO DETAIL-VALUE-O
048000     END-IF.
048100     WRITE RPT-REC FROM WS-DETAIL-LINE.
048200     WRITE RPT-REC FROM WS-BLANK-LINE.
048300 630-EXIT.
048400     EXIT.
048500
048600*    REC-DATETIME IS CCYYMMDDHHMM - REARRANGE INTO THE REPORT'S
048700*    "YYYY-MM-DD HH:MM" PRESENTATION FORM BY REFERENCE MODIFICATION
048800 640-BUILD-VISIT-DATE.
048900     MOVE SPACES TO WS-VISIT-DATE-O.
049000     MOVE HLTH-TBL-DATETIME(HLTH-SAVE-IDX)
049100                                TO REC-DATETIME.
049200     STRING REC-DT-CCYY         DELIMITED BY SIZE
049300            "-"                 DELIMITED BY SIZE
049400            REC-DT-MM           DELIMITED BY SIZE
049500            "-"                 DELIMITED BY SIZE
049600            REC-DT-DD           DELIMITED BY SIZE
049700            " "                 DELIMITED BY SIZE
049800            REC-DT-HH           DELIMITED BY SIZE
049900            ":"                 DELIMITED BY SIZE
050000            REC-DT-MN           DELIMITED BY SIZE
050100            INTO WS-VISIT-DATE-O.
050200 640-EXIT.
050300     EXIT.
050400
050500*    DOCTOR NAME PRINTS WITH THE ID - ID ONLY IF THE DOCTOR HAS
050600*    SINCE BEEN REMOVED FROM DOCMSTR                               040710AK
050700 650-FIND-VISIT-DOCTOR.
050800     MOVE "N" TO DOC-FOUND-SW.
050900     IF WS-DOC-COUNT > 0
051000         SET DOC-IDX TO 1
051100         SEARCH DOC-TBL-ROW
051200             AT END
051300                 MOVE "N" TO DOC-FOUND-SW
051400             WHEN DOC-TBL-ID(DOC-IDX) = HLTH-TBL-DOCTOR-ID(HLTH-SAVE-IDX)
051500                 MOVE "Y" TO DOC-FOUND-SW
051600         END-SEARCH
051700     END-IF.
051800     IF DOC-FOUND
051900         STRING DOC-TBL-NAME(DOC-IDX)    DELIMITED BY SPACE
052000                " ("                     DELIMITED BY SIZE
052100                HLTH-TBL-DOCTOR-ID(HLTH-SAVE-IDX) DELIMITED BY SIZE
052200                ")"                      DELIMITED BY SIZE
052300                INTO DETAIL-VALUE-O
052400     ELSE
052500         MOVE HLTH-TBL-DOCTOR-ID(HLTH-SAVE-IDX) TO DETAIL-VALUE-O
052600     END-IF.
052700 650-EXIT.
052800     EXIT.
052900
053000 700-WRITE-PAGE-HDR.
053100     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
053200     WRITE RPT-REC FROM WS-SEPARATOR-LINE
053300         AFTER ADVANCING NEXT-PAGE.
053400     WRITE RPT-REC FROM WS-TITLE-LINE.
053500     WRITE RPT-REC FROM WS-SEPARATOR-LINE.
053600     WRITE RPT-REC FROM WS-BLANK-LINE.
053700 700-EXIT.
053800     EXIT.
053900
054000*    PATIENT INFORMATION SECTION - ID, NAME, AGE, GENDER, CONTACT  050289JS
054100 720-WRITE-PATIENT-INFO.
054200     MOVE "720-WRITE-PATIENT-INFO" TO PARA-NAME.
054300     MOVE "PATIENT INFORMATION" TO SECTION-LABEL-O.
054400     WRITE RPT-REC FROM WS-SECTION-HDR-LINE.
054500
054600     MOVE "PATIENT ID"       TO DETAIL-LABEL-O.
054700     MOVE PAT-TBL-ID(PAT-IDX) TO DETAIL-VALUE-O.
054800     WRITE RPT-REC FROM WS-DETAIL-LINE.
054900
055000     MOVE "NAME"             TO DETAIL-LABEL-O.
055100     MOVE PAT-TBL-NAME(PAT-IDX) TO DETAIL-VALUE-O.
055200     WRITE RPT-REC FROM WS-DETAIL-LINE.
055300
055400     MOVE "AGE"              TO DETAIL-LABEL-O.
055500     STRING PAT-TBL-AGE(PAT-IDX) DELIMITED BY SIZE
055600            " years"             DELIMITED BY SIZE
055700            INTO DETAIL-VALUE-O.
055800     WRITE RPT-REC FROM WS-DETAIL-LINE.
055900
056000     MOVE "GENDER"           TO DETAIL-LABEL-O.
056100     MOVE PAT-TBL-GENDER(PAT-IDX) TO DETAIL-VALUE-O.
056200     WRITE RPT-REC FROM WS-DETAIL-LINE.
056300
056400     MOVE "CONTACT"          TO DETAIL-LABEL-O.
056500     MOVE PAT-TBL-CONTACT(PAT-IDX) TO DETAIL-VALUE-O.
056600     WRITE RPT-REC FROM WS-DETAIL-LINE.
056700     WRITE RPT-REC FROM WS-BLANK-LINE.
056800 720-EXIT.
056900     EXIT.
057000
057100 710-WRITE-REJECTED.
057200     MOVE "710-WRITE-REJECTED" TO PARA-NAME.
057300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
057400     MOVE "*** PATIENT NOT ON FILE ***" TO DETAIL-MSG-O.
057500     WRITE RPT-REC FROM WS-DETAIL-MSG-LINE.
057600     MOVE "REQUESTED ID"     TO DETAIL-LABEL-O.
057700     MOVE PATHTRAN-PATIENT-ID TO DETAIL-VALUE-O.
057800     WRITE RPT-REC FROM WS-DETAIL-LINE.
057900     PERFORM 760-WRITE-TRAILER THRU 760-EXIT.
058000     ADD 1 TO REPORTS-REJECTED.
058100 710-EXIT.
058200     EXIT.
058300
058400 760-WRITE-TRAILER.
058500     MOVE "760-WRITE-TRAILER" TO PARA-NAME.
058600     WRITE RPT-REC FROM WS-BLANK-LINE.
058700     MOVE "END OF REPORT" TO SECTION-LABEL-O.
058800     WRITE RPT-REC FROM WS-SECTION-HDR-LINE.
058900     WRITE RPT-REC FROM WS-SEPARATOR-LINE.
059000     WRITE RPT-REC FROM WS-BLANK-LINE.
059100 760-EXIT.
059200     EXIT.
059300
059400 800-OPEN-FILES.
059500     MOVE "800-OPEN-FILES" TO PARA-NAME.
059600     OPEN INPUT  PATHTRAN, PATMSTR-OLD, DOCMSTR-OLD, HLTHMSTR-OLD.
059700     OPEN OUTPUT PATRPT, SYSOUT.
059800 800-EXIT.
059900     EXIT.
060000
060100 850-CLOSE-FILES.
060200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
060300     CLOSE PATHTRAN, PATMSTR-OLD, DOCMSTR-OLD, HLTHMSTR-OLD,
060400           PATRPT, SYSOUT.
060500 850-EXIT.
060600     EXIT.
060700
060800 900-READ-PATHTRAN.
060900     MOVE "900-READ-PATHTRAN" TO PARA-NAME.
061000     READ PATHTRAN
061100         AT END MOVE "N" TO MORE-DATA-SW
061200         GO TO 900-EXIT
061300     END-READ.
061400     ADD 1 TO RECORDS-READ.
061500 900-EXIT.
061600     EXIT.
061700
061800 999-CLEANUP.
061900     MOVE "999-CLEANUP" TO PARA-NAME.
062000     IF NOT PATHTRAN-IS-TRAILER
062100         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
062200         GO TO 1000-ABEND-RTN.
062300
062400     IF RECORDS-READ NOT EQUAL TO IN-TRAN-COUNT
062500         MOVE "** INVALID FILE - TRANSACTIONS OUT OF BALANCE"
062600                               TO ABEND-REASON
062700         MOVE RECORDS-READ     TO ACTUAL-VAL
062800         MOVE IN-TRAN-COUNT    TO EXPECTED-VAL
062900         WRITE SYSOUT-REC FROM ABEND-REC
063000         GO TO 1000-ABEND-RTN.
063100
063200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063300
063400     DISPLAY "** HISTORY REQUESTS READ **".
063500     DISPLAY RECORDS-READ.
063600     DISPLAY "** REPORTS PRINTED **".
063700     DISPLAY REPORTS-PRINTED.
063800     DISPLAY "** REPORTS REJECTED (PATIENT NOT FOUND) **".
063900     DISPLAY REPORTS-REJECTED.
064000
064100     DISPLAY "******** NORMAL END OF JOB PATHIST ********".
064200 999-EXIT.
064300     EXIT.
064400
064500 1000-ABEND-RTN.
064600     WRITE SYSOUT-REC FROM ABEND-REC.
064700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
064800     DISPLAY "*** ABNORMAL END OF JOB-PATHIST ***" UPON CONSOLE.
064900     DIVIDE ZERO-VAL INTO ONE-VAL.
