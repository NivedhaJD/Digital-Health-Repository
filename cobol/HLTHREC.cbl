000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HLTHREC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 04/18/89.
000600 DATE-COMPILED. 04/18/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE PATIENT VISIT (HEALTH)
001300*          RECORD FILE.  EACH ADD TRANSACTION IS A DOCTOR'S NOTE
001400*          ON A SINGLE VISIT - SYMPTOMS, DIAGNOSIS AND WHATEVER
001500*          WAS PRESCRIBED.  LIST TRANSACTIONS PULL A PATIENT'S OR
001600*          A DOCTOR'S VISIT HISTORY, OLDEST FIRST, FOR THE FRONT
001700*          DESK OR FOR PATHIST TO PRINT LATER.
001800*
001900*          PATIENT AND DOCTOR MASTERS ARE OPENED READ-ONLY FOR
002000*          EXISTENCE CHECKING ONLY - THIS PROGRAM NEVER CHANGES
002100*          EITHER ONE.
002200*
002300******************************************************************
002400
002500          TRANSACTION FILE       -   DDS0001.HLTHTRAN
002600
002700          PATIENT FILE (REF ONLY) -  DDS0001.PATMOLD
002800
002900          DOCTOR FILE (REF ONLY)  -  DDS0001.DOCMOLD
003000
003100          OLD HEALTH-RECORD FILE  -  DDS0001.HRECOLD
003200
003300          NEW HEALTH-RECORD FILE  -  DDS0001.HRECNEW
003400
003500          CONTROL LISTING         -  DDS0001.HRECRPT
003600
003700          DUMP FILE               -  SYSOUT
003800
003900******************************************************************
004000*    CHANGE LOG                                                  *
004100******************************************************************
004200* 041889  JS   ORIGINAL PROGRAM                                  HRC00010
004300* 041094  AK   SYMPTOMS AND DIAGNOSIS WIDENED TO 50 BYTES TO      HRC00020
004400*              MATCH THE REVISED HLTHMSTR LAYOUT                 HRC00030
004500* 091799  TGD  Y2K REVIEW - ALL DATETIMES ARE CCYYMMDDHH24, NO    HRC00040
004600*              WINDOWING LOGIC REQUIRED                          HRC00050
004700* 022003  JS   BLANK PRESCRIPTION NOW PRINTS AS "NONE" ON THE    HRC00060
004800*              CONTROL LISTING - TICKET CL-0255                  HRC00070
004900* 030502  JS   LIST TRANSACTION CODE ADDED (BY PATIENT OR BY     HRC00080
005000*              DOCTOR), SORTED ASCENDING BY VISIT DATE - CL-0231 HRC00090
005100* 041202  JS   MISSING VISIT DATE ON ADD NOW DEFAULTS TO THE     HRC00100
005200*              CURRENT DATE/TIME RATHER THAN REJECTING - CL-0248 HRC00110
005250* 041513  AK   NEW HEALTH-RECORD-ID WAS CARRYING A SPARE LEADING HRC00120
005260*              ZERO (R03000 INSTEAD OF R3000) - SUFFIX NARROWED  HRC00130
005270*              TO ITS TRUE 4 DIGITS - TICKET CL-0298             HRC00140
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     UPSI-0 ON  STATUS IS HLTHREC-TRACE-ON
006100     UPSI-0 OFF STATUS IS HLTHREC-TRACE-OFF.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT HLTHTRAN
006900     ASSIGN TO UT-S-HLTHTRAN
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT PATMSTR-OLD
007400     ASSIGN TO UT-S-PATMOLD
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800     SELECT DOCMSTR-OLD
007900     ASSIGN TO UT-S-DOCMOLD
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200
008300     SELECT HLTHMSTR-OLD
008400     ASSIGN TO UT-S-HRECOLD
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800     SELECT HLTHMSTR-NEW
008900     ASSIGN TO UT-S-HRECNEW
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS OFCODE.
009200
009300     SELECT HRECRPT
009400     ASSIGN TO UT-S-HRECRPT
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS OFCODE.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  SYSOUT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 130 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS SYSOUT-REC.
010600 01  SYSOUT-REC  PIC X(130).
010700
010800****** ONE RECORD PER ADD/LIST REQUEST FROM THE NURSES' STATION.
010900****** THE TRAILER RECORD CARRIES THE TRANSACTION COUNT FOR
011000****** BALANCE CHECKING AT CLEANUP TIME
011100 FD  HLTHTRAN
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 180 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS HLTHTRAN-REC.
011700 01  HLTHTRAN-REC.
011800     05  HLTHTRAN-CODE                PIC X(01).
011900         88  HLTHTRAN-ADD             VALUE "A".
012000         88  HLTHTRAN-LIST            VALUE "L".
012100         88  HLTHTRAN-IS-TRAILER      VALUE "T".
012200     05  HLTHTRAN-PATIENT-ID          PIC X(06).
012300     05  HLTHTRAN-DOCTOR-ID           PIC X(06).
012400     05  HLTHTRAN-DATETIME            PIC 9(12).
012500     05  HLTHTRAN-SYMPTOMS            PIC X(50).
012600     05  HLTHTRAN-DIAGNOSIS           PIC X(50).
012700     05  HLTHTRAN-PRESCRIPTION        PIC X(50).
012800     05  FILLER                       PIC X(05).
012900 01  HLTHTRAN-TRAILER-REC REDEFINES HLTHTRAN-REC.
013000     05  FILLER                       PIC X(01).
013100     05  IN-TRAN-COUNT                PIC 9(09).
013200     05  FILLER                       PIC X(170).
013300
013400 FD  PATMSTR-OLD
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 100 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS PATMSTR-OLD-REC.
014000 01  PATMSTR-OLD-REC  PIC X(100).
014100
014200 FD  DOCMSTR-OLD
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 80 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS DOCMSTR-OLD-REC.
014800 01  DOCMSTR-OLD-REC  PIC X(80).
014900
015000 FD  HLTHMSTR-OLD
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 200 CHARACTERS
015400     BLOCK CONTAINS 0 RECORDS
015500     DATA RECORD IS HLTHMSTR-OLD-REC.
015600 01  HLTHMSTR-OLD-REC  PIC X(200).
015700
015800 FD  HLTHMSTR-NEW
015900     RECORDING MODE IS F
016000     LABEL RECORDS ARE STANDARD
016100     RECORD CONTAINS 200 CHARACTERS
016200     BLOCK CONTAINS 0 RECORDS
016300     DATA RECORD IS HLTHMSTR-NEW-REC.
016400 01  HLTHMSTR-NEW-REC  PIC X(200).
016500
016600 FD  HRECRPT
016700     RECORDING MODE IS F
016800     LABEL RECORDS ARE STANDARD
016900     RECORD CONTAINS 132 CHARACTERS
017000     BLOCK CONTAINS 0 RECORDS
017100     DATA RECORD IS RPT-REC.
017200 01  RPT-REC  PIC X(132).
017300
017400** QSAM FILE
017500 WORKING-STORAGE SECTION.
017600
017700 01  FILE-STATUS-CODES.
017800     05  OFCODE                  PIC X(2).
017900         88 CODE-WRITE    VALUE SPACES.
018000
018100 COPY PATMSTR.
018200 COPY DOCMSTR.
018300 COPY HLTHMSTR.
018400** QSAM FILE
018500
018600 01  WS-HRECRPT-LINE.
018700     05  FILLER                  PIC X(01) VALUE SPACE.
018800     05  RPT-ACTION-O            PIC X(12).
018900     05  FILLER                  PIC X(01) VALUE SPACE.
019000     05  RPT-REC-ID-O            PIC X(06).
019100     05  FILLER                  PIC X(01) VALUE SPACE.
019200     05  RPT-PATIENT-ID-O        PIC X(06).
019300     05  FILLER                  PIC X(01) VALUE SPACE.
019400     05  RPT-DOCTOR-ID-O         PIC X(06).
019500     05  FILLER                  PIC X(01) VALUE SPACE.
019600     05  RPT-DATETIME-O          PIC 9(12).
019700     05  FILLER                  PIC X(01) VALUE SPACE.
019800     05  RPT-DIAGNOSIS-O         PIC X(50).
019900     05  FILLER                  PIC X(01) VALUE SPACE.
020000     05  RPT-MESSAGE-O           PIC X(35).
020100     05  FILLER                  PIC X(06) VALUE SPACES.
020200
020300 01  WS-NEW-ID-BUILD.
020400     05  WS-NEW-REC-ID-PREFIX    PIC X(01).
020450     05  WS-NEW-REC-ID-SUFFIX    PIC 9(04).
020600 01  WS-NEW-ID-BUILD-X REDEFINES WS-NEW-ID-BUILD
020700                                 PIC X(05).
020800
020900 01  WS-NOW-DATE.
021000     05  WS-NOW-CCYYMMDD         PIC 9(08).
021100     05  WS-NOW-HHMMSS           PIC 9(06).
021200 01  WS-NOW-DATETIME-BUILD.
021300     05  WS-NOW-CCYYMMDD-X       PIC 9(08).
021400     05  WS-NOW-HHMM-X           PIC 9(04).
021500 01  WS-NOW-DATETIME-X REDEFINES WS-NOW-DATETIME-BUILD
021600                                 PIC 9(12).
021700
021800** INDEX LIST USED TO SORT A SUBSET OF THE HEALTH-RECORD TABLE
021900** FOR LIST TRANSACTIONS - ONLY THE SMALL INDEX VALUES ARE
022000** SWAPPED, NEVER THE FULL 200-BYTE ROW                          030502JS
022100 01  WS-MATCH-TABLE-CTL.
022200     05  WS-MATCH-COUNT          PIC 9(05)  COMP.
022300 01  WS-MATCH-TABLE.
022400     05  WS-MATCH-ROW OCCURS 1 TO 4000 TIMES
022500             DEPENDING ON WS-MATCH-COUNT
022600             INDEXED BY MTCH-IDX, MTCH-SAVE-IDX.
022700         10  WS-MATCH-HLTH-IDX   PIC 9(05)  COMP.
022800 01  WS-SWAP-IDX                 PIC 9(05)  COMP.
022900
023000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
023100     05  RECORDS-READ            PIC 9(7)  COMP.
023200     05  RECORDS-WRITTEN         PIC 9(7)  COMP.
023300     05  RECORDS-IN-ERROR        PIC 9(7)  COMP.
023400     05  HLTH-RECS-OUT           PIC 9(7)  COMP.
023500     05  WS-MAX-SUFFIX           PIC 9(05) COMP.
023600     05  WS-SUFFIX-CHK           PIC 9(05) COMP.
023700
023800 01  FLAGS-AND-SWITCHES.
023900     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
024000         88  NO-MORE-DATA        VALUE "N".
024100     05  MORE-MASTER-SW          PIC X(01) VALUE "Y".
024200         88  NO-MORE-MASTER      VALUE "N".
024300     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
024400         88  RECORD-ERROR-FOUND  VALUE "Y".
024500         88  VALID-RECORD        VALUE "N".
024600     05  PAT-FOUND-SW            PIC X(01) VALUE "N".
024700         88  PAT-FOUND           VALUE "Y".
024800         88  PAT-NOT-FOUND       VALUE "N".
024900     05  DOC-FOUND-SW            PIC X(01) VALUE "N".
025000         88  DOC-FOUND           VALUE "Y".
025100         88  DOC-NOT-FOUND       VALUE "N".
025200     05  LIST-BY-SW              PIC X(01) VALUE "P".
025300         88  LIST-BY-PATIENT     VALUE "P".
025400         88  LIST-BY-DOCTOR      VALUE "D".
025500
025600 01  WS-ERR-MSG-HOLD.
025700     05  ERR-MSG-HLTH            PIC X(35).
025800
025900 COPY ABENDREC.
026000** QSAM FILE
026100
026200 PROCEDURE DIVISION.
026300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026400     PERFORM 100-MAINLINE THRU 100-EXIT
026500             UNTIL NO-MORE-DATA OR
026600      ******* Balancing logic put in by RSK 03/03/94
026700             HLTHTRAN-IS-TRAILER.
026800     PERFORM 999-CLEANUP THRU 999-EXIT.
026900     MOVE +0 TO RETURN-CODE.
027000     GOBACK.
027100
027200 000-HOUSEKEEPING.
027300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027400     DISPLAY "******** BEGIN JOB HLTHREC ********".
027500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
027600     MOVE ZERO TO WS-PAT-COUNT, WS-DOC-COUNT,
027700                  WS-HLTH-COUNT, WS-MATCH-COUNT.
027800     ACCEPT WS-NOW-CCYYMMDD FROM DATE YYYYMMDD.
027900     ACCEPT WS-NOW-HHMMSS   FROM TIME.
028000     MOVE WS-NOW-CCYYMMDD   TO WS-NOW-CCYYMMDD-X.
028100     MOVE WS-NOW-HHMMSS(1:4) TO WS-NOW-HHMM-X.
028200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028300     PERFORM 050-LOAD-PAT-TABLE THRU 050-EXIT.
028400     PERFORM 060-LOAD-DOC-TABLE THRU 060-EXIT.
028500     PERFORM 070-LOAD-HLTH-TABLE THRU 070-EXIT.
028600     PERFORM 900-READ-HLTHTRAN THRU 900-EXIT.
028700     IF NO-MORE-DATA
028800         MOVE "EMPTY HEALTH-RECORD TRANSACTION FILE" TO ABEND-REASON
028900         GO TO 1000-ABEND-RTN.
029000 000-EXIT.
029100     EXIT.
029200
029300 050-LOAD-PAT-TABLE.
029400     MOVE "050-LOAD-PAT-TABLE" TO PARA-NAME.
029500     MOVE "Y" TO MORE-MASTER-SW.
029600     PERFORM 055-LOAD-ONE-PATIENT THRU 055-EXIT
029700             UNTIL NO-MORE-MASTER.
029800 050-EXIT.
029900     EXIT.
030000
030100 055-LOAD-ONE-PATIENT.
030200     READ PATMSTR-OLD INTO PAT-MASTER-REC
030300         AT END MOVE "N" TO MORE-MASTER-SW
030400         GO TO 055-EXIT
030500     END-READ.
030600     ADD 1 TO WS-PAT-COUNT.
030700     SET PAT-IDX TO WS-PAT-COUNT.
030800     MOVE PAT-ID TO PAT-TBL-ID(PAT-IDX).
030900 055-EXIT.
031000     EXIT.
031100
031200 060-LOAD-DOC-TABLE.
031300     MOVE "060-LOAD-DOC-TABLE" TO PARA-NAME.
031400     MOVE "Y" TO MORE-MASTER-SW.
031500     PERFORM 065-LOAD-ONE-DOCTOR THRU 065-EXIT
031600             UNTIL NO-MORE-MASTER.
031700 060-EXIT.
031800     EXIT.
031900
032000 065-LOAD-ONE-DOCTOR.
032100     READ DOCMSTR-OLD INTO DOC-MASTER-REC
032200         AT END MOVE "N" TO MORE-MASTER-SW
032300         GO TO 065-EXIT
032400     END-READ.
032500     ADD 1 TO WS-DOC-COUNT.
032600     SET DOC-IDX TO WS-DOC-COUNT.
032700     MOVE DOC-ID TO DOC-TBL-ID(DOC-IDX).
032800 065-EXIT.
032900     EXIT.
033000
033100 070-LOAD-HLTH-TABLE.
033200     MOVE "070-LOAD-HLTH-TABLE" TO PARA-NAME.
033300     MOVE "Y" TO MORE-MASTER-SW.
033400     PERFORM 075-LOAD-ONE-RECORD THRU 075-EXIT
033500             UNTIL NO-MORE-MASTER.
033600 070-EXIT.
033700     EXIT.
033800
033900 075-LOAD-ONE-RECORD.
034000     READ HLTHMSTR-OLD INTO HLTH-MASTER-REC
034100         AT END MOVE "N" TO MORE-MASTER-SW
034200         GO TO 075-EXIT
034300     END-READ.
034400     ADD 1 TO WS-HLTH-COUNT.
034500     SET HLTH-IDX TO WS-HLTH-COUNT.
034600     MOVE REC-ID             TO HLTH-TBL-ID(HLTH-IDX).
034700     MOVE REC-PATIENT-ID     TO HLTH-TBL-PATIENT-ID(HLTH-IDX).
034800     MOVE REC-DOCTOR-ID      TO HLTH-TBL-DOCTOR-ID(HLTH-IDX).
034900     MOVE REC-DATETIME       TO HLTH-TBL-DATETIME(HLTH-IDX).
035000     MOVE REC-SYMPTOMS       TO HLTH-TBL-SYMPTOMS(HLTH-IDX).
035100     MOVE REC-DIAGNOSIS      TO HLTH-TBL-DIAGNOSIS(HLTH-IDX).
035200     MOVE REC-PRESCRIPTION   TO HLTH-TBL-PRESCRIPTION(HLTH-IDX).
035300 075-EXIT.
035400     EXIT.
035500
035600 100-MAINLINE.
035700     MOVE "100-MAINLINE" TO PARA-NAME.
035800     MOVE "N" TO ERROR-FOUND-SW.
035900     EVALUATE TRUE
036000         WHEN HLTHTRAN-ADD
036100             PERFORM 400-ADD-RECORD THRU 400-EXIT
036200         WHEN HLTHTRAN-LIST
036300             PERFORM 600-LIST-RECORDS THRU 600-EXIT
036400         WHEN OTHER
036500             MOVE "*** INVALID TRANSACTION CODE" TO ERR-MSG-HLTH
036600             PERFORM 710-WRITE-HLTHERR THRU 710-EXIT
036700     END-EVALUATE.
036800     PERFORM 900-READ-HLTHTRAN THRU 900-EXIT.
036900 100-EXIT.
037000     EXIT.
037100
037200 350-NEXT-REC-ID.
037300     MOVE "350-NEXT-REC-ID" TO PARA-NAME.
037400*    SUFFIX NEVER STARTS LOWER THAN 3000                         041889JS
037500     MOVE 2999 TO WS-MAX-SUFFIX.
037600     IF WS-HLTH-COUNT > 0
037700         PERFORM 355-CHECK-ONE-SUFFIX THRU 355-EXIT
037800             VARYING HLTH-IDX FROM 1 BY 1
037900             UNTIL HLTH-IDX > WS-HLTH-COUNT
038000     END-IF.
038100     ADD 1 TO WS-MAX-SUFFIX GIVING WS-NEW-REC-ID-SUFFIX.
038200     MOVE "R" TO WS-NEW-REC-ID-PREFIX.
038300 350-EXIT.
038400     EXIT.
038500
038600 355-CHECK-ONE-SUFFIX.
038700     IF HLTH-TBL-ID(HLTH-IDX)(1:1) = "R"
038800        AND HLTH-TBL-ID(HLTH-IDX)(2:4) IS NUMERIC
038900         MOVE HLTH-TBL-ID(HLTH-IDX)(2:4) TO WS-SUFFIX-CHK
039000         IF WS-SUFFIX-CHK > WS-MAX-SUFFIX
039100             MOVE WS-SUFFIX-CHK TO WS-MAX-SUFFIX
039200         END-IF
039300     END-IF.
039400 355-EXIT.
039500     EXIT.
039600
039700 360-FIND-PATIENT.
039800     MOVE "360-FIND-PATIENT" TO PARA-NAME.
039900     MOVE "N" TO PAT-FOUND-SW.
040000     IF WS-PAT-COUNT > 0
040100         SET PAT-IDX TO 1
040200         SEARCH PAT-TBL-ROW
040300             AT END
040400                 MOVE "N" TO PAT-FOUND-SW
040500             WHEN PAT-TBL-ID(PAT-IDX) = HLTHTRAN-PATIENT-ID
040600                 MOVE "Y" TO PAT-FOUND-SW
040700         END-SEARCH
040800     END-IF.
040900 360-EXIT.
041000     EXIT.
041100
041200 365-FIND-DOCTOR.
041300     MOVE "365-FIND-DOCTOR" TO PARA-NAME.
041400     MOVE "N" TO DOC-FOUND-SW.
041500     IF WS-DOC-COUNT > 0
041600         SET DOC-IDX TO 1
041700         SEARCH DOC-TBL-ROW
041800             AT END
041900                 MOVE "N" TO DOC-FOUND-SW
042000             WHEN DOC-TBL-ID(DOC-IDX) = HLTHTRAN-DOCTOR-ID
042100                 MOVE "Y" TO DOC-FOUND-SW
042200         END-SEARCH
042300     END-IF.
042400 365-EXIT.
042500     EXIT.
042600
042700 400-ADD-RECORD.
042800     MOVE "400-ADD-RECORD" TO PARA-NAME.
042900     MOVE "N" TO ERROR-FOUND-SW.
043000     IF HLTHTRAN-PATIENT-ID = SPACES
043100        OR HLTHTRAN-DOCTOR-ID = SPACES
043200        OR HLTHTRAN-SYMPTOMS = SPACES
043300        OR HLTHTRAN-DIAGNOSIS = SPACES
043400         MOVE "*** MISSING PATIENT/DOCTOR/SYMPTOMS/DIAGNOSIS"
043500                                   TO ERR-MSG-HLTH
043600         PERFORM 710-WRITE-HLTHERR THRU 710-EXIT
043700         GO TO 400-EXIT.
043800
043900     PERFORM 360-FIND-PATIENT THRU 360-EXIT.
044000     IF NOT PAT-FOUND
044100         MOVE "*** PATIENT NOT ON FILE" TO ERR-MSG-HLTH
044200         PERFORM 710-WRITE-HLTHERR THRU 710-EXIT
044300         GO TO 400-EXIT.
044400
044500     PERFORM 365-FIND-DOCTOR THRU 365-EXIT.
044600     IF NOT DOC-FOUND
044700         MOVE "*** DOCTOR NOT ON FILE" TO ERR-MSG-HLTH
044800         PERFORM 710-WRITE-HLTHERR THRU 710-EXIT
044900         GO TO 400-EXIT.
045000
045100*    MISSING VISIT DATE DEFAULTS TO RIGHT NOW                    041202JS
045200     IF HLTHTRAN-DATETIME = ZERO
045300         MOVE WS-NOW-DATETIME-X TO HLTHTRAN-DATETIME
045400     END-IF.
045500
045600     PERFORM 350-NEXT-REC-ID THRU 350-EXIT.
045700     ADD 1 TO WS-HLTH-COUNT.
045800     SET HLTH-IDX TO WS-HLTH-COUNT.
045900     MOVE WS-NEW-ID-BUILD-X    TO HLTH-TBL-ID(HLTH-IDX).
046000     MOVE HLTHTRAN-PATIENT-ID  TO HLTH-TBL-PATIENT-ID(HLTH-IDX).
046100     MOVE HLTHTRAN-DOCTOR-ID   TO HLTH-TBL-DOCTOR-ID(HLTH-IDX).
046200     MOVE HLTHTRAN-DATETIME    TO HLTH-TBL-DATETIME(HLTH-IDX).
046300     MOVE HLTHTRAN-SYMPTOMS    TO HLTH-TBL-SYMPTOMS(HLTH-IDX).
046400     MOVE HLTHTRAN-DIAGNOSIS   TO HLTH-TBL-DIAGNOSIS(HLTH-IDX).
046500     MOVE HLTHTRAN-PRESCRIPTION TO HLTH-TBL-PRESCRIPTION(HLTH-IDX).
046600     ADD 1 TO RECORDS-WRITTEN.
046700
046800     MOVE "ADDED"             TO RPT-ACTION-O.
046900     MOVE WS-NEW-ID-BUILD-X   TO RPT-REC-ID-O.
047000     MOVE HLTHTRAN-PATIENT-ID TO RPT-PATIENT-ID-O.
047100     MOVE HLTHTRAN-DOCTOR-ID  TO RPT-DOCTOR-ID-O.
047200     MOVE HLTHTRAN-DATETIME   TO RPT-DATETIME-O.
047300     MOVE HLTHTRAN-DIAGNOSIS  TO RPT-DIAGNOSIS-O.
047400     MOVE SPACES              TO RPT-MESSAGE-O.
047500     PERFORM 700-WRITE-HRECRPT THRU 700-EXIT.
047600 400-EXIT.
047700     EXIT.
047800
047900*    LIST BY PATIENT OR BY DOCTOR - ALWAYS SORTED ASCENDING BY
048000*    VISIT DATE.  A SMALL INDEX LIST IS BUILT AND SORTED RATHER
048100*    THAN MOVING FULL 200-BYTE ROWS AROUND                       030502JS
048200 600-LIST-RECORDS.
048300     MOVE "600-LIST-RECORDS" TO PARA-NAME.
048400     IF HLTHTRAN-PATIENT-ID NOT = SPACES
048500         MOVE "P" TO LIST-BY-SW
048600     ELSE
048700         MOVE "D" TO LIST-BY-SW.
048800
048900     MOVE ZERO TO WS-MATCH-COUNT.
049000     IF WS-HLTH-COUNT > 0
049100         PERFORM 610-BUILD-MATCH-LIST THRU 610-EXIT
049200             VARYING HLTH-IDX FROM 1 BY 1
049300             UNTIL HLTH-IDX > WS-HLTH-COUNT
049400     END-IF.
049500
049600     IF WS-MATCH-COUNT > 1
049700         PERFORM 620-SORT-MATCH-LIST THRU 620-EXIT
049800     END-IF.
049900
050000     IF WS-MATCH-COUNT > 0
050100         PERFORM 630-PRINT-ONE-MATCH THRU 630-EXIT
050200             VARYING MTCH-IDX FROM 1 BY 1
050300             UNTIL MTCH-IDX > WS-MATCH-COUNT
050400     ELSE
050500         MOVE "LISTED"                  TO RPT-ACTION-O
050600         MOVE "NO MEDICAL RECORDS FOUND" TO RPT-MESSAGE-O
050700         MOVE SPACES TO RPT-REC-ID-O, RPT-PATIENT-ID-O,
050800                        RPT-DOCTOR-ID-O, RPT-DIAGNOSIS-O
050900         MOVE ZERO   TO RPT-DATETIME-O
051000         PERFORM 700-WRITE-HRECRPT THRU 700-EXIT
051100     END-IF.
051200 600-EXIT.
051300     EXIT.
051400
051500 610-BUILD-MATCH-LIST.
051600     EVALUATE TRUE
051700         WHEN LIST-BY-PATIENT
051800             IF HLTH-TBL-PATIENT-ID(HLTH-IDX) NOT =
051900                     HLTHTRAN-PATIENT-ID
052000                 GO TO 610-EXIT
052100             END-IF
052200         WHEN LIST-BY-DOCTOR
052300             IF HLTH-TBL-DOCTOR-ID(HLTH-IDX) NOT =
052400                     HLTHTRAN-DOCTOR-ID
052500                 GO TO 610-EXIT
052600             END-IF
052700     END-EVALUATE.
052800     ADD 1 TO WS-MATCH-COUNT.
052900     SET MTCH-IDX TO WS-MATCH-COUNT.
053000     SET WS-MATCH-HLTH-IDX(MTCH-IDX) TO HLTH-IDX.
053100 610-EXIT.
053200     EXIT.
053300
053400*    A SIMPLE EXCHANGE SORT OVER THE SMALL INDEX TABLE - FINE    030502JS
053500*    FOR THE VOLUMES THIS JOB SEES A NIGHT
053600 620-SORT-MATCH-LIST.
053700     PERFORM 625-ONE-OUTER-PASS THRU 625-EXIT
053800             VARYING MTCH-IDX FROM 1 BY 1
053900             UNTIL MTCH-IDX >= WS-MATCH-COUNT.
054000 620-EXIT.
054100     EXIT.
054200
054300 625-ONE-OUTER-PASS.
054400     PERFORM 627-ONE-INNER-COMPARE THRU 627-EXIT
054500             VARYING MTCH-SAVE-IDX FROM 1 BY 1
054600             UNTIL MTCH-SAVE-IDX > WS-MATCH-COUNT - MTCH-IDX.
054700 625-EXIT.
054800     EXIT.
054900
055000 627-ONE-INNER-COMPARE.
055100     IF HLTH-TBL-DATETIME(WS-MATCH-HLTH-IDX(MTCH-SAVE-IDX)) >
055200        HLTH-TBL-DATETIME(WS-MATCH-HLTH-IDX(MTCH-SAVE-IDX + 1))
055300         MOVE WS-MATCH-HLTH-IDX(MTCH-SAVE-IDX)   TO WS-SWAP-IDX
055400         MOVE WS-MATCH-HLTH-IDX(MTCH-SAVE-IDX+1) TO
055500                  WS-MATCH-HLTH-IDX(MTCH-SAVE-IDX)
055600         MOVE WS-SWAP-IDX TO WS-MATCH-HLTH-IDX(MTCH-SAVE-IDX + 1)
055700     END-IF.
055800 627-EXIT.
055900     EXIT.
056000
056100 630-PRINT-ONE-MATCH.
056200     SET HLTH-SAVE-IDX TO WS-MATCH-HLTH-IDX(MTCH-IDX).
056300     MOVE "LISTED"                           TO RPT-ACTION-O.
056400     MOVE HLTH-TBL-ID(HLTH-SAVE-IDX)         TO RPT-REC-ID-O.
056500     MOVE HLTH-TBL-PATIENT-ID(HLTH-SAVE-IDX) TO RPT-PATIENT-ID-O.
056600     MOVE HLTH-TBL-DOCTOR-ID(HLTH-SAVE-IDX)  TO RPT-DOCTOR-ID-O.
056700     MOVE HLTH-TBL-DATETIME(HLTH-SAVE-IDX)   TO RPT-DATETIME-O.
056800     MOVE HLTH-TBL-DIAGNOSIS(HLTH-SAVE-IDX)  TO RPT-DIAGNOSIS-O.
056900     MOVE SPACES                             TO RPT-MESSAGE-O.
057000     PERFORM 700-WRITE-HRECRPT THRU 700-EXIT.
057100 630-EXIT.
057200     EXIT.
057300
057400 700-WRITE-HRECRPT.
057500     MOVE "700-WRITE-HRECRPT" TO PARA-NAME.
057600     WRITE RPT-REC FROM WS-HRECRPT-LINE.
057700 700-EXIT.
057800     EXIT.
057900
058000 710-WRITE-HLTHERR.
058100     MOVE "710-WRITE-HLTHERR" TO PARA-NAME.
058200     MOVE "REJECTED"          TO RPT-ACTION-O.
058300     MOVE SPACES              TO RPT-REC-ID-O.
058400     MOVE HLTHTRAN-PATIENT-ID TO RPT-PATIENT-ID-O.
058500     MOVE HLTHTRAN-DOCTOR-ID  TO RPT-DOCTOR-ID-O.
058600     MOVE HLTHTRAN-DATETIME   TO RPT-DATETIME-O.
058700     MOVE SPACES              TO RPT-DIAGNOSIS-O.
058800     MOVE ERR-MSG-HLTH        TO RPT-MESSAGE-O.
058900     WRITE RPT-REC FROM WS-HRECRPT-LINE.
059000     ADD 1 TO RECORDS-IN-ERROR.
059100 710-EXIT.
059200     EXIT.
059300
059400 800-OPEN-FILES.
059500     MOVE "800-OPEN-FILES" TO PARA-NAME.
059600     OPEN INPUT  HLTHTRAN, PATMSTR-OLD, DOCMSTR-OLD, HLTHMSTR-OLD.
059700     OPEN OUTPUT HLTHMSTR-NEW, HRECRPT, SYSOUT.
059800 800-EXIT.
059900     EXIT.
060000
060100 850-CLOSE-FILES.
060200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
060300     CLOSE HLTHTRAN, PATMSTR-OLD, DOCMSTR-OLD, HLTHMSTR-OLD,
060400           HLTHMSTR-NEW, HRECRPT, SYSOUT.
060500 850-EXIT.
060600     EXIT.
060700
060800 900-READ-HLTHTRAN.
060900     MOVE "900-READ-HLTHTRAN" TO PARA-NAME.
061000     READ HLTHTRAN
061100         AT END MOVE "N" TO MORE-DATA-SW
061200         GO TO 900-EXIT
061300     END-READ.
061400     ADD 1 TO RECORDS-READ.
061500 900-EXIT.
061600     EXIT.
061700
061800 950-REWRITE-HLTHMSTR.
061900     MOVE "950-REWRITE-HLTHMSTR" TO PARA-NAME.
062000     IF WS-HLTH-COUNT > 0
062100         PERFORM 955-WRITE-ONE-RECORD THRU 955-EXIT
062200             VARYING HLTH-IDX FROM 1 BY 1
062300             UNTIL HLTH-IDX > WS-HLTH-COUNT
062400     END-IF.
062500 950-EXIT.
062600     EXIT.
062700
062800 955-WRITE-ONE-RECORD.
062900     MOVE HLTH-TBL-ID(HLTH-IDX)            TO REC-ID.
063000     MOVE HLTH-TBL-PATIENT-ID(HLTH-IDX)    TO REC-PATIENT-ID.
063100     MOVE HLTH-TBL-DOCTOR-ID(HLTH-IDX)     TO REC-DOCTOR-ID.
063200     MOVE HLTH-TBL-DATETIME(HLTH-IDX)      TO REC-DATETIME.
063300     MOVE HLTH-TBL-SYMPTOMS(HLTH-IDX)      TO REC-SYMPTOMS.
063400     MOVE HLTH-TBL-DIAGNOSIS(HLTH-IDX)     TO REC-DIAGNOSIS.
063500     MOVE HLTH-TBL-PRESCRIPTION(HLTH-IDX)  TO REC-PRESCRIPTION.
063600     WRITE HLTHMSTR-NEW-REC FROM HLTH-MASTER-REC.
063700     ADD 1 TO HLTH-RECS-OUT.
063800 955-EXIT.
063900     EXIT.
064000
064100 999-CLEANUP.
064200     MOVE "999-CLEANUP" TO PARA-NAME.
064300     IF NOT HLTHTRAN-IS-TRAILER
064400         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
064500         GO TO 1000-ABEND-RTN.
064600
064700     IF RECORDS-READ NOT EQUAL TO IN-TRAN-COUNT
064800         MOVE "** INVALID FILE - TRANSACTIONS OUT OF BALANCE"
064900                               TO ABEND-REASON
065000         MOVE RECORDS-READ     TO ACTUAL-VAL
065100         MOVE IN-TRAN-COUNT    TO EXPECTED-VAL
065200         WRITE SYSOUT-REC FROM ABEND-REC
065300         GO TO 1000-ABEND-RTN.
065400
065500     PERFORM 950-REWRITE-HLTHMSTR THRU 950-EXIT.
065600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
065700
065800     DISPLAY "** HEALTH-RECORD TRANSACTIONS READ **".
065900     DISPLAY RECORDS-READ.
066000     DISPLAY "** HEALTH-RECORD TRANSACTIONS APPLIED **".
066100     DISPLAY RECORDS-WRITTEN.
066200     DISPLAY "** HEALTH-RECORD TRANSACTIONS REJECTED **".
066300     DISPLAY RECORDS-IN-ERROR.
066400     DISPLAY "** HEALTH RECORDS WRITTEN **".
066500     DISPLAY HLTH-RECS-OUT.
066600
066700     DISPLAY "******** NORMAL END OF JOB HLTHREC ********".
066800 999-EXIT.
066900     EXIT.
067000
067100 1000-ABEND-RTN.
067200     WRITE SYSOUT-REC FROM ABEND-REC.
067300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
067400     DISPLAY "*** ABNORMAL END OF JOB-HLTHREC ***" UPON CONSOLE.
067500     DIVIDE ZERO-VAL INTO ONE-VAL.
