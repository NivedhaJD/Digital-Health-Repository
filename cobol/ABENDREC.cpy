000100******************************************************************
000200*    COPYBOOK      ABENDREC                                      *
000300*    DESCRIPTION    COMMON SYSOUT / ABEND CONTROL RECORD USED BY *
000400*                   ALL CLINIC BATCH PROGRAMS FOR FATAL-ERROR    *
000500*                   REPORTING AND FORCED ABEND.                  *
000600******************************************************************
000700* 031589  RSK  ORIGINAL COPYBOOK FOR DAILY EDIT ABEND HANDLING    ABND0010
000800* 062291  RSK  ADDED EXPECTED-VAL / ACTUAL-VAL FOR BALANCING      ABND0020
000900* 091498  TGD  Y2K - NO DATE FIELDS IN THIS MEMBER, REVIEWED OK   ABND0030
001000******************************************************************
001100 01  ABEND-REC.
001200     05  PARA-NAME                    PIC X(20).
001300     05  ABEND-REASON                 PIC X(60).
001400     05  EXPECTED-VAL                 PIC S9(9)       COMP-3.
001500     05  ACTUAL-VAL                   PIC S9(9)       COMP-3.
001600     05  FILLER                       PIC X(35).
001700*
001800 01  FORCED-ABEND-VALUES.
001900     05  ZERO-VAL                     PIC 9(1)  COMP  VALUE 0.
002000     05  ONE-VAL                      PIC 9(1)  COMP  VALUE 1.
