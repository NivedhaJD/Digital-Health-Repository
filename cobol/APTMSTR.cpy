000100******************************************************************
000200*    COPYBOOK      APTMSTR                                       *
000300*    DESCRIPTION    APPOINTMENT MASTER RECORD - ONE ENTRY PER     *
000400*                   BOOKED, CANCELLED OR COMPLETED APPOINTMENT.   *
000500*                   RECORD LENGTH 80 BYTES.                       *
000600*    MAINTAINED BY  APTBOOK (BOOK/CANCEL/RESCHED/COMPLETE)        *
000700*    REFERENCED BY  HLTHREC (VISIT CROSS-CHECK)                   *
000800******************************************************************
000900* 051790  RSK  ORIGINAL LAYOUT FOR APPOINTMENT SCHEDULE FILE      AMST0010
001000* 112293  AK   ADDED APT-STATUS 88-LEVELS FOR CANCEL/COMPLETE     AMST0020
001100* 081399  TGD  Y2K - APT-DATETIME IS CCYYMMDDHH24, REVIEWED OK    AMST0030
001200* 030502  JS   RESCHEDULE NOW REWRITES APT-DATETIME IN PLACE      AMST0040
001300*              RATHER THAN ADDING A NEW ROW - TICKET CL-0231      AMST0050
001400******************************************************************
001500 01  APT-MASTER-REC.
001600     05  APT-ID                       PIC X(06).
001700     05  APT-PATIENT-ID               PIC X(06).
001800     05  APT-DOCTOR-ID                PIC X(06).
001900     05  APT-DATETIME                 PIC 9(12).
002000     05  APT-DATETIME-R REDEFINES APT-DATETIME.
002100         10  APT-DT-CCYY              PIC 9(04).
002200         10  APT-DT-MM                PIC 9(02).
002300         10  APT-DT-DD                PIC 9(02).
002400         10  APT-DT-HH                PIC 9(02).
002500         10  APT-DT-MN                PIC 9(02).
002600     05  APT-STATUS                   PIC X(01).
002700         88  APT-BOOKED               VALUE "B".
002800         88  APT-CANCELLED            VALUE "C".
002900         88  APT-DONE                 VALUE "D".
003000         88  APT-STATUS-VALID         VALUES ARE "B", "C", "D".
003100     05  APT-REASON                   PIC X(30).
003200     05  FILLER                       PIC X(19).
003300*
003350 01  APT-TABLE-CTL.
003360     05  WS-APT-COUNT                 PIC 9(05)  COMP.
003400 01  APT-TABLE-REC.
003500     05  APT-TBL-ROW OCCURS 1 TO 2000 TIMES
003510             DEPENDING ON WS-APT-COUNT
003600             INDEXED BY APT-IDX, APT-SAVE-IDX.
003700         10  APT-TBL-ID               PIC X(06).
003800         10  APT-TBL-PATIENT-ID       PIC X(06).
003900         10  APT-TBL-DOCTOR-ID        PIC X(06).
004000         10  APT-TBL-DATETIME         PIC 9(12).
004100         10  APT-TBL-STATUS           PIC X(01).
004200         10  APT-TBL-REASON           PIC X(30).
004300         10  FILLER                   PIC X(19).
