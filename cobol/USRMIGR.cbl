000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  USRMIGR.
000300 AUTHOR. A KHOURY.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM CARRIES LOGON ACCOUNTS FORWARD FROM THE
001300*          OLD USER STORE (A PRIOR RELEASE OF THE LOGON SECURITY
001400*          FILE, OR A STORE BEING CONSOLIDATED IN FROM ANOTHER
001500*          CLINIC) INTO THE CURRENT USER MASTER.  IT IS RUN ONCE
001600*          PER CONVERSION, NOT AS PART OF THE NIGHTLY SUITE.
001700*
001800*          THE CURRENT USER MASTER IS LOADED INTO A TABLE FIRST.
001900*          EACH OLD-STORE RECORD IS THEN CHECKED AGAINST THE
002000*          TABLE BY USERNAME - A USERNAME ALREADY ON FILE IS
002100*          SKIPPED RATHER THAN OVERLAID, SINCE THE CURRENT RECORD
002200*          IS ASSUMED TO BE THE LIVE ONE.  EVERYTHING THAT SURVIVES
002300*          IS APPENDED TO THE TABLE AND SPUN BACK OUT TO A NEW
002400*          MASTER FILE, SAME AS THE REST OF THE NIGHTLY SUITE.
002500*
002600*          AN OLD STORE WITH NOTHING IN IT IS NOT AN ERROR - THE
002700*          JOB SIMPLY REPORTS "NO USERS TO MIGRATE" AND ENDS.
002800*
002900******************************************************************
003000
003100          OLD USER STORE          -   DDS0001.OLDUSR
003200
003300          CURRENT USER MASTER     -   DDS0001.NEWUSROLD
003400
003500          MERGED USER MASTER      -   DDS0001.NEWUSRNEW
003600
003700          CONTROL LISTING         -   DDS0001.MIGRPT
003800
003900          DUMP FILE               -   SYSOUT
004000
004100******************************************************************
004200*    CHANGE LOG                                                  *
004300******************************************************************
004400* 010108  AK   ORIGINAL PROGRAM - WRITTEN FOR THE RIVERVIEW CLINIC MGR00010
004500*              CONSOLIDATION, TICKET CL-0112                      MGR00020
004600* 092698  TGD  Y2K - REVIEWED, THIS JOB MOVES NO DATE FIELDS OF    MGR00030
004700*              ITS OWN, THE FIELDS IT CARRIES WERE ALREADY FIXED   MGR00040
004800*              UP ON THE USER MASTER ITSELF                       MGR00050
004900* 110509  RSK  SKIPPED-DUPLICATE COUNT NOW BROKEN OUT FROM THE     MGR00060
005000*              MIGRATED COUNT ON THE CONTROL SUMMARY - CL-0283     MGR00070
005100* 030211  AK   TABLE-OVERFLOW GUARD ADDED BEFORE THE APPEND STEP   MGR00080
005200*              TO PROTECT THE 1000-ROW USER TABLE - CL-0291        MGR00090
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     UPSI-0 ON  STATUS IS USRMIGR-TRACE-ON
006100     UPSI-0 OFF STATUS IS USRMIGR-TRACE-OFF.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT OLDUSR
006900     ASSIGN TO UT-S-OLDUSR
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT NEWUSR-OLD
007400     ASSIGN TO UT-S-NEWUSROLD
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800     SELECT NEWUSR-NEW
007900     ASSIGN TO UT-S-NEWUSRNEW
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200
008300     SELECT MIGRPT
008400     ASSIGN TO UT-S-MIGRPT
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 130 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC  PIC X(130).
009700
009800****** THIS FILE IS THE STORE BEING CONVERTED IN - NO TRAILER
009900****** RECORD, JUST ONE USER-MASTER-SHAPED RECORD PER ACCOUNT.
010000****** AN EMPTY FILE IS A VALID, NON-ABEND CONDITION
010100 FD  OLDUSR
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 150 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS OLDUSR-REC.
010700 01  OLDUSR-REC  PIC X(150).
010800*    TRACE-ONLY VIEW OF THE INCOMING RECORD, USED UNDER UPSI-0     030211AK
010900*    TO ECHO WHICH ACCOUNT IS BEING CONSIDERED
011000 01  OLDUSR-TRACE-VIEW REDEFINES OLDUSR-REC.
011100     05  OLDUSR-TR-ID             PIC X(06).
011200     05  OLDUSR-TR-USERNAME       PIC X(20).
011300     05  FILLER                   PIC X(124).
011400
011500****** PRIOR CONTENTS OF THE CURRENT USER MASTER, READ SEQUENTIALLY
011600****** AND LOADED INTO USR-TABLE-REC FOR THE LIFE OF THE RUN
011700 FD  NEWUSR-OLD
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 150 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS NEWUSR-OLD-REC.
012300 01  NEWUSR-OLD-REC  PIC X(150).
012400
012500****** CURRENT USER MASTER PLUS WHATEVER SURVIVED THE MIGRATION,
012600****** SPUN BACK OUT OF USR-TABLE-REC AT 999-CLEANUP
012700 FD  NEWUSR-NEW
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 150 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS NEWUSR-NEW-REC.
013300 01  NEWUSR-NEW-REC  PIC X(150).
013400
013500 FD  MIGRPT
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 100 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS RPT-REC.
014100 01  RPT-REC  PIC X(100).
014200
014300** QSAM FILE
014400 WORKING-STORAGE SECTION.
014500
014600 01  FILE-STATUS-CODES.
014700     05  OFCODE                  PIC X(2).
014800         88 CODE-WRITE    VALUE SPACES.
014900
015000 COPY USRMSTR.
015100** QSAM FILE
015200
015300 01  WS-MIGRPT-LINE.
015400     05  FILLER                  PIC X(01) VALUE SPACE.
015500     05  RPT-ACTION-O            PIC X(10).
015600     05  FILLER                  PIC X(02) VALUE SPACES.
015700     05  RPT-USR-ID-O            PIC X(06).
015800     05  FILLER                  PIC X(02) VALUE SPACES.
015900     05  RPT-USERNAME-O          PIC X(20).
016000     05  FILLER                  PIC X(02) VALUE SPACES.
016100     05  RPT-MESSAGE-O           PIC X(40).
016200     05  FILLER                  PIC X(17) VALUE SPACES.
016300*    THE SAME 100 BYTES ARE OVERLAID WITH THIS LAYOUT FOR THE
016400*    ONE CONTROL-SUMMARY LINE WRITTEN AT JOB END                  110509RSK
016500 01  WS-MIGRPT-SUMMARY-LINE REDEFINES WS-MIGRPT-LINE.
016600     05  FILLER                  PIC X(01) VALUE SPACE.
016700     05  SUM-LABEL-O             PIC X(22) VALUE
016800         "** CONTROL SUMMARY **".
016850     05  FILLER                  PIC X(02) VALUE SPACES.
016900     05  SUM-FOUND-O             PIC ZZZ,ZZ9.
017000     05  FILLER                  PIC X(02) VALUE SPACES.
017100     05  SUM-MIGRATED-O          PIC ZZZ,ZZ9.
017200     05  FILLER                  PIC X(02) VALUE SPACES.
017300     05  SUM-FAILED-O            PIC ZZZ,ZZ9.
017400     05  FILLER                  PIC X(55) VALUE SPACES.
017500
017600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017700     05  RECORDS-READ            PIC 9(7)  COMP.
017800     05  RECORDS-MIGRATED        PIC 9(7)  COMP.
017900     05  RECORDS-SKIPPED         PIC 9(7)  COMP.
018000     05  USR-RECS-OUT            PIC 9(7)  COMP.
018100
018200 01  FLAGS-AND-SWITCHES.
018300     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
018400         88  NO-MORE-DATA        VALUE "N".
018500     05  MORE-MASTER-SW          PIC X(01) VALUE "Y".
018600         88  NO-MORE-MASTER      VALUE "N".
018700     05  DUP-FOUND-SW            PIC X(01) VALUE "N".
018800         88  USERNAME-ON-FILE    VALUE "Y".
018900         88  USERNAME-NOT-FOUND  VALUE "N".
019000
019100 COPY ABENDREC.
019200** QSAM FILE
019300
019400 PROCEDURE DIVISION.
019500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019600     PERFORM 100-MAINLINE THRU 100-EXIT
019700             UNTIL NO-MORE-DATA.
019800     PERFORM 999-CLEANUP THRU 999-EXIT.
019900     MOVE +0 TO RETURN-CODE.
020000     GOBACK.
020100
020200 000-HOUSEKEEPING.
020300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020400     DISPLAY "******** BEGIN JOB USRMIGR ********".
020500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020600     MOVE ZERO TO WS-USR-COUNT.
020700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020800     PERFORM 050-LOAD-NEWUSR-TABLE THRU 050-EXIT.
020900     PERFORM 900-READ-OLDUSR THRU 900-EXIT.
021000 000-EXIT.
021100     EXIT.
021200
021300 050-LOAD-NEWUSR-TABLE.
021400     MOVE "050-LOAD-NEWUSR-TABLE" TO PARA-NAME.
021500     MOVE "Y" TO MORE-MASTER-SW.
021600     PERFORM 055-LOAD-ONE-NEWUSR THRU 055-EXIT
021700             UNTIL NO-MORE-MASTER.
021800 050-EXIT.
021900     EXIT.
022000
022100 055-LOAD-ONE-NEWUSR.
022200     READ NEWUSR-OLD INTO USR-MASTER-REC
022300         AT END MOVE "N" TO MORE-MASTER-SW
022400         GO TO 055-EXIT
022500     END-READ.
022600     ADD 1 TO WS-USR-COUNT.
022700     SET USR-IDX TO WS-USR-COUNT.
022800     MOVE USR-ID          TO USR-TBL-ID(USR-IDX).
022900     MOVE USR-USERNAME    TO USR-TBL-USERNAME(USR-IDX).
023000     MOVE USR-PWD-HASH    TO USR-TBL-PWD-HASH(USR-IDX).
023100     MOVE USR-ROLE        TO USR-TBL-ROLE(USR-IDX).
023200     MOVE USR-LINKED-ID   TO USR-TBL-LINKED-ID(USR-IDX).
023300     MOVE USR-CREATED     TO USR-TBL-CREATED(USR-IDX).
023400     MOVE USR-LAST-LOGIN  TO USR-TBL-LAST-LOGIN(USR-IDX).
023500     MOVE USR-ACTIVE      TO USR-TBL-ACTIVE(USR-IDX).
023600 055-EXIT.
023700     EXIT.
023800
023900 100-MAINLINE.
024000     MOVE "100-MAINLINE" TO PARA-NAME.
024100     IF USRMIGR-TRACE-ON
024200         DISPLAY "CONSIDERING " OLDUSR-TR-ID " "
024300                 OLDUSR-TR-USERNAME
024400     END-IF.
024500     PERFORM 200-SEARCH-RTN THRU 200-EXIT.
024600     IF USERNAME-ON-FILE
024700         MOVE "SKIPPED"          TO RPT-ACTION-O
024800         MOVE USR-ID             TO RPT-USR-ID-O
024900         MOVE USR-USERNAME       TO RPT-USERNAME-O
025000         MOVE "*** DUPLICATE USERNAME ON NEW STORE"
025100                                 TO RPT-MESSAGE-O
025200         ADD 1 TO RECORDS-SKIPPED
025300         PERFORM 700-WRITE-MIGRPT THRU 700-EXIT
025400     ELSE
025500         PERFORM 300-MIGRATE-USER THRU 300-EXIT
025600     END-IF.
025700     PERFORM 900-READ-OLDUSR THRU 900-EXIT.
025800 100-EXIT.
025900     EXIT.
026000
026100*    CHECKS THE CURRENT OLD-STORE RECORD (HELD IN USR-MASTER-REC)
026200*    AGAINST THE USER TABLE BY USERNAME
026300 200-SEARCH-RTN.
026400     MOVE "200-SEARCH-RTN" TO PARA-NAME.
026500     MOVE "N" TO DUP-FOUND-SW.
026600     IF WS-USR-COUNT > 0
026700         SET USR-IDX TO 1
026800         SEARCH USR-TBL-ROW
026900             AT END
027000                 MOVE "N" TO DUP-FOUND-SW
027100             WHEN USR-TBL-USERNAME(USR-IDX) = USR-USERNAME
027200                 MOVE "Y" TO DUP-FOUND-SW
027300         END-SEARCH
027400     END-IF.
027500 200-EXIT.
027600     EXIT.
027700
027800 300-MIGRATE-USER.
027900     MOVE "300-MIGRATE-USER" TO PARA-NAME.
028000*    GUARD THE 1000-ROW TABLE BEFORE APPENDING - CL-0291            030211AK
028100     IF WS-USR-COUNT >= 1000
028200         MOVE "** USER TABLE FULL - CANNOT MIGRATE MORE ACCOUNTS"
028300                                  TO ABEND-REASON
028400         GO TO 1000-ABEND-RTN.
028500     ADD 1 TO WS-USR-COUNT.
028600     SET USR-IDX TO WS-USR-COUNT.
028700     MOVE USR-ID          TO USR-TBL-ID(USR-IDX).
028800     MOVE USR-USERNAME    TO USR-TBL-USERNAME(USR-IDX).
028900     MOVE USR-PWD-HASH    TO USR-TBL-PWD-HASH(USR-IDX).
029000     MOVE USR-ROLE        TO USR-TBL-ROLE(USR-IDX).
029100     MOVE USR-LINKED-ID   TO USR-TBL-LINKED-ID(USR-IDX).
029200     MOVE USR-CREATED     TO USR-TBL-CREATED(USR-IDX).
029300     MOVE USR-LAST-LOGIN  TO USR-TBL-LAST-LOGIN(USR-IDX).
029400     MOVE USR-ACTIVE      TO USR-TBL-ACTIVE(USR-IDX).
029500     ADD 1 TO RECORDS-MIGRATED.
029600     MOVE "MIGRATED"       TO RPT-ACTION-O.
029700     MOVE USR-ID           TO RPT-USR-ID-O.
029800     MOVE USR-USERNAME     TO RPT-USERNAME-O.
029900     MOVE SPACES           TO RPT-MESSAGE-O.
030000     PERFORM 700-WRITE-MIGRPT THRU 700-EXIT.
030100 300-EXIT.
030200     EXIT.
030300
030400 700-WRITE-MIGRPT.
030500     MOVE "700-WRITE-MIGRPT" TO PARA-NAME.
030600     WRITE RPT-REC FROM WS-MIGRPT-LINE.
030700 700-EXIT.
030800     EXIT.
030900
031000 800-OPEN-FILES.
031100     MOVE "800-OPEN-FILES" TO PARA-NAME.
031200     OPEN INPUT  OLDUSR, NEWUSR-OLD.
031300     OPEN OUTPUT NEWUSR-NEW, MIGRPT, SYSOUT.
031400 800-EXIT.
031500     EXIT.
031600
031700 850-CLOSE-FILES.
031800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
031900     CLOSE OLDUSR, NEWUSR-OLD, NEWUSR-NEW, MIGRPT, SYSOUT.
032000 850-EXIT.
032100     EXIT.
032200
032300 900-READ-OLDUSR.
032400     MOVE "900-READ-OLDUSR" TO PARA-NAME.
032500     READ OLDUSR INTO USR-MASTER-REC
032600         AT END MOVE "N" TO MORE-DATA-SW
032700         GO TO 900-EXIT
032800     END-READ.
032900     ADD 1 TO RECORDS-READ.
033000 900-EXIT.
033100     EXIT.
033200
033300 950-REWRITE-NEWUSR.
033400     MOVE "950-REWRITE-NEWUSR" TO PARA-NAME.
033500     IF WS-USR-COUNT > 0
033600         PERFORM 955-WRITE-ONE-USER THRU 955-EXIT
033700             VARYING USR-IDX FROM 1 BY 1
033800             UNTIL USR-IDX > WS-USR-COUNT
033900     END-IF.
034000 950-EXIT.
034100     EXIT.
034200
034300 955-WRITE-ONE-USER.
034400     MOVE USR-TBL-ID(USR-IDX)         TO USR-ID.
034500     MOVE USR-TBL-USERNAME(USR-IDX)   TO USR-USERNAME.
034600     MOVE USR-TBL-PWD-HASH(USR-IDX)   TO USR-PWD-HASH.
034700     MOVE USR-TBL-ROLE(USR-IDX)       TO USR-ROLE.
034800     MOVE USR-TBL-LINKED-ID(USR-IDX)  TO USR-LINKED-ID.
034900     MOVE USR-TBL-CREATED(USR-IDX)    TO USR-CREATED.
035000     MOVE USR-TBL-LAST-LOGIN(USR-IDX) TO USR-LAST-LOGIN.
035100     MOVE USR-TBL-ACTIVE(USR-IDX)     TO USR-ACTIVE.
035200     WRITE NEWUSR-NEW-REC FROM USR-MASTER-REC.
035300     ADD 1 TO USR-RECS-OUT.
035400 955-EXIT.
035500     EXIT.
035600
035700 999-CLEANUP.
035800     MOVE "999-CLEANUP" TO PARA-NAME.
035900     PERFORM 950-REWRITE-NEWUSR THRU 950-EXIT.
036000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036100
036200     IF RECORDS-READ = 0
036300         DISPLAY "** NO USERS TO MIGRATE **"
036400         DISPLAY "******** NORMAL END OF JOB USRMIGR ********"
036500         GO TO 999-EXIT.
036600
036700     MOVE RECORDS-READ     TO SUM-FOUND-O.
036800     MOVE RECORDS-MIGRATED TO SUM-MIGRATED-O.
036900     MOVE RECORDS-SKIPPED  TO SUM-FAILED-O.
037000     WRITE RPT-REC FROM WS-MIGRPT-SUMMARY-LINE.
037100
037200     DISPLAY "** USER ACCOUNTS FOUND ON OLD STORE **".
037300     DISPLAY RECORDS-READ.
037400     DISPLAY "** USER ACCOUNTS MIGRATED **".
037500     DISPLAY RECORDS-MIGRATED.
037600     DISPLAY "** USER ACCOUNTS FAILED (DUPLICATE) **".
037700     DISPLAY RECORDS-SKIPPED.
037800     DISPLAY "** USER MASTER RECORDS WRITTEN **".
037900     DISPLAY USR-RECS-OUT.
038000
038100     DISPLAY "******** NORMAL END OF JOB USRMIGR ********".
038200 999-EXIT.
038300     EXIT.
038400
038500 1000-ABEND-RTN.
038600     WRITE SYSOUT-REC FROM ABEND-REC.
038700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038800     DISPLAY "*** ABNORMAL END OF JOB-USRMIGR ***" UPON CONSOLE.
038900     DIVIDE ZERO-VAL INTO ONE-VAL.
