000100******************************************************************
000200*    COPYBOOK      SLOTMSTR                                       *
000300*    DESCRIPTION    DOCTOR OPEN-SLOT MASTER RECORD - ONE ENTRY    *
000400*                   PER AVAILABLE APPOINTMENT SLOT FOR A DOCTOR.  *
000500*                   RECORD LENGTH 20 BYTES.  A SLOT LEAVES THIS   *
000600*                   FILE WHEN IT IS BOOKED AND RE-ENTERS IT WHEN  *
000700*                   A BOOKING AGAINST IT IS CANCELLED.            *
000800*    MAINTAINED BY  DOCEDIT (GENERATION), APTBOOK (CONSUME/GIVE   *
000900*                   BACK)                                        *
001000******************************************************************
001100* 101790  RSK  ORIGINAL LAYOUT FOR OPEN BED/SLOT INVENTORY FILE   SMST0010
001200* 030894  AK   REPURPOSED FOR PER-DOCTOR APPOINTMENT SLOTS        SMST0020
001300* 071299  TGD  Y2K - SLOT-DATETIME IS CCYYMMDDHH24, NO 2-DIGIT    SMST0030
001400*              YEAR WINDOWING REQUIRED IN THIS MEMBER             SMST0040
001500******************************************************************
001600 01  SLOT-MASTER-REC.
001700     05  SLOT-DOC-ID                  PIC X(06).
001800     05  SLOT-DATETIME                PIC 9(12).
001900     05  SLOT-DATETIME-R REDEFINES SLOT-DATETIME.
002000         10  SLOT-DT-CCYY             PIC 9(04).
002100         10  SLOT-DT-MM               PIC 9(02).
002200         10  SLOT-DT-DD               PIC 9(02).
002300         10  SLOT-DT-HH               PIC 9(02).
002400         10  SLOT-DT-MN               PIC 9(02).
002500     05  FILLER                       PIC X(02).
002600*
002650 01  SLOT-TABLE-CTL.
002660     05  WS-SLOT-COUNT                PIC 9(05)  COMP.
002700 01  SLOT-TABLE-REC.
002800     05  SLOT-TBL-ROW OCCURS 1 TO 3000 TIMES
002810             DEPENDING ON WS-SLOT-COUNT
002900             INDEXED BY SLOT-IDX, SLOT-SAVE-IDX.
003000         10  SLOT-TBL-DOC-ID          PIC X(06).
003100         10  SLOT-TBL-DATETIME        PIC 9(12).
003200         10  FILLER                   PIC X(02).
