000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DGSTHASH.
000400 AUTHOR. R S KOVAC.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/02/94.
000700 DATE-COMPILED. 03/02/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG                                                  *
001100******************************************************************
001200* 030294  RSK  ORIGINAL SUBPROGRAM - BUILDS A ONE-WAY DIGEST OF   DGST0010
001300*              A LOGON PASSWORD FOR STORAGE ON THE USER MASTER    DGST0020
001400*              FILE.  NO CLEAR-TEXT PASSWORD IS EVER WRITTEN.     DGST0030
001500* 112296  AK   REPLACED THE OLD SUM-OF-BYTES CHECKSUM WITH A      DGST0040
001600*              FOUR-PASS ACCUMULATOR KEYED OFF THE CHARACTER      DGST0050
001700*              TABLE SEARCH BELOW - TICKET CL-0112                DGST0060
001800* 092698  TGD  Y2K - REVIEWED, THIS MEMBER HOLDS NO DATE FIELDS   DGST0070
001900* 041501  JS   WIDENED OUTPUT DIGEST FROM 32 TO 64 BYTES TO       DGST0080
002000*              MATCH THE ENLARGED USR-PWD-HASH FIELD - CL-0239    DGST0090
002100******************************************************************
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SOURCE-COMPUTER. IBM-390.
002500 OBJECT-COMPUTER. IBM-390.
002600 SPECIAL-NAMES.
002700     UPSI-0 ON STATUS IS DGST-TRACE-ON
002800     UPSI-0 OFF STATUS IS DGST-TRACE-OFF.
002900 INPUT-OUTPUT SECTION.
003000
003100 DATA DIVISION.
003200 FILE SECTION.
003300
003400 WORKING-STORAGE SECTION.
003500 01  WS-CHARSET-TABLE.
003600     05  WS-CHARSET-VALUE        PIC X(64) VALUE
003700         "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz0123456789".
003800 01  WS-CHARSET-REDEF REDEFINES WS-CHARSET-TABLE.
003900     05  WS-CHARSET-CHAR  OCCURS 64 TIMES
004000                          INDEXED BY CS-IDX   PIC X(01).
004100*
004200 01  WS-WORK-FIELDS.
004300     05  WS-WORK-PWD             PIC X(20).
004400     05  WS-REV-PWD              PIC X(20).
004500     05  WS-SUB                  PIC S9(4)  COMP.
004600     05  WS-PWD-LENGTH           PIC S9(4)  COMP.
004700     05  WS-CHAR-VAL-1           PIC S9(4)  COMP.
004800     05  WS-CHAR-VAL-2           PIC S9(4)  COMP.
004900     05  WS-HASH-TEMP            PIC S9(14) COMP.
005000     05  WS-HASH-QUOT            PIC S9(14) COMP.
005100*
005200 01  WS-HASH-BUILD.
005300     05  WS-HASH-PART-1          PIC 9(09).
005400     05  WS-HASH-PART-2          PIC 9(09).
005500     05  WS-HASH-PART-3          PIC 9(09).
005600     05  WS-HASH-PART-4          PIC 9(09).
005700 01  WS-HASH-BUILD-X REDEFINES WS-HASH-BUILD
005800                                 PIC X(36).
005900 01  WS-HASH-TAIL                PIC X(36).
006000*
006100 LINKAGE SECTION.
006200 01  DGST-PASSWORD-IN            PIC X(20).
006300 01  DGST-HASH-OUT               PIC X(64).
006400
006500 PROCEDURE DIVISION USING DGST-PASSWORD-IN, DGST-HASH-OUT.
006600 000-MAINLINE.
006700     PERFORM 100-BUILD-CHECKSUM THRU 100-EXIT.
006800     PERFORM 200-EXPAND-HASH    THRU 200-EXIT.
006900     IF DGST-TRACE-ON
007000         DISPLAY "DGSTHASH BUILT DIGEST FOR LENGTH " WS-PWD-LENGTH
007100     END-IF.
007200     GOBACK.
007300
007400 100-BUILD-CHECKSUM.
007500     MOVE ZERO TO WS-HASH-PART-1, WS-HASH-PART-2,
007600                  WS-HASH-PART-3, WS-HASH-PART-4,
007700                  WS-PWD-LENGTH.
007800     MOVE DGST-PASSWORD-IN         TO WS-WORK-PWD.
007900     MOVE FUNCTION REVERSE(DGST-PASSWORD-IN) TO WS-REV-PWD.
008000
008100     PERFORM 150-SCAN-ONE-CHAR THRU 150-EXIT
008200         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 20.
008300 100-EXIT.
008400     EXIT.
008500
008600 150-SCAN-ONE-CHAR.
008700     IF WS-WORK-PWD(WS-SUB:1) NOT = SPACE
008800         ADD 1 TO WS-PWD-LENGTH
008900     END-IF.
009000
009100*    LOOK UP THE FORWARD CHARACTER IN THE CHARACTER TABLE TO
009200*    TURN IT INTO A NUMBER WE CAN DO ARITHMETIC ON.
009300     SET CS-IDX TO 1.
009400     MOVE ZERO TO WS-CHAR-VAL-1.
009500     SEARCH WS-CHARSET-CHAR
009600         AT END
009700             MOVE ZERO TO WS-CHAR-VAL-1
009800         WHEN WS-CHARSET-CHAR(CS-IDX) = WS-WORK-PWD(WS-SUB:1)
009900             SET WS-CHAR-VAL-1 TO CS-IDX
010000     END-SEARCH.
010100
010200     SET CS-IDX TO 1.
010300     MOVE ZERO TO WS-CHAR-VAL-2.
010400     SEARCH WS-CHARSET-CHAR
010500         AT END
010600             MOVE ZERO TO WS-CHAR-VAL-2
010700         WHEN WS-CHARSET-CHAR(CS-IDX) = WS-REV-PWD(WS-SUB:1)
010800             SET WS-CHAR-VAL-2 TO CS-IDX
010900     END-SEARCH.
011000
011100     COMPUTE WS-HASH-TEMP =
011200             (WS-HASH-PART-1 * 31) + (WS-CHAR-VAL-1 * WS-SUB).
011300     DIVIDE WS-HASH-TEMP BY 999999937
011400         GIVING WS-HASH-QUOT REMAINDER WS-HASH-PART-1.
011500
011600     COMPUTE WS-HASH-TEMP =
011700             (WS-HASH-PART-2 * 37) +
011800             (WS-CHAR-VAL-2 * (21 - WS-SUB)).
011900     DIVIDE WS-HASH-TEMP BY 999999883
012000         GIVING WS-HASH-QUOT REMAINDER WS-HASH-PART-2.
012100
012200     COMPUTE WS-HASH-TEMP =
012300             (WS-HASH-PART-3 * 41) +
012400             (WS-CHAR-VAL-1 + WS-CHAR-VAL-2) * WS-SUB.
012500     DIVIDE WS-HASH-TEMP BY 999999761
012600         GIVING WS-HASH-QUOT REMAINDER WS-HASH-PART-3.
012700
012800     COMPUTE WS-HASH-TEMP =
012900             (WS-HASH-PART-4 * 43) +
013000             (WS-CHAR-VAL-1 * WS-CHAR-VAL-2).
013100     DIVIDE WS-HASH-TEMP BY 999999647
013200         GIVING WS-HASH-QUOT REMAINDER WS-HASH-PART-4.
013300 150-EXIT.
013400     EXIT.
013500
013600 200-EXPAND-HASH.
013700*    THE FOUR 9-DIGIT ACCUMULATORS GIVE US 36 BYTES.  THE
013800*    FIELD ON THE USER MASTER RECORD IS 64 BYTES WIDE, SO WE
013900*    MIRROR THE 36 BYTES BACKWARDS AND TAKE THE FIRST 28 OF
014000*    THE MIRROR TO FILL OUT THE REST OF THE DIGEST.
014100     MOVE FUNCTION REVERSE(WS-HASH-BUILD-X) TO WS-HASH-TAIL.
014200     STRING WS-HASH-BUILD-X      DELIMITED BY SIZE
014300            WS-HASH-TAIL(1:28)   DELIMITED BY SIZE
014400       INTO DGST-HASH-OUT.
014500 200-EXIT.
014600     EXIT.
