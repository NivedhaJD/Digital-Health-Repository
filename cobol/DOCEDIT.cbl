000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DOCEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 02/11/88.
000600 DATE-COMPILED. 02/11/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE DOCTOR MASTER AND ITS TIED
001300*          SLOT-AVAILABILITY FILE.  EACH REGISTRATION TRANSACTION
001400*          EITHER SUPPLIES THE DOCTOR'S OPENING SLOTS OR, MORE
001500*          COMMONLY, ASKS THIS PROGRAM TO BUILD A DEFAULT 30 DAY
001600*          SCHEDULE - ONE SLOT PER HOUR, 09:00 THROUGH 17:00,
001700*          STARTING TODAY.  AN "ADDSLOT" TRANSACTION APPENDS A
001800*          SINGLE EXTRA SLOT IF IT IS NOT ALREADY ON FILE.
001900*
002000*          BOTH THE DOCTOR TABLE AND THE SLOT TABLE ARE CARRIED
002100*          IN WORKING STORAGE FOR THE LIFE OF THE RUN AND SPUN
002200*          BACK OUT TO NEW MASTER FILES AT CLEANUP TIME.
002300*
002400******************************************************************
002500
002600          TRANSACTION FILE        -   DDS0001.DOCTRAN
002700
002800          OLD DOCTOR FILE         -   DDS0001.DOCMOLD
002900
003000          NEW DOCTOR FILE         -   DDS0001.DOCMNEW
003100
003200          OLD SLOT FILE           -   DDS0001.SLOTOLD
003300
003400          NEW SLOT FILE           -   DDS0001.SLOTNEW
003500
003600          CONTROL LISTING         -   DDS0001.DOCRPT
003700
003800          DUMP FILE               -   SYSOUT
003900
004000******************************************************************
004100*    CHANGE LOG                                                  *
004200******************************************************************
004300* 021188  JS   ORIGINAL PROGRAM                                  DED00010
004400* 092593  AK   ADDED AUTOMATIC 30-DAY DEFAULT SLOT GENERATION -   DED00020
004500*              PREVIOUSLY SLOTS CAME IN ON A SEPARATE MANUAL RUN DED00030
004600* 030894  AK   ADDSLOT TRANSACTION CODE ADDED FOR SINGLE-SLOT     DED00040
004700*              APPENDS REQUESTED BY THE FRONT DESK                DED00050
004800* 060299  TGD  Y2K REVIEW - SLOT-DATETIME IS CCYYMMDDHH24, ONLY   DED00060
004900*              THE DEFAULT-SLOT DATE MATH WAS TOUCHED              DED00070
005000* 041202  JS   DUPLICATE SLOT CHECK NOW SEARCHES THE FULL TABLE   DED00080
005100*              RATHER THAN JUST TODAY'S BATCH - TICKET CL-0248    DED00090
005150* 041513  AK   NEW DOCTOR-ID WAS CARRYING A SPARE LEADING ZERO    DED00100
005160*              (D00001 INSTEAD OF D0001) - SUFFIX NARROWED TO     DED00110
005170*              ITS TRUE 4 DIGITS - TICKET CL-0298                 DED00120
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 ON  STATUS IS DOCEDIT-TRACE-ON
006000     UPSI-0 OFF STATUS IS DOCEDIT-TRACE-OFF.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT DOCTRAN
006800     ASSIGN TO UT-S-DOCTRAN
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200     SELECT DOCMSTR-OLD
007300     ASSIGN TO UT-S-DOCMOLD
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600
007700     SELECT DOCMSTR-NEW
007800     ASSIGN TO UT-S-DOCMNEW
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100
008200     SELECT SLOTMSTR-OLD
008300     ASSIGN TO UT-S-SLOTOLD
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS OFCODE.
008600
008700     SELECT SLOTMSTR-NEW
008800     ASSIGN TO UT-S-SLOTNEW
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS OFCODE.
009100
009200     SELECT DOCRPT
009300     ASSIGN TO UT-S-DOCRPT
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS OFCODE.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  SYSOUT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 130 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS SYSOUT-REC.
010500 01  SYSOUT-REC  PIC X(130).
010600
010700****** ONE RECORD PER DOCTOR REGISTRATION OR SLOT-ADD REQUEST
010800****** A TRAILER RECORD CARRIES THE TRANSACTION COUNT FOR BALANCE
010900 FD  DOCTRAN
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 80 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS DOCTRAN-REC.
011500 01  DOCTRAN-REC.
011600     05  DOCTRAN-CODE                 PIC X(01).
011700         88  DOCTRAN-REGISTER         VALUE "R".
011800         88  DOCTRAN-ADDSLOT          VALUE "S".
011900         88  DOCTRAN-IS-TRAILER       VALUE "T".
012000     05  DOCTRAN-DOC-ID                PIC X(06).
012100     05  DOCTRAN-NAME                  PIC X(30).
012200     05  DOCTRAN-SPECIALTY             PIC X(20).
012300     05  DOCTRAN-SLOT-DATETIME         PIC 9(12).
012400     05  FILLER                        PIC X(11).
012500 01  DOCTRAN-TRAILER-REC REDEFINES DOCTRAN-REC.
012600     05  FILLER                        PIC X(01).
012700     05  IN-TRAN-COUNT                 PIC 9(09).
012800     05  FILLER                        PIC X(70).
012900
013000 FD  DOCMSTR-OLD
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 80 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS DOCMSTR-OLD-REC.
013600 01  DOCMSTR-OLD-REC  PIC X(80).
013700
013800 FD  DOCMSTR-NEW
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 80 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS DOCMSTR-NEW-REC.
014400 01  DOCMSTR-NEW-REC  PIC X(80).
014500
014600 FD  SLOTMSTR-OLD
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 20 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS SLOTMSTR-OLD-REC.
015200 01  SLOTMSTR-OLD-REC  PIC X(20).
015300
015400 FD  SLOTMSTR-NEW
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 20 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS SLOTMSTR-NEW-REC.
016000 01  SLOTMSTR-NEW-REC  PIC X(20).
016100
016200 FD  DOCRPT
016300     RECORDING MODE IS F
016400     LABEL RECORDS ARE STANDARD
016500     RECORD CONTAINS 100 CHARACTERS
016600     BLOCK CONTAINS 0 RECORDS
016700     DATA RECORD IS RPT-REC.
016800 01  RPT-REC  PIC X(100).
016900
017000** QSAM FILE
017100 WORKING-STORAGE SECTION.
017200
017300 01  FILE-STATUS-CODES.
017400     05  OFCODE                  PIC X(2).
017500         88 CODE-WRITE    VALUE SPACES.
017600
017700 COPY DOCMSTR.
017800 COPY SLOTMSTR.
017900** QSAM FILE
018000
018100 01  WS-DOCRPT-LINE.
018200     05  FILLER                  PIC X(01) VALUE SPACE.
018300     05  RPT-ACTION-O            PIC X(10).
018400     05  FILLER                  PIC X(02) VALUE SPACES.
018500     05  RPT-DOC-ID-O            PIC X(06).
018600     05  FILLER                  PIC X(02) VALUE SPACES.
018700     05  RPT-DOC-NAME-O          PIC X(30).
018800     05  FILLER                  PIC X(02) VALUE SPACES.
018900     05  RPT-MESSAGE-O           PIC X(40).
019000     05  FILLER                  PIC X(07) VALUE SPACES.
019100
019200 01  WS-NEW-ID-BUILD.
019300     05  WS-NEW-DOC-ID-PREFIX    PIC X(01).
019350     05  WS-NEW-DOC-ID-SUFFIX    PIC 9(04).
019500 01  WS-NEW-ID-BUILD-X REDEFINES WS-NEW-ID-BUILD
019600                                 PIC X(05).
019700
019800** DEFAULT-SLOT DATE MATH - A SMALL JULIAN-STYLE TABLE OF DAYS
019900** PER MONTH IS CARRIED SO 30 DAYS CAN BE ROLLED FORWARD ACROSS
020000** A MONTH OR YEAR BOUNDARY WITHOUT AN INTRINSIC FUNCTION        092593AK
020100 01  WS-DAYS-IN-MONTH-TABLE.
020200     05  FILLER                  PIC 9(02) VALUE 31.
020300     05  FILLER                  PIC 9(02) VALUE 28.
020400     05  FILLER                  PIC 9(02) VALUE 31.
020500     05  FILLER                  PIC 9(02) VALUE 30.
020600     05  FILLER                  PIC 9(02) VALUE 31.
020700     05  FILLER                  PIC 9(02) VALUE 30.
020800     05  FILLER                  PIC 9(02) VALUE 31.
020900     05  FILLER                  PIC 9(02) VALUE 31.
021000     05  FILLER                  PIC 9(02) VALUE 30.
021100     05  FILLER                  PIC 9(02) VALUE 31.
021200     05  FILLER                  PIC 9(02) VALUE 30.
021300     05  FILLER                  PIC 9(02) VALUE 31.
021400 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
021500     05  WS-DIM-ENTRY OCCURS 12 TIMES INDEXED BY DIM-IDX
021600                                      PIC 9(02).
021700
021750 01  WS-TODAY-DATE               PIC 9(08).
021760 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
021770     05  WS-TODAY-CCYY           PIC 9(04).
021780     05  WS-TODAY-MM             PIC 9(02).
021790     05  WS-TODAY-DD             PIC 9(02).
021800 01  WS-SLOT-DATE-WORK.
021900     05  WS-SLOT-CCYY            PIC 9(04).
022000     05  WS-SLOT-MM              PIC 9(02).
022100     05  WS-SLOT-DD              PIC 9(02).
022200     05  WS-SLOT-HH              PIC 9(02).
022700     05  WS-LEAP-CHK             PIC 9(04) COMP.
022705     05  WS-LEAP-QUOT            PIC 9(04) COMP.
022710     05  WS-SLOT-DOC-ID-ARG      PIC X(06).
022720     05  WS-SLOT-DT-ARG          PIC 9(12).
022800
022900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
023000     05  RECORDS-READ            PIC 9(7)  COMP.
023100     05  RECORDS-WRITTEN         PIC 9(7)  COMP.
023200     05  RECORDS-IN-ERROR        PIC 9(7)  COMP.
023300     05  MASTER-RECS-OUT         PIC 9(7)  COMP.
023400     05  SLOT-RECS-OUT           PIC 9(7)  COMP.
023500     05  WS-MAX-SUFFIX           PIC 9(05) COMP.
023600     05  WS-SUFFIX-CHK           PIC 9(05) COMP.
023700     05  WS-DAY-CTR              PIC 9(03) COMP.
023800     05  WS-HOUR-CTR             PIC 9(02) COMP.
023900     05  WS-SLOTS-ADDED          PIC 9(04) COMP.
024000
024100 01  FLAGS-AND-SWITCHES.
024200     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
024300         88  NO-MORE-DATA        VALUE "N".
024400     05  MORE-MASTER-SW          PIC X(01) VALUE "Y".
024500         88  NO-MORE-MASTER      VALUE "N".
024600     05  MORE-SLOT-SW            PIC X(01) VALUE "Y".
024700         88  NO-MORE-SLOTS       VALUE "N".
024800     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
024900         88  RECORD-ERROR-FOUND  VALUE "Y".
025000         88  VALID-RECORD        VALUE "N".
025100     05  DOC-FOUND-SW            PIC X(01) VALUE "N".
025200         88  DOC-FOUND           VALUE "Y".
025300         88  DOC-NOT-FOUND       VALUE "N".
025400     05  SLOT-FOUND-SW           PIC X(01) VALUE "N".
025500         88  SLOT-FOUND          VALUE "Y".
025600         88  SLOT-NOT-FOUND      VALUE "N".
025700
025800 01  WS-ERR-MSG-HOLD.
025900     05  ERR-MSG-DOC             PIC X(40).
026000
026100 COPY ABENDREC.
026200** QSAM FILE
026300
026400 PROCEDURE DIVISION.
026500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026600     PERFORM 100-MAINLINE THRU 100-EXIT
026700             UNTIL NO-MORE-DATA OR
026800      ******* Balancing logic put in by RSK 03/03/94
026900             DOCTRAN-IS-TRAILER.
027000     PERFORM 999-CLEANUP THRU 999-EXIT.
027100     MOVE +0 TO RETURN-CODE.
027200     GOBACK.
027300
027400 000-HOUSEKEEPING.
027500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027600     DISPLAY "******** BEGIN JOB DOCEDIT ********".
027700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
027800     MOVE ZERO TO WS-DOC-COUNT, WS-SLOT-COUNT.
027900     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
028000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028100     PERFORM 050-LOAD-DOC-TABLE THRU 050-EXIT.
028200     PERFORM 060-LOAD-SLOT-TABLE THRU 060-EXIT.
028300     PERFORM 900-READ-DOCTRAN THRU 900-EXIT.
028400     IF NO-MORE-DATA
028500         MOVE "EMPTY DOCTOR TRANSACTION FILE" TO ABEND-REASON
028600         GO TO 1000-ABEND-RTN.
028700 000-EXIT.
028800     EXIT.
028900
029000 050-LOAD-DOC-TABLE.
029100     MOVE "050-LOAD-DOC-TABLE" TO PARA-NAME.
029200     MOVE "Y" TO MORE-MASTER-SW.
029300     PERFORM 055-LOAD-ONE-DOCTOR THRU 055-EXIT
029400             UNTIL NO-MORE-MASTER.
029500 050-EXIT.
029600     EXIT.
029700
029800 055-LOAD-ONE-DOCTOR.
029900     READ DOCMSTR-OLD INTO DOC-MASTER-REC
030000         AT END MOVE "N" TO MORE-MASTER-SW
030100         GO TO 055-EXIT
030200     END-READ.
030300     ADD 1 TO WS-DOC-COUNT.
030400     SET DOC-IDX TO WS-DOC-COUNT.
030500     MOVE DOC-ID         TO DOC-TBL-ID(DOC-IDX).
030600     MOVE DOC-NAME       TO DOC-TBL-NAME(DOC-IDX).
030700     MOVE DOC-SPECIALTY  TO DOC-TBL-SPECIALTY(DOC-IDX).
030800     MOVE DOC-SLOT-COUNT TO DOC-TBL-SLOT-COUNT(DOC-IDX).
030900 055-EXIT.
031000     EXIT.
031100
031200 060-LOAD-SLOT-TABLE.
031300     MOVE "060-LOAD-SLOT-TABLE" TO PARA-NAME.
031400     MOVE "Y" TO MORE-SLOT-SW.
031500     PERFORM 065-LOAD-ONE-SLOT THRU 065-EXIT
031600             UNTIL NO-MORE-SLOTS.
031700 060-EXIT.
031800     EXIT.
031900
032000 065-LOAD-ONE-SLOT.
032100     READ SLOTMSTR-OLD INTO SLOT-MASTER-REC
032200         AT END MOVE "N" TO MORE-SLOT-SW
032300         GO TO 065-EXIT
032400     END-READ.
032500     ADD 1 TO WS-SLOT-COUNT.
032600     SET SLOT-IDX TO WS-SLOT-COUNT.
032700     MOVE SLOT-DOC-ID   TO SLOT-TBL-DOC-ID(SLOT-IDX).
032800     MOVE SLOT-DATETIME TO SLOT-TBL-DATETIME(SLOT-IDX).
032900 065-EXIT.
033000     EXIT.
033100
033200 100-MAINLINE.
033300     MOVE "100-MAINLINE" TO PARA-NAME.
033400     MOVE "N" TO ERROR-FOUND-SW.
033500     EVALUATE TRUE
033600         WHEN DOCTRAN-REGISTER
033700             PERFORM 300-FIELD-EDITS THRU 300-EXIT
033800             IF VALID-RECORD
033900                 PERFORM 400-REGISTER-DOCTOR THRU 400-EXIT
034000             ELSE
034100                 PERFORM 710-WRITE-DOCERR THRU 710-EXIT
034200             END-IF
034300         WHEN DOCTRAN-ADDSLOT
034400             PERFORM 450-ADD-ONE-SLOT THRU 450-EXIT
034500         WHEN OTHER
034600             MOVE "*** INVALID TRANSACTION CODE" TO ERR-MSG-DOC
034700             PERFORM 710-WRITE-DOCERR THRU 710-EXIT
034800     END-EVALUATE.
034900     PERFORM 900-READ-DOCTRAN THRU 900-EXIT.
035000 100-EXIT.
035100     EXIT.
035200
035300 300-FIELD-EDITS.
035400     MOVE "300-FIELD-EDITS" TO PARA-NAME.
035500     MOVE "N" TO ERROR-FOUND-SW.
035600     IF DOCTRAN-NAME = SPACES
035700        MOVE "*** MISSING DOCTOR NAME" TO ERR-MSG-DOC
035800        MOVE "Y" TO ERROR-FOUND-SW
035900        GO TO 300-EXIT.
036000
036100     IF DOCTRAN-SPECIALTY = SPACES
036200        MOVE "*** MISSING DOCTOR SPECIALTY" TO ERR-MSG-DOC
036300        MOVE "Y" TO ERROR-FOUND-SW
036400        GO TO 300-EXIT.
036500 300-EXIT.
036600     EXIT.
036700
036800 350-NEXT-DOC-ID.
036900     MOVE "350-NEXT-DOC-ID" TO PARA-NAME.
037000*    SCAN THE TABLE FOR THE HIGHEST NUMERIC SUFFIX IN USE -     112296AK
037100*    NON-NUMERIC SUFFIXES ARE IGNORED RATHER THAN ABENDING
037200     MOVE ZERO TO WS-MAX-SUFFIX.
037300     IF WS-DOC-COUNT > 0
037400         PERFORM 355-CHECK-ONE-SUFFIX THRU 355-EXIT
037500             VARYING DOC-IDX FROM 1 BY 1
037600             UNTIL DOC-IDX > WS-DOC-COUNT
037700     END-IF.
037800     ADD 1 TO WS-MAX-SUFFIX GIVING WS-NEW-DOC-ID-SUFFIX.
037900     MOVE "D" TO WS-NEW-DOC-ID-PREFIX.
038000 350-EXIT.
038100     EXIT.
038200
038300 355-CHECK-ONE-SUFFIX.
038400     IF DOC-TBL-ID(DOC-IDX)(1:1) = "D"
038500        AND DOC-TBL-ID(DOC-IDX)(2:4) IS NUMERIC
038600         MOVE DOC-TBL-ID(DOC-IDX)(2:4) TO WS-SUFFIX-CHK
038700         IF WS-SUFFIX-CHK > WS-MAX-SUFFIX
038800             MOVE WS-SUFFIX-CHK TO WS-MAX-SUFFIX
038900         END-IF
039000     END-IF.
039100 355-EXIT.
039200     EXIT.
039300
039400 360-FIND-DOCTOR.
039500     MOVE "360-FIND-DOCTOR" TO PARA-NAME.
039600     MOVE "N" TO DOC-FOUND-SW.
039700     IF WS-DOC-COUNT > 0
039800         SET DOC-IDX TO 1
039900         SEARCH DOC-TBL-ROW
040000             AT END
040100                 MOVE "N" TO DOC-FOUND-SW
040200             WHEN DOC-TBL-ID(DOC-IDX) = DOCTRAN-DOC-ID
040300                 SET DOC-SAVE-IDX TO DOC-IDX
040400                 MOVE "Y" TO DOC-FOUND-SW
040500         END-SEARCH
040600     END-IF.
040700 360-EXIT.
040800     EXIT.
040900
041000 365-FIND-SLOT.
041100*    SEARCHES THE FULL SLOT TABLE FOR THE DOCTOR/DATETIME PAIR   041202JS
041200     MOVE "365-FIND-SLOT" TO PARA-NAME.
041300     MOVE "N" TO SLOT-FOUND-SW.
041400     IF WS-SLOT-COUNT > 0
041500         SET SLOT-IDX TO 1
041600         SEARCH SLOT-TBL-ROW
041700             AT END
041800                 MOVE "N" TO SLOT-FOUND-SW
041900             WHEN SLOT-TBL-DOC-ID(SLOT-IDX)   = WS-SLOT-DOC-ID-ARG
042000                AND SLOT-TBL-DATETIME(SLOT-IDX) = WS-SLOT-DT-ARG
042100                 SET SLOT-SAVE-IDX TO SLOT-IDX
042200                 MOVE "Y" TO SLOT-FOUND-SW
042300         END-SEARCH
042400     END-IF.
042500 365-EXIT.
042600     EXIT.
042700
042800 400-REGISTER-DOCTOR.
042900     MOVE "400-REGISTER-DOCTOR" TO PARA-NAME.
043000     PERFORM 350-NEXT-DOC-ID THRU 350-EXIT.
043100     ADD 1 TO WS-DOC-COUNT.
043200     SET DOC-IDX TO WS-DOC-COUNT.
043300     MOVE WS-NEW-ID-BUILD-X  TO DOC-TBL-ID(DOC-IDX).
043400     MOVE DOCTRAN-NAME       TO DOC-TBL-NAME(DOC-IDX).
043500     MOVE DOCTRAN-SPECIALTY  TO DOC-TBL-SPECIALTY(DOC-IDX).
043600     MOVE ZERO               TO DOC-TBL-SLOT-COUNT(DOC-IDX).
043700     PERFORM 420-GENERATE-DEFAULT-SLOTS THRU 420-EXIT.
043800     MOVE WS-SLOTS-ADDED     TO DOC-TBL-SLOT-COUNT(DOC-IDX).
043900     ADD 1 TO RECORDS-WRITTEN.
044000     MOVE "REGISTERED"       TO RPT-ACTION-O.
044100     MOVE WS-NEW-ID-BUILD-X  TO RPT-DOC-ID-O.
044200     MOVE DOCTRAN-NAME       TO RPT-DOC-NAME-O.
044300     MOVE SPACES             TO RPT-MESSAGE-O.
044400     PERFORM 700-WRITE-DOCRPT THRU 700-EXIT.
044500 400-EXIT.
044600     EXIT.
044700
044800*    BUILDS THE DEFAULT 30-DAY, 09:00-17:00 SLOT SET FOR A NEWLY
044900*    REGISTERED DOCTOR - 9 SLOTS A DAY, 270 SLOTS IN ALL         092593AK
045000 420-GENERATE-DEFAULT-SLOTS.
045100     MOVE "420-GENERATE-DEFAULT-SLOTS" TO PARA-NAME.
045200     MOVE ZERO TO WS-SLOTS-ADDED.
045300     MOVE WS-TODAY-CCYY TO WS-SLOT-CCYY.
045400     MOVE WS-TODAY-MM   TO WS-SLOT-MM.
045500     MOVE WS-TODAY-DD   TO WS-SLOT-DD.
045600     PERFORM 430-GENERATE-ONE-DAY THRU 430-EXIT
045700             VARYING WS-DAY-CTR FROM 1 BY 1
045800             UNTIL WS-DAY-CTR > 30.
045900 420-EXIT.
046000     EXIT.
046100
046200 430-GENERATE-ONE-DAY.
046300     PERFORM 440-GENERATE-ONE-HOUR THRU 440-EXIT
046400             VARYING WS-HOUR-CTR FROM 9 BY 1
046500             UNTIL WS-HOUR-CTR > 17.
046600     PERFORM 445-ADVANCE-ONE-DAY THRU 445-EXIT.
046700 430-EXIT.
046800     EXIT.
046900
047000 440-GENERATE-ONE-HOUR.
047100     ADD 1 TO WS-SLOT-COUNT.
047200     SET SLOT-IDX TO WS-SLOT-COUNT.
047300     MOVE DOC-TBL-ID(DOC-IDX) TO SLOT-TBL-DOC-ID(SLOT-IDX).
047400     MOVE WS-SLOT-CCYY        TO SLOT-DT-CCYY.
047500     MOVE WS-SLOT-MM          TO SLOT-DT-MM.
047600     MOVE WS-SLOT-DD          TO SLOT-DT-DD.
047700     MOVE WS-HOUR-CTR         TO SLOT-DT-HH.
047800     MOVE ZERO                TO SLOT-DT-MN.
047900     MOVE SLOT-DATETIME       TO SLOT-TBL-DATETIME(SLOT-IDX).
048000     ADD 1 TO WS-SLOTS-ADDED.
048100     ADD 1 TO SLOT-RECS-OUT.
048200 440-EXIT.
048300     EXIT.
048400
048500*    ROLLS WS-SLOT-CCYY/MM/DD FORWARD ONE DAY USING THE MONTH-   092593AK
048600*    LENGTH TABLE - NO INTRINSIC FUNCTION IS USED FOR THIS MATH
048700 445-ADVANCE-ONE-DAY.
048800     ADD 1 TO WS-SLOT-DD.
048900     SET DIM-IDX TO WS-SLOT-MM.
049000     MOVE WS-DIM-ENTRY(DIM-IDX) TO WS-LEAP-CHK.
049100     IF WS-SLOT-MM = 2
049200         DIVIDE WS-SLOT-CCYY BY 4 GIVING WS-LEAP-QUOT
049300             REMAINDER WS-LEAP-CHK
049400         IF WS-LEAP-CHK = 0
049410             MOVE 29 TO WS-LEAP-CHK
049420         ELSE
049600             MOVE 28 TO WS-LEAP-CHK
049700         END-IF
049800     ELSE
049900         MOVE WS-DIM-ENTRY(DIM-IDX) TO WS-LEAP-CHK
050000     END-IF.
050100     IF WS-SLOT-DD > WS-LEAP-CHK
050200         MOVE 1 TO WS-SLOT-DD
050300         ADD 1 TO WS-SLOT-MM
050400         IF WS-SLOT-MM > 12
050500             MOVE 1 TO WS-SLOT-MM
050600             ADD 1 TO WS-SLOT-CCYY
050700         END-IF
050800     END-IF.
050900 445-EXIT.
051000     EXIT.
051100
051200 450-ADD-ONE-SLOT.
051300     MOVE "450-ADD-ONE-SLOT" TO PARA-NAME.
051400     PERFORM 360-FIND-DOCTOR THRU 360-EXIT.
051500     IF NOT DOC-FOUND
051600         MOVE "*** DOCTOR NOT ON FILE FOR ADDSLOT" TO ERR-MSG-DOC
051700         PERFORM 710-WRITE-DOCERR THRU 710-EXIT
051800         GO TO 450-EXIT.
051900     MOVE DOCTRAN-DOC-ID        TO WS-SLOT-DOC-ID-ARG.
052000     MOVE DOCTRAN-SLOT-DATETIME TO WS-SLOT-DT-ARG.
052100     PERFORM 365-FIND-SLOT THRU 365-EXIT.
052200     IF SLOT-FOUND
052300         MOVE "*** SLOT ALREADY ON FILE FOR THIS DOCTOR"
052400                                 TO ERR-MSG-DOC
052500         PERFORM 710-WRITE-DOCERR THRU 710-EXIT
052600         GO TO 450-EXIT.
052700     ADD 1 TO WS-SLOT-COUNT.
052800     SET SLOT-IDX TO WS-SLOT-COUNT.
052900     MOVE DOCTRAN-DOC-ID        TO SLOT-TBL-DOC-ID(SLOT-IDX).
053000     MOVE DOCTRAN-SLOT-DATETIME TO SLOT-TBL-DATETIME(SLOT-IDX).
053100     ADD 1 TO SLOT-RECS-OUT.
053200     ADD 1 TO DOC-TBL-SLOT-COUNT(DOC-SAVE-IDX).
053300     ADD 1 TO RECORDS-WRITTEN.
053400     MOVE "SLOT ADDED"         TO RPT-ACTION-O.
053500     MOVE DOCTRAN-DOC-ID       TO RPT-DOC-ID-O.
053600     MOVE DOC-TBL-NAME(DOC-SAVE-IDX) TO RPT-DOC-NAME-O.
053700     MOVE SPACES               TO RPT-MESSAGE-O.
053800     PERFORM 700-WRITE-DOCRPT THRU 700-EXIT.
053900 450-EXIT.
054000     EXIT.
054100
054200 700-WRITE-DOCRPT.
054300     MOVE "700-WRITE-DOCRPT" TO PARA-NAME.
054400     WRITE RPT-REC FROM WS-DOCRPT-LINE.
054500 700-EXIT.
054600     EXIT.
054700
054800 710-WRITE-DOCERR.
054900     MOVE "710-WRITE-DOCERR" TO PARA-NAME.
055000     MOVE "REJECTED"          TO RPT-ACTION-O.
055100     MOVE DOCTRAN-DOC-ID      TO RPT-DOC-ID-O.
055200     MOVE DOCTRAN-NAME        TO RPT-DOC-NAME-O.
055300     MOVE ERR-MSG-DOC         TO RPT-MESSAGE-O.
055400     WRITE RPT-REC FROM WS-DOCRPT-LINE.
055500     ADD 1 TO RECORDS-IN-ERROR.
055600 710-EXIT.
055700     EXIT.
055800
055900 800-OPEN-FILES.
056000     MOVE "800-OPEN-FILES" TO PARA-NAME.
056100     OPEN INPUT  DOCTRAN, DOCMSTR-OLD, SLOTMSTR-OLD.
056200     OPEN OUTPUT DOCMSTR-NEW, SLOTMSTR-NEW, DOCRPT, SYSOUT.
056300 800-EXIT.
056400     EXIT.
056500
056600 850-CLOSE-FILES.
056700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
056800     CLOSE DOCTRAN, DOCMSTR-OLD, DOCMSTR-NEW,
056900           SLOTMSTR-OLD, SLOTMSTR-NEW, DOCRPT, SYSOUT.
057000 850-EXIT.
057100     EXIT.
057200
057300 900-READ-DOCTRAN.
057400     MOVE "900-READ-DOCTRAN" TO PARA-NAME.
057500     READ DOCTRAN
057600         AT END MOVE "N" TO MORE-DATA-SW
057700         GO TO 900-EXIT
057800     END-READ.
057900     ADD 1 TO RECORDS-READ.
058000 900-EXIT.
058100     EXIT.
058200
058300 950-REWRITE-MASTERS.
058400     MOVE "950-REWRITE-MASTERS" TO PARA-NAME.
058500     IF WS-DOC-COUNT > 0
058600         PERFORM 955-WRITE-ONE-DOCTOR THRU 955-EXIT
058700             VARYING DOC-IDX FROM 1 BY 1
058800             UNTIL DOC-IDX > WS-DOC-COUNT
058900     END-IF.
059000     IF WS-SLOT-COUNT > 0
059100         PERFORM 965-WRITE-ONE-SLOT THRU 965-EXIT
059200             VARYING SLOT-IDX FROM 1 BY 1
059300             UNTIL SLOT-IDX > WS-SLOT-COUNT
059400     END-IF.
059500 950-EXIT.
059600     EXIT.
059700
059800 955-WRITE-ONE-DOCTOR.
059900     MOVE DOC-TBL-ID(DOC-IDX)         TO DOC-ID.
060000     MOVE DOC-TBL-NAME(DOC-IDX)       TO DOC-NAME.
060100     MOVE DOC-TBL-SPECIALTY(DOC-IDX)  TO DOC-SPECIALTY.
060200     MOVE DOC-TBL-SLOT-COUNT(DOC-IDX) TO DOC-SLOT-COUNT.
060300     WRITE DOCMSTR-NEW-REC FROM DOC-MASTER-REC.
060400     ADD 1 TO MASTER-RECS-OUT.
060500 955-EXIT.
060600     EXIT.
060700
060800 965-WRITE-ONE-SLOT.
060900     MOVE SLOT-TBL-DOC-ID(SLOT-IDX)   TO SLOT-DOC-ID.
061000     MOVE SLOT-TBL-DATETIME(SLOT-IDX) TO SLOT-DATETIME.
061100     WRITE SLOTMSTR-NEW-REC FROM SLOT-MASTER-REC.
061200 965-EXIT.
061300     EXIT.
061400
061500 999-CLEANUP.
061600     MOVE "999-CLEANUP" TO PARA-NAME.
061700     IF NOT DOCTRAN-IS-TRAILER
061800         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
061900         GO TO 1000-ABEND-RTN.
062000
062100     IF RECORDS-READ NOT EQUAL TO IN-TRAN-COUNT
062200         MOVE "** INVALID FILE - TRANSACTIONS OUT OF BALANCE"
062300                               TO ABEND-REASON
062400         MOVE RECORDS-READ     TO ACTUAL-VAL
062500         MOVE IN-TRAN-COUNT    TO EXPECTED-VAL
062600         WRITE SYSOUT-REC FROM ABEND-REC
062700         GO TO 1000-ABEND-RTN.
062800
062900     PERFORM 950-REWRITE-MASTERS THRU 950-EXIT.
063000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063100
063200     DISPLAY "** DOCTOR TRANSACTIONS READ **".
063300     DISPLAY RECORDS-READ.
063400     DISPLAY "** DOCTOR TRANSACTIONS APPLIED **".
063500     DISPLAY RECORDS-WRITTEN.
063600     DISPLAY "** DOCTOR TRANSACTIONS REJECTED **".
063700     DISPLAY RECORDS-IN-ERROR.
063800     DISPLAY "** DOCTOR MASTER RECORDS WRITTEN **".
063900     DISPLAY MASTER-RECS-OUT.
064000     DISPLAY "** SLOT RECORDS WRITTEN **".
064100     DISPLAY SLOT-RECS-OUT.
064200
064300     DISPLAY "******** NORMAL END OF JOB DOCEDIT ********".
064400 999-EXIT.
064500     EXIT.
064600
064700 1000-ABEND-RTN.
064800     WRITE SYSOUT-REC FROM ABEND-REC.
064900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
065000     DISPLAY "*** ABNORMAL END OF JOB-DOCEDIT ***" UPON CONSOLE.
065100     DIVIDE ZERO-VAL INTO ONE-VAL.
