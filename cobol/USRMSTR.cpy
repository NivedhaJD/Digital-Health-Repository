000100******************************************************************
000200*    COPYBOOK      USRMSTR                                       *
000300*    DESCRIPTION    USER ACCOUNT MASTER - ONE ENTRY PER LOGIN     *
000400*                   ACCOUNT (ADMIN, PATIENT OR DOCTOR ROLE).      *
000500*                   RECORD LENGTH 150 BYTES.                      *
000600*    MAINTAINED BY  USRAUTH (REGISTER/LOGIN), USRMIGR (MIGRATION) *
000700******************************************************************
000800* 092593  AK   ORIGINAL LAYOUT FOR LOGON SECURITY FILE            UMST0010
001000* 040997  RSK  ADDED USR-LINKED-ID TO TIE ACCOUNT BACK TO THE     UMST0020
001100*              PATIENT OR DOCTOR MASTER RECORD IT REPRESENTS      UMST0030
001200* 101598  TGD  Y2K - USR-CREATED/USR-LAST-LOGIN CONVERTED FROM    UMST0040
001300*              YYMMDDHH24 TO CCYYMMDDHH24 - TICKET CL-0198        UMST0050
001400* 051201  JS   INACTIVE ACCOUNTS NOW BLOCKED AT LOGIN - CL-0241   UMST0060
001410* 041513  AK   ADDED USR-ID-R PREFIX/SUFFIX VIEW TO MATCH         UMST0070
001420*              PATMSTR/DOCMSTR STYLE - CL-0298                    UMST0080
001500******************************************************************
001600 01  USR-MASTER-REC.
001700     05  USR-ID                       PIC X(06).
001710     05  USR-ID-R    REDEFINES USR-ID.
001720         10  USR-ID-PREFIX            PIC X(01).
001730         10  USR-ID-SUFFIX            PIC 9(04).
001740         10  FILLER                   PIC X(01).
001800     05  USR-USERNAME                 PIC X(20).
001900     05  USR-PWD-HASH                 PIC X(64).
002000     05  USR-ROLE                     PIC X(01).
002100         88  USR-ROLE-ADMIN           VALUE "A".
002200         88  USR-ROLE-PATIENT         VALUE "P".
002300         88  USR-ROLE-DOCTOR          VALUE "D".
002400         88  USR-ROLE-VALID           VALUES ARE "A", "P", "D".
002500     05  USR-LINKED-ID                PIC X(06).
002600     05  USR-CREATED                  PIC 9(12).
002700     05  USR-CREATED-R REDEFINES USR-CREATED.
002800         10  USR-CRT-CCYY             PIC 9(04).
002900         10  USR-CRT-MM               PIC 9(02).
003000         10  USR-CRT-DD               PIC 9(02).
003100         10  USR-CRT-HH               PIC 9(02).
003200         10  USR-CRT-MN               PIC 9(02).
003300     05  USR-LAST-LOGIN               PIC 9(12).
003400     05  USR-ACTIVE                   PIC X(01).
003500         88  USR-IS-ACTIVE            VALUE "Y".
003600         88  USR-IS-INACTIVE          VALUE "N".
003700     05  FILLER                       PIC X(28).
003800*
003850 01  USR-TABLE-CTL.
003860     05  WS-USR-COUNT                 PIC 9(05)  COMP.
003900 01  USR-TABLE-REC.
004000     05  USR-TBL-ROW OCCURS 1 TO 1000 TIMES
004010             DEPENDING ON WS-USR-COUNT
004100             INDEXED BY USR-IDX, USR-SAVE-IDX.
004200         10  USR-TBL-ID               PIC X(06).
004300         10  USR-TBL-USERNAME         PIC X(20).
004400         10  USR-TBL-PWD-HASH         PIC X(64).
004500         10  USR-TBL-ROLE             PIC X(01).
004600         10  USR-TBL-LINKED-ID        PIC X(06).
004700         10  USR-TBL-CREATED          PIC 9(12).
004800         10  USR-TBL-LAST-LOGIN       PIC 9(12).
004900         10  USR-TBL-ACTIVE           PIC X(01).
005000         10  FILLER                   PIC X(28).
