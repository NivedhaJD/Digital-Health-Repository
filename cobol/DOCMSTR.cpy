000100******************************************************************
000200*    COPYBOOK      DOCMSTR                                       *
000300*    DESCRIPTION    DOCTOR MASTER RECORD - ONE ENTRY PER          *
000400*                   REGISTERED PHYSICIAN.  RECORD LENGTH 80 BYTES.*
000500*    MAINTAINED BY  DOCEDIT (REGISTER / DEFAULT SLOT GENERATION), *
000600*                   APTBOOK (DOC-SLOT-COUNT UPKEEP ON BOOK/CANCEL *
000650*                   /RESCHEDULE)                                  *
000700*    REFERENCED BY  HLTHREC, PATHIST                              *
000800******************************************************************
000900* 040189  RSK  ORIGINAL LAYOUT, LIFTED FROM PROVIDER FILE SHELL   DMST0010
001000* 092593  AK   ADDED DOC-SLOT-COUNT TO TRACK OPEN-SLOT INVENTORY  DMST0020
001100* 060299  TGD  Y2K - REVIEWED, NO DATE FIELDS IN THIS RECORD      DMST0030
001150* 030502  JS   APTBOOK NOW KEEPS DOC-SLOT-COUNT IN SYNC WITH THE  DMST0040
001160*              SLOT FILE ON BOOK/CANCEL/RESCHEDULE - CL-0231      DMST0050
001170* 041513  AK   DOC-ID-SUFFIX NARROWED TO 4 DIGITS TO MATCH        DMST0060
001180*              DOCEDIT'S GENERATOR - CL-0298                      DMST0070
001200******************************************************************
001200 01  DOC-MASTER-REC.
001300     05  DOC-ID                       PIC X(06).
001400     05  DOC-ID-R    REDEFINES DOC-ID.
001500         10  DOC-ID-PREFIX            PIC X(01).
001550         10  DOC-ID-SUFFIX            PIC 9(04).
001560         10  FILLER                   PIC X(01).
001700     05  DOC-NAME                     PIC X(30).
001800     05  DOC-SPECIALTY                PIC X(20).
001900     05  DOC-SLOT-COUNT               PIC 9(04).
002000     05  FILLER                       PIC X(20).
002100*
002150 01  DOC-TABLE-CTL.
002160     05  WS-DOC-COUNT                 PIC 9(05)  COMP.
002200 01  DOC-TABLE-REC.
002300     05  DOC-TBL-ROW OCCURS 1 TO 200 TIMES
002310             DEPENDING ON WS-DOC-COUNT
002400             INDEXED BY DOC-IDX, DOC-SAVE-IDX.
002500         10  DOC-TBL-ID               PIC X(06).
002600         10  DOC-TBL-NAME             PIC X(30).
002700         10  DOC-TBL-SPECIALTY        PIC X(20).
002800         10  DOC-TBL-SLOT-COUNT       PIC 9(04).
002900         10  FILLER                   PIC X(20).
