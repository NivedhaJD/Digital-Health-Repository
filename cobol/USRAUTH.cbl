000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  USRAUTH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 09/25/93.
000600 DATE-COMPILED. 09/25/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE LOGON SECURITY FILE FOR THE
001300*          CLINIC SYSTEM.  A SINGLE TRANSACTION FILE CARRIES THREE
001400*          KINDS OF WORK - R(EGISTER) A NEW LOGON, L(OGIN) AN
001500*          EXISTING ONE, OR C(HECK) A SESSION TOKEN HANDED BACK BY
001600*          THE ON-LINE REGION.
001700*
001800*          NO CLEAR-TEXT PASSWORD IS EVER HELD ON THE USER MASTER
001900*          FILE OR WRITTEN TO THE CONTROL LISTING - DGSTHASH BUILDS
002000*          A ONE-WAY DIGEST AND ONLY THE DIGEST IS COMPARED OR
002100*          STORED.  TOKCHK IS CALLED TO PULL THE USER-ID OUT OF A
002200*          TOKEN AND CONFIRM ITS SHAPE; THIS PROGRAM STILL HAS TO
002300*          LOOK THAT USER-ID UP AND CONFIRM THE ACCOUNT IS ACTIVE.
002400*
002500*          IF THE USER MASTER COMES UP EMPTY AT START-UP (A BRAND
002600*          NEW INSTALLATION) A DEFAULT ADMINISTRATOR LOGON IS
002700*          SEEDED SO SOMEONE CAN GET INTO THE SYSTEM AT ALL.
002800*
002900******************************************************************
003000
003100          TRANSACTION FILE        -   DDS0001.AUTTRAN
003200
003300          OLD MASTER FILE         -   DDS0001.USRMOLD
003400
003500          NEW MASTER FILE         -   DDS0001.USRMNEW
003600
003700          CONTROL LISTING         -   DDS0001.AUTRPT
003800
003900          DUMP FILE               -   SYSOUT
004000
004100******************************************************************
004200*    CHANGE LOG                                                  *
004300******************************************************************
004400* 092593  JS   ORIGINAL PROGRAM - REGISTER AND LOGIN ONLY          AUTH0010
004500* 040997  RSK  LINKED-ID CARRIED THROUGH FROM THE TRANSACTION SO   AUTH0020
004600*              A LOGON CAN BE TIED BACK TO ITS PATIENT OR DOCTOR   AUTH0030
004700*              MASTER RECORD                                      AUTH0040
004800* 092698  TGD  Y2K - USR-CREATED/USR-LAST-LOGIN WIDENED TO         AUTH0050
004900*              CCYYMMDDHHMM, SEE COPYBOOK USRMSTR                  AUTH0060
005000* 051201  JS   INACTIVE ACCOUNTS NOW REJECTED AT LOGIN - CL-0241   AUTH0070
005100* 091704  AK   TOKEN-CHECK TRANSACTION CODE ADDED, CALLS THE NEW   AUTH0080
005200*              TOKCHK SUBPROGRAM FOR THE ON-LINE REGION - CL-0271  AUTH0090
005300* 110804  AK   DEFAULT ADMINISTRATOR LOGON NOW SEEDED ON A BRAND   AUTH0100
005400*              NEW (EMPTY) USER MASTER - TICKET CL-0274            AUTH0110
005450* 041513  AK   NEW USER-ID WAS CARRYING A SPARE LEADING ZERO       AUTH0120
005460*              (U00001 INSTEAD OF U0001) - SUFFIX NARROWED TO      AUTH0130
005470*              ITS TRUE 4 DIGITS SO THE SEEDED ADMINISTRATOR       AUTH0140
005480*              LOGON COMES OUT U0001 AS DESIGNED - CL-0298         AUTH0150
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 ON  STATUS IS USRAUTH-TRACE-ON
006300     UPSI-0 OFF STATUS IS USRAUTH-TRACE-OFF.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT AUTHTRAN
007100     ASSIGN TO UT-S-AUTTRAN
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400
007500     SELECT USRMSTR-OLD
007600     ASSIGN TO UT-S-USRMOLD
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000     SELECT USRMSTR-NEW
008100     ASSIGN TO UT-S-USRMNEW
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS OFCODE.
008400
008500     SELECT AUTHRPT
008600     ASSIGN TO UT-S-AUTRPT
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS OFCODE.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  SYSOUT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 130 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS SYSOUT-REC.
009800 01  SYSOUT-REC  PIC X(130).
009900
010000****** THIS FILE CARRIES REGISTER / LOGIN / TOKEN-CHECK DETAIL
010100****** RECORDS AND A SINGLE TRAILER RECORD CARRYING THE COUNT
010200****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
010300 FD  AUTHTRAN
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 80 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS AUTHTRAN-REC.
010900 01  AUTHTRAN-REC.
011000     05  AUTHTRAN-CODE                PIC X(01).
011100         88  AUTHTRAN-REGISTER        VALUE "R".
011200         88  AUTHTRAN-LOGIN           VALUE "L".
011300         88  AUTHTRAN-CHECK-TOKEN     VALUE "C".
011400         88  AUTHTRAN-IS-TRAILER      VALUE "X".
011500     05  AUTHTRAN-USERNAME            PIC X(20).
011600     05  AUTHTRAN-PASSWORD            PIC X(20).
011700     05  AUTHTRAN-ROLE                PIC X(01).
011800     05  AUTHTRAN-LINKED-ID           PIC X(06).
011900     05  FILLER                       PIC X(32).
012000*    TOKEN-CHECK TRANSACTIONS OVERLAY THE SAME 80 BYTES WITH A
012100*    SINGLE 40-BYTE TOKEN FIELD                                   091704AK
012200 01  AUTHTRAN-TOKEN-REC REDEFINES AUTHTRAN-REC.
012300     05  FILLER                       PIC X(01).
012400     05  AUTHTRAN-TOKEN               PIC X(40).
012500     05  FILLER                       PIC X(39).
012600 01  AUTHTRAN-TRAILER-REC REDEFINES AUTHTRAN-REC.
012700     05  FILLER                       PIC X(01).
012800     05  IN-TRAN-COUNT                PIC 9(09).
012900     05  FILLER                       PIC X(70).
013000
013100****** PRIOR NIGHT'S USER MASTER, READ SEQUENTIALLY AND LOADED
013200****** INTO USR-TABLE-REC FOR THE LIFE OF THE RUN
013300 FD  USRMSTR-OLD
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 150 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS USRMSTR-OLD-REC.
013900 01  USRMSTR-OLD-REC  PIC X(150).
014000
014100****** TONIGHT'S USER MASTER, SPUN BACK OUT OF USR-TABLE-REC AT
014200****** 999-CLEANUP ONCE ALL TRANSACTIONS HAVE BEEN APPLIED
014300 FD  USRMSTR-NEW
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 150 CHARACTERS
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS USRMSTR-NEW-REC.
014900 01  USRMSTR-NEW-REC  PIC X(150).
015000
015100 FD  AUTHRPT
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD
015400     RECORD CONTAINS 100 CHARACTERS
015500     BLOCK CONTAINS 0 RECORDS
015600     DATA RECORD IS RPT-REC.
015700 01  RPT-REC  PIC X(100).
015800
015900** QSAM FILE
016000 WORKING-STORAGE SECTION.
016100
016200 01  FILE-STATUS-CODES.
016300     05  OFCODE                  PIC X(2).
016400         88 CODE-WRITE    VALUE SPACES.
016500
016600 COPY USRMSTR.
016700** QSAM FILE
016800
016900 01  WS-AUTHRPT-LINE.
017000     05  FILLER                  PIC X(01) VALUE SPACE.
017100     05  RPT-ACTION-O            PIC X(10).
017200     05  FILLER                  PIC X(02) VALUE SPACES.
017300     05  RPT-USR-ID-O            PIC X(06).
017400     05  FILLER                  PIC X(02) VALUE SPACES.
017500     05  RPT-USERNAME-O          PIC X(20).
017600     05  FILLER                  PIC X(02) VALUE SPACES.
017700     05  RPT-MESSAGE-O           PIC X(40).
017800     05  FILLER                  PIC X(17) VALUE SPACES.
017900
018000 01  WS-NEW-ID-BUILD.
018100     05  WS-NEW-USR-ID-PREFIX    PIC X(01).
018150     05  WS-NEW-USR-ID-SUFFIX    PIC 9(04).
018300 01  WS-NEW-ID-BUILD-X REDEFINES WS-NEW-ID-BUILD
018400                                 PIC X(05).
018500
018600 01  WS-NOW-DATE.
018700     05  WS-NOW-CCYYMMDD         PIC 9(08).
018800     05  WS-NOW-HHMMSS           PIC 9(06).
018900 01  WS-NOW-DATETIME-BUILD.
019000     05  WS-NOW-CCYYMMDD-X       PIC 9(08).
019100     05  WS-NOW-HHMM-X           PIC 9(04).
019200 01  WS-NOW-DATETIME-X REDEFINES WS-NOW-DATETIME-BUILD
019300                                 PIC 9(12).
019400
019500** PASSWORD AND DIGEST WORK AREAS PASSED TO DGSTHASH ON REGISTER
019600** AND LOGIN, AND THE DEFAULT-ADMINISTRATOR SEED ON START-UP       092593JS
019700 01  WS-DGST-PASSWORD-ARG        PIC X(20).
019800 01  WS-DGST-HASH-ARG            PIC X(64).
019900
020000** TOKEN-CHECK WORK AREAS PASSED TO TOKCHK                         091704AK
020100 01  WS-TOKCHK-TOKEN-ARG         PIC X(40).
020200 01  WS-TOKCHK-USR-ID-ARG        PIC X(06).
020300 01  WS-TOKCHK-VALID-ARG         PIC X(01).
020400     88  WS-TOKCHK-VALID         VALUE "Y".
020500     88  WS-TOKCHK-INVALID       VALUE "N".
020600
020700** TRAILING-SPACE SCAN USED TO FIND HOW MANY CHARACTERS OF A
020800** LEFT-JUSTIFIED PASSWORD FIELD ARE ACTUALLY FILLED IN, SO THE
020900** MINIMUM-LENGTH EDIT DOES NOT COUNT PADDING SPACES                092593JS
021000 01  WS-PWD-LENGTH               PIC 9(02)  COMP.
021100 01  WS-LEN-SUB                  PIC 9(02)  COMP.
021200
021300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
021400     05  RECORDS-READ            PIC 9(7)  COMP.
021500     05  RECORDS-WRITTEN         PIC 9(7)  COMP.
021600     05  RECORDS-IN-ERROR        PIC 9(7)  COMP.
021700     05  USR-RECS-OUT            PIC 9(7)  COMP.
021800     05  WS-MAX-SUFFIX           PIC 9(05) COMP.
021900     05  WS-SUFFIX-CHK           PIC 9(05) COMP.
022000
022100 01  FLAGS-AND-SWITCHES.
022200     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
022300         88  NO-MORE-DATA        VALUE "N".
022400     05  MORE-MASTER-SW          PIC X(01) VALUE "Y".
022500         88  NO-MORE-MASTER      VALUE "N".
022600     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
022700         88  RECORD-ERROR-FOUND  VALUE "Y".
022800         88  VALID-RECORD        VALUE "N".
022900     05  USR-FOUND-SW            PIC X(01) VALUE "N".
023000         88  USR-FOUND           VALUE "Y".
023100         88  USR-NOT-FOUND       VALUE "N".
023200
023300 01  WS-ERR-MSG-HOLD.
023400     05  ERR-MSG-AUTH            PIC X(40).
023500
023600 COPY ABENDREC.
023700** QSAM FILE
023800
023900 PROCEDURE DIVISION.
024000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024100     PERFORM 100-MAINLINE THRU 100-EXIT
024200             UNTIL NO-MORE-DATA OR
024300      ******* Balancing logic put in by JS 09/25/93
024400             AUTHTRAN-IS-TRAILER.
024500     PERFORM 999-CLEANUP THRU 999-EXIT.
024600     MOVE +0 TO RETURN-CODE.
024700     GOBACK.
024800
024900 000-HOUSEKEEPING.
025000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025100     DISPLAY "******** BEGIN JOB USRAUTH ********".
025200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
025300     MOVE ZERO TO WS-USR-COUNT.
025400     ACCEPT WS-NOW-CCYYMMDD FROM DATE YYYYMMDD.
025500     ACCEPT WS-NOW-HHMMSS   FROM TIME.
025600     MOVE WS-NOW-CCYYMMDD   TO WS-NOW-CCYYMMDD-X.
025700     MOVE WS-NOW-HHMMSS(1:4) TO WS-NOW-HHMM-X.
025800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025900     PERFORM 050-LOAD-USR-TABLE THRU 050-EXIT.
026000*    A BRAND NEW USER MASTER COMES UP EMPTY - SEED ONE
026100*    ADMINISTRATOR LOGON SO THE SYSTEM CAN BE GOTTEN INTO          110804AK
026200     IF WS-USR-COUNT = 0
026300         PERFORM 150-SEED-DEFAULT-ADMIN THRU 150-EXIT
026400     END-IF.
026500     PERFORM 900-READ-AUTHTRAN THRU 900-EXIT.
026600     IF NO-MORE-DATA
026700         MOVE "EMPTY AUTHENTICATION TRANSACTION FILE"
026800                                  TO ABEND-REASON
026900         GO TO 1000-ABEND-RTN.
027000 000-EXIT.
027100     EXIT.
027200
027300 050-LOAD-USR-TABLE.
027400     MOVE "050-LOAD-USR-TABLE" TO PARA-NAME.
027500     MOVE "Y" TO MORE-MASTER-SW.
027600     PERFORM 055-LOAD-ONE-USER THRU 055-EXIT
027700             UNTIL NO-MORE-MASTER.
027800 050-EXIT.
027900     EXIT.
028000
028100 055-LOAD-ONE-USER.
028200     READ USRMSTR-OLD INTO USR-MASTER-REC
028300         AT END MOVE "N" TO MORE-MASTER-SW
028400         GO TO 055-EXIT
028500     END-READ.
028600     ADD 1 TO WS-USR-COUNT.
028700     SET USR-IDX TO WS-USR-COUNT.
028800     MOVE USR-ID          TO USR-TBL-ID(USR-IDX).
028900     MOVE USR-USERNAME    TO USR-TBL-USERNAME(USR-IDX).
029000     MOVE USR-PWD-HASH    TO USR-TBL-PWD-HASH(USR-IDX).
029100     MOVE USR-ROLE        TO USR-TBL-ROLE(USR-IDX).
029200     MOVE USR-LINKED-ID   TO USR-TBL-LINKED-ID(USR-IDX).
029300     MOVE USR-CREATED     TO USR-TBL-CREATED(USR-IDX).
029400     MOVE USR-LAST-LOGIN  TO USR-TBL-LAST-LOGIN(USR-IDX).
029500     MOVE USR-ACTIVE      TO USR-TBL-ACTIVE(USR-IDX).
029600 055-EXIT.
029700     EXIT.
029800
029900*    DEFAULT ADMINISTRATOR LOGON - U00001 / "admin" / DIGEST OF
030000*    "admin123" - SEEDED ONLY WHEN THE USER MASTER IS EMPTY         110804AK
030100 150-SEED-DEFAULT-ADMIN.
030200     MOVE "150-SEED-DEFAULT-ADMIN" TO PARA-NAME.
030300     MOVE "admin123"          TO WS-DGST-PASSWORD-ARG.
030400     CALL "DGSTHASH" USING WS-DGST-PASSWORD-ARG, WS-DGST-HASH-ARG.
030500     ADD 1 TO WS-USR-COUNT.
030600     SET USR-IDX TO WS-USR-COUNT.
030700     MOVE "U"                 TO WS-NEW-USR-ID-PREFIX.
030800     MOVE 1                   TO WS-NEW-USR-ID-SUFFIX.
030900     MOVE WS-NEW-ID-BUILD-X   TO USR-TBL-ID(USR-IDX).
031000     MOVE "admin"             TO USR-TBL-USERNAME(USR-IDX).
031100     MOVE WS-DGST-HASH-ARG    TO USR-TBL-PWD-HASH(USR-IDX).
031200     MOVE "A"                 TO USR-TBL-ROLE(USR-IDX).
031300     MOVE SPACES              TO USR-TBL-LINKED-ID(USR-IDX).
031400     MOVE WS-NOW-DATETIME-X   TO USR-TBL-CREATED(USR-IDX).
031500     MOVE ZERO                TO USR-TBL-LAST-LOGIN(USR-IDX).
031600     MOVE "Y"                 TO USR-TBL-ACTIVE(USR-IDX).
031700     DISPLAY "** DEFAULT ADMINISTRATOR LOGON SEEDED **".
031800 150-EXIT.
031900     EXIT.
032000
032100 100-MAINLINE.
032200     MOVE "100-MAINLINE" TO PARA-NAME.
032300     MOVE "N" TO ERROR-FOUND-SW.
032400     EVALUATE TRUE
032500         WHEN AUTHTRAN-REGISTER
032600             PERFORM 300-VALIDATE-REGISTER THRU 300-EXIT
032700             IF VALID-RECORD
032800                 PERFORM 400-REGISTER-USER THRU 400-EXIT
032900             ELSE
033000                 PERFORM 710-WRITE-AUTHERR THRU 710-EXIT
033100             END-IF
033200         WHEN AUTHTRAN-LOGIN
033300             PERFORM 500-LOGIN-USER THRU 500-EXIT
033400         WHEN AUTHTRAN-CHECK-TOKEN
033500             PERFORM 600-CHECK-TOKEN THRU 600-EXIT
033600         WHEN OTHER
033700             MOVE "*** INVALID TRANSACTION CODE" TO ERR-MSG-AUTH
033800             PERFORM 710-WRITE-AUTHERR THRU 710-EXIT
033900     END-EVALUATE.
034000     PERFORM 900-READ-AUTHTRAN THRU 900-EXIT.
034100 100-EXIT.
034200     EXIT.
034300
034400 300-VALIDATE-REGISTER.
034500     MOVE "300-VALIDATE-REGISTER" TO PARA-NAME.
034600     MOVE "N" TO ERROR-FOUND-SW.
034700     IF AUTHTRAN-USERNAME = SPACES
034800        MOVE "*** MISSING USERNAME" TO ERR-MSG-AUTH
034900        MOVE "Y" TO ERROR-FOUND-SW
035000        GO TO 300-EXIT.
035100
035200     PERFORM 320-CALC-PWD-LENGTH THRU 320-EXIT.
035300*    PASSWORD MUST BE AT LEAST SIX CHARACTERS LONG                 092593JS
035400     IF WS-PWD-LENGTH < 6
035500        MOVE "*** PASSWORD TOO SHORT" TO ERR-MSG-AUTH
035550        MOVE "Y" TO ERROR-FOUND-SW
035600        GO TO 300-EXIT.
035700
035800     IF AUTHTRAN-ROLE NOT = "A" AND NOT = "P" AND NOT = "D"
035900        MOVE "*** ROLE MUST BE ADMIN, PATIENT OR DOCTOR"
036000                                  TO ERR-MSG-AUTH
036100        MOVE "Y" TO ERROR-FOUND-SW
036200        GO TO 300-EXIT.
036300
036400     PERFORM 360-FIND-USER-BY-NAME THRU 360-EXIT.
036500     IF USR-FOUND
036600        MOVE "*** USERNAME ALREADY EXISTS" TO ERR-MSG-AUTH
036700        MOVE "Y" TO ERROR-FOUND-SW
036800        GO TO 300-EXIT.
036900 300-EXIT.
037000     EXIT.
037100
037200*    COUNTS HOW MANY OF THE TWENTY PASSWORD BYTES ARE ACTUALLY
037300*    FILLED IN, LEFT TO RIGHT, BY SCANNING BACKWARD FROM THE END
037400*    OF THE FIELD UNTIL A NON-SPACE BYTE IS FOUND                  092593JS
037500 320-CALC-PWD-LENGTH.
037600     MOVE 20 TO WS-LEN-SUB.
037700     PERFORM 325-BACK-UP-ONE-BYTE THRU 325-EXIT
037800         UNTIL WS-LEN-SUB = 0
037810         OR AUTHTRAN-PASSWORD(WS-LEN-SUB:1) NOT = SPACE.
037900     MOVE WS-LEN-SUB TO WS-PWD-LENGTH.
038000 320-EXIT.
038100     EXIT.
038150
038160 325-BACK-UP-ONE-BYTE.
038170     SUBTRACT 1 FROM WS-LEN-SUB.
038180 325-EXIT.
038190     EXIT.
038300
038400 350-NEXT-USR-ID.
038500     MOVE "350-NEXT-USR-ID" TO PARA-NAME.
038600*    SCAN THE TABLE FOR THE HIGHEST NUMERIC SUFFIX IN USE - USER
038700*    IDS START AT 1, UNLIKE THE FLOOR-BASED PATIENT/DOCTOR/
038800*    APPOINTMENT/HEALTH-RECORD SEQUENCES                           092593JS
038900     MOVE ZERO TO WS-MAX-SUFFIX.
039000     IF WS-USR-COUNT > 0
039100         PERFORM 355-CHECK-ONE-SUFFIX THRU 355-EXIT
039200             VARYING USR-IDX FROM 1 BY 1
039300             UNTIL USR-IDX > WS-USR-COUNT
039400     END-IF.
039500     ADD 1 TO WS-MAX-SUFFIX GIVING WS-NEW-USR-ID-SUFFIX.
039600     MOVE "U" TO WS-NEW-USR-ID-PREFIX.
039700 350-EXIT.
039800     EXIT.
039900
040000 355-CHECK-ONE-SUFFIX.
040100     IF USR-TBL-ID(USR-IDX)(1:1) = "U"
040200        AND USR-TBL-ID(USR-IDX)(2:4) IS NUMERIC
040300         MOVE USR-TBL-ID(USR-IDX)(2:4) TO WS-SUFFIX-CHK
040400         IF WS-SUFFIX-CHK > WS-MAX-SUFFIX
040500             MOVE WS-SUFFIX-CHK TO WS-MAX-SUFFIX
040600         END-IF
040700     END-IF.
040800 355-EXIT.
040900     EXIT.
041000
041100 360-FIND-USER-BY-NAME.
041200     MOVE "360-FIND-USER-BY-NAME" TO PARA-NAME.
041300     MOVE "N" TO USR-FOUND-SW.
041400     IF WS-USR-COUNT > 0
041500         SET USR-IDX TO 1
041600         SEARCH USR-TBL-ROW
041700             AT END
041800                 MOVE "N" TO USR-FOUND-SW
041900             WHEN USR-TBL-USERNAME(USR-IDX) = AUTHTRAN-USERNAME
042000                 SET USR-SAVE-IDX TO USR-IDX
042100                 MOVE "Y" TO USR-FOUND-SW
042200         END-SEARCH
042300     END-IF.
042400 360-EXIT.
042500     EXIT.
042600
042700 365-FIND-USER-BY-ID.
042800     MOVE "365-FIND-USER-BY-ID" TO PARA-NAME.
042900     MOVE "N" TO USR-FOUND-SW.
043000     IF WS-USR-COUNT > 0
043100         SET USR-IDX TO 1
043200         SEARCH USR-TBL-ROW
043300             AT END
043400                 MOVE "N" TO USR-FOUND-SW
043500             WHEN USR-TBL-ID(USR-IDX) = WS-TOKCHK-USR-ID-ARG
043600                 SET USR-SAVE-IDX TO USR-IDX
043700                 MOVE "Y" TO USR-FOUND-SW
043800         END-SEARCH
043900     END-IF.
044000 365-EXIT.
044100     EXIT.
044200
044300 400-REGISTER-USER.
044400     MOVE "400-REGISTER-USER" TO PARA-NAME.
044500     PERFORM 350-NEXT-USR-ID THRU 350-EXIT.
044600     MOVE AUTHTRAN-PASSWORD   TO WS-DGST-PASSWORD-ARG.
044700     CALL "DGSTHASH" USING WS-DGST-PASSWORD-ARG, WS-DGST-HASH-ARG.
044800     ADD 1 TO WS-USR-COUNT.
044900     SET USR-IDX TO WS-USR-COUNT.
045000     MOVE WS-NEW-ID-BUILD-X   TO USR-TBL-ID(USR-IDX).
045100     MOVE AUTHTRAN-USERNAME   TO USR-TBL-USERNAME(USR-IDX).
045200     MOVE WS-DGST-HASH-ARG    TO USR-TBL-PWD-HASH(USR-IDX).
045300     MOVE AUTHTRAN-ROLE       TO USR-TBL-ROLE(USR-IDX).
045400     MOVE AUTHTRAN-LINKED-ID  TO USR-TBL-LINKED-ID(USR-IDX).
045500     MOVE WS-NOW-DATETIME-X   TO USR-TBL-CREATED(USR-IDX).
045600     MOVE ZERO                TO USR-TBL-LAST-LOGIN(USR-IDX).
045700     MOVE "Y"                 TO USR-TBL-ACTIVE(USR-IDX).
045800     ADD 1 TO RECORDS-WRITTEN.
045900     MOVE "REGISTERED"        TO RPT-ACTION-O.
046000     MOVE WS-NEW-ID-BUILD-X   TO RPT-USR-ID-O.
046100     MOVE AUTHTRAN-USERNAME   TO RPT-USERNAME-O.
046200     MOVE SPACES              TO RPT-MESSAGE-O.
046300     PERFORM 700-WRITE-AUTHRPT THRU 700-EXIT.
046400 400-EXIT.
046500     EXIT.
046600
046700 500-LOGIN-USER.
046800     MOVE "500-LOGIN-USER" TO PARA-NAME.
046900     IF AUTHTRAN-USERNAME = SPACES OR AUTHTRAN-PASSWORD = SPACES
047000        MOVE "*** INVALID USERNAME OR PASSWORD" TO ERR-MSG-AUTH
047100        PERFORM 710-WRITE-AUTHERR THRU 710-EXIT
047200        GO TO 500-EXIT.
047300
047400     PERFORM 360-FIND-USER-BY-NAME THRU 360-EXIT.
047500     IF NOT USR-FOUND
047600        MOVE "*** INVALID USERNAME OR PASSWORD" TO ERR-MSG-AUTH
047700        PERFORM 710-WRITE-AUTHERR THRU 710-EXIT
047800        GO TO 500-EXIT.
047900
048000     MOVE AUTHTRAN-PASSWORD   TO WS-DGST-PASSWORD-ARG.
048100     CALL "DGSTHASH" USING WS-DGST-PASSWORD-ARG, WS-DGST-HASH-ARG.
048200     IF WS-DGST-HASH-ARG NOT = USR-TBL-PWD-HASH(USR-SAVE-IDX)
048300        MOVE "*** INVALID USERNAME OR PASSWORD" TO ERR-MSG-AUTH
048400        PERFORM 710-WRITE-AUTHERR THRU 710-EXIT
048500        GO TO 500-EXIT.
048600
048700*    INACTIVE ACCOUNTS ARE BLOCKED AT LOGIN - CL-0241               051201JS
048800     IF USR-TBL-ACTIVE(USR-SAVE-IDX) NOT = "Y"
048900        MOVE "*** ACCOUNT IS INACTIVE" TO ERR-MSG-AUTH
049000        PERFORM 710-WRITE-AUTHERR THRU 710-EXIT
049100        GO TO 500-EXIT.
049200
049300     MOVE WS-NOW-DATETIME-X TO USR-TBL-LAST-LOGIN(USR-SAVE-IDX).
049400     ADD 1 TO RECORDS-WRITTEN.
049500     MOVE "LOGGED IN"         TO RPT-ACTION-O.
049600     MOVE USR-TBL-ID(USR-SAVE-IDX) TO RPT-USR-ID-O.
049700     MOVE AUTHTRAN-USERNAME   TO RPT-USERNAME-O.
049800     MOVE SPACES              TO RPT-MESSAGE-O.
049900     PERFORM 700-WRITE-AUTHRPT THRU 700-EXIT.
050000 500-EXIT.
050100     EXIT.
050200
050300 600-CHECK-TOKEN.
050400     MOVE "600-CHECK-TOKEN" TO PARA-NAME.
050500     MOVE AUTHTRAN-TOKEN       TO WS-TOKCHK-TOKEN-ARG.
050600     MOVE SPACES               TO WS-TOKCHK-USR-ID-ARG.
050700     MOVE "N"                  TO WS-TOKCHK-VALID-ARG.
050800     CALL "TOKCHK" USING WS-TOKCHK-TOKEN-ARG,
050900                         WS-TOKCHK-USR-ID-ARG,
051000                         WS-TOKCHK-VALID-ARG.
051100     IF WS-TOKCHK-INVALID
051200        MOVE "*** TOKEN FORMAT IS INVALID" TO ERR-MSG-AUTH
051300        PERFORM 710-WRITE-AUTHERR THRU 710-EXIT
051400        GO TO 600-EXIT.
051500
051600     PERFORM 365-FIND-USER-BY-ID THRU 365-EXIT.
051700     IF NOT USR-FOUND
051800        MOVE "*** TOKEN USER NOT ON FILE" TO ERR-MSG-AUTH
051900        PERFORM 710-WRITE-AUTHERR THRU 710-EXIT
052000        GO TO 600-EXIT.
052100
052200     IF USR-TBL-ACTIVE(USR-SAVE-IDX) NOT = "Y"
052300        MOVE "*** TOKEN USER IS INACTIVE" TO ERR-MSG-AUTH
052400        PERFORM 710-WRITE-AUTHERR THRU 710-EXIT
052500        GO TO 600-EXIT.
052600
052700     MOVE "TOKEN OK"          TO RPT-ACTION-O.
052800     MOVE WS-TOKCHK-USR-ID-ARG TO RPT-USR-ID-O.
052900     MOVE SPACES              TO RPT-USERNAME-O.
053000     MOVE SPACES              TO RPT-MESSAGE-O.
053100     PERFORM 700-WRITE-AUTHRPT THRU 700-EXIT.
053200 600-EXIT.
053300     EXIT.
053400
053500 700-WRITE-AUTHRPT.
053600     MOVE "700-WRITE-AUTHRPT" TO PARA-NAME.
053700     WRITE RPT-REC FROM WS-AUTHRPT-LINE.
053800 700-EXIT.
053900     EXIT.
054000
054100 710-WRITE-AUTHERR.
054200     MOVE "710-WRITE-AUTHERR" TO PARA-NAME.
054300     MOVE "REJECTED"          TO RPT-ACTION-O.
054400     MOVE SPACES              TO RPT-USR-ID-O.
054500     MOVE AUTHTRAN-USERNAME   TO RPT-USERNAME-O.
054600     MOVE ERR-MSG-AUTH        TO RPT-MESSAGE-O.
054700     WRITE RPT-REC FROM WS-AUTHRPT-LINE.
054800     ADD 1 TO RECORDS-IN-ERROR.
054900 710-EXIT.
055000     EXIT.
055100
055200 800-OPEN-FILES.
055300     MOVE "800-OPEN-FILES" TO PARA-NAME.
055400     OPEN INPUT  AUTHTRAN, USRMSTR-OLD.
055500     OPEN OUTPUT USRMSTR-NEW, AUTHRPT, SYSOUT.
055600 800-EXIT.
055700     EXIT.
055800
055900 850-CLOSE-FILES.
056000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
056100     CLOSE AUTHTRAN, USRMSTR-OLD, USRMSTR-NEW, AUTHRPT, SYSOUT.
056200 850-EXIT.
056300     EXIT.
056400
056500 900-READ-AUTHTRAN.
056600     MOVE "900-READ-AUTHTRAN" TO PARA-NAME.
056700     READ AUTHTRAN
056800         AT END MOVE "N" TO MORE-DATA-SW
056900         GO TO 900-EXIT
057000     END-READ.
057100     ADD 1 TO RECORDS-READ.
057200 900-EXIT.
057300     EXIT.
057400
057500 950-REWRITE-USRMSTR.
057600     MOVE "950-REWRITE-USRMSTR" TO PARA-NAME.
057700     IF WS-USR-COUNT > 0
057800         PERFORM 955-WRITE-ONE-USER THRU 955-EXIT
057900             VARYING USR-IDX FROM 1 BY 1
058000             UNTIL USR-IDX > WS-USR-COUNT
058100     END-IF.
058200 950-EXIT.
058300     EXIT.
058400
058500 955-WRITE-ONE-USER.
058600     MOVE USR-TBL-ID(USR-IDX)         TO USR-ID.
058700     MOVE USR-TBL-USERNAME(USR-IDX)   TO USR-USERNAME.
058800     MOVE USR-TBL-PWD-HASH(USR-IDX)   TO USR-PWD-HASH.
058900     MOVE USR-TBL-ROLE(USR-IDX)       TO USR-ROLE.
059000     MOVE USR-TBL-LINKED-ID(USR-IDX)  TO USR-LINKED-ID.
059100     MOVE USR-TBL-CREATED(USR-IDX)    TO USR-CREATED.
059200     MOVE USR-TBL-LAST-LOGIN(USR-IDX) TO USR-LAST-LOGIN.
059300     MOVE USR-TBL-ACTIVE(USR-IDX)     TO USR-ACTIVE.
059400     WRITE USRMSTR-NEW-REC FROM USR-MASTER-REC.
059500     ADD 1 TO USR-RECS-OUT.
059600 955-EXIT.
059700     EXIT.
059800
059900 999-CLEANUP.
060000     MOVE "999-CLEANUP" TO PARA-NAME.
060100*    FINAL BALANCING OF TRANSACTIONS READ AGAINST THE TRAILER
060200     IF NOT AUTHTRAN-IS-TRAILER
060300         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
060400         GO TO 1000-ABEND-RTN.
060500
060600     IF RECORDS-READ NOT EQUAL TO IN-TRAN-COUNT
060700         MOVE "** INVALID FILE - TRANSACTIONS OUT OF BALANCE"
060800                               TO ABEND-REASON
060900         MOVE RECORDS-READ     TO ACTUAL-VAL
061000         MOVE IN-TRAN-COUNT    TO EXPECTED-VAL
061100         WRITE SYSOUT-REC FROM ABEND-REC
061200         GO TO 1000-ABEND-RTN.
061300
061400     PERFORM 950-REWRITE-USRMSTR THRU 950-EXIT.
061500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
061600
061700     DISPLAY "** AUTHENTICATION TRANSACTIONS READ **".
061800     DISPLAY RECORDS-READ.
061900     DISPLAY "** AUTHENTICATION TRANSACTIONS APPLIED **".
062000     DISPLAY RECORDS-WRITTEN.
062100     DISPLAY "** AUTHENTICATION TRANSACTIONS REJECTED **".
062200     DISPLAY RECORDS-IN-ERROR.
062300     DISPLAY "** USER MASTER RECORDS WRITTEN **".
062400     DISPLAY USR-RECS-OUT.
062500
062600     DISPLAY "******** NORMAL END OF JOB USRAUTH ********".
062700 999-EXIT.
062800     EXIT.
062900
063000 1000-ABEND-RTN.
063100     WRITE SYSOUT-REC FROM ABEND-REC.
063200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063300     DISPLAY "*** ABNORMAL END OF JOB-USRAUTH ***" UPON CONSOLE.
063400     DIVIDE ZERO-VAL INTO ONE-VAL.
