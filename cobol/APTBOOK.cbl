000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  APTBOOK.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/07/88.
000600 DATE-COMPILED. 03/07/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE APPOINTMENT ENGINE.  IT APPLIES
001300*          BOOK / CANCEL / RESCHEDULE / COMPLETE TRANSACTIONS
001400*          AGAINST THE APPOINTMENT MASTER, DRAWING DOWN AND
001500*          GIVING BACK SLOTS ON THE DOCTOR'S AVAILABILITY FILE
001600*          AS IT GOES, AND PRINTS WHATEVER LIST TRANSACTIONS ARE
001700*          MIXED IN WITH THE BOOKINGS (BY PATIENT, BY DOCTOR, BY
001800*          CALENDAR DATE, OR ALL).
001900*
002000*          THE PATIENT AND DOCTOR MASTERS ARE OPENED READ-ONLY
002100*          FOR EXISTENCE CHECKING.  THE SLOT AND APPOINTMENT
002200*          MASTERS ARE CARRIED IN TABLES AND SPUN BACK OUT TO NEW
002300*          MASTER FILES AT CLEANUP, THE SAME AS THE REST OF THE
002400*          NIGHTLY SUITE.  THE DOCTOR MASTER IS ALSO RE-WRITTEN
002500*          SO DOC-SLOT-COUNT STAYS IN STEP WITH THE SLOT FILE.
002600*
002700******************************************************************
002800
002900          TRANSACTION FILE        -   DDS0001.APTTRAN
003000
003100          PATIENT FILE (REF ONLY) -   DDS0001.PATMOLD
003200
003300          OLD DOCTOR FILE         -   DDS0001.DOCMOLD
003400
003500          NEW DOCTOR FILE         -   DDS0001.DOCMNEW
003600
003700          OLD SLOT FILE           -   DDS0001.SLOTOLD
003800
003900          NEW SLOT FILE           -   DDS0001.SLOTNEW
004000
004100          OLD APPOINTMENT FILE    -   DDS0001.APTMOLD
004200
004300          NEW APPOINTMENT FILE    -   DDS0001.APTMNEW
004400
004500          CONTROL LISTING         -   DDS0001.APTRPT
004600
004700          DUMP FILE               -   SYSOUT
004800
004900******************************************************************
005000*    CHANGE LOG                                                  *
005100******************************************************************
005200* 030788  JS   ORIGINAL PROGRAM                                  ABK00010
005300* 112293  AK   CANCEL NOW RETURNS THE FREED DATETIME TO THE SLOT DED00020
005400*              FILE INSTEAD OF JUST FLIPPING THE STATUS BYTE     ABK00030
005500* 030894  AK   RESCHEDULE TRANSACTION CODE ADDED - SWAPS OLD     ABK00040
005600*              SLOT FOR NEW IN ONE PASS                          ABK00050
005700* 081399  TGD  Y2K REVIEW - ALL DATETIMES ARE CCYYMMDDHH24,       ABK00060
005800*              NO WINDOWING LOGIC TOUCHED THIS RECORD             ABK00070
005900* 030502  JS   LIST TRANSACTION CODE ADDED (BY PATIENT, DOCTOR,  ABK00080
006000*              DATE OR ALL) - TICKET CL-0231                     ABK00090
006100* 041202  JS   ZERO-SLOT DOCTORS NOW AUTO-REGENERATE THE DEFAULT ABK00100
006200*              30-DAY SCHEDULE BEFORE A BOOKING IS REJECTED -    ABK00110
006300*              TICKET CL-0248                                    ABK00120
006350* 041513  AK   NEW APPOINTMENT-ID WAS CARRYING A SPARE LEADING   ABK00130
006360*              ZERO (A05000 INSTEAD OF A5000) - SUFFIX NARROWED  ABK00140
006370*              TO ITS TRUE 4 DIGITS - TICKET CL-0298             ABK00150
006372* 041513  AK   RESTORED MISSING SEQUENCE NUMBERS ON THE SLOT     ABK00160
006374*              SCRATCH CELLS AND MOVED THEM TO 77-LEVELS - SAME  ABK00170
006376*              HABIT AS THE OLD DAILY PROGRAMS' WS-DATE - CL-0298 ABK00180
006378* 041513  AK   430-GENERATE-ONE-DAY ROLLED THE DAY OVER AT A    ABK00190
006380*              FLAT 28 FOR EVERY MONTH, DRIFTING THE 30-DAY SET  ABK00200
006385*              OFF THE REAL CALENDAR.  SPLIT OUT 445-ADVANCE-    ABK00210
006390*              ONE-DAY WITH DOCEDIT'S MONTH TABLE/LEAP CHECK -   ABK00220
006395*              CL-0298                                          ABK00230
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     UPSI-0 ON  STATUS IS APTBOOK-TRACE-ON
007200     UPSI-0 OFF STATUS IS APTBOOK-TRACE-OFF.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT SYSOUT
007600     ASSIGN TO UT-S-SYSOUT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900     SELECT APTTRAN
008000     ASSIGN TO UT-S-APTTRAN
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400     SELECT PATMSTR-OLD
008500     ASSIGN TO UT-S-PATMOLD
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900     SELECT DOCMSTR-OLD
009000     ASSIGN TO UT-S-DOCMOLD
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS OFCODE.
009300
009400     SELECT DOCMSTR-NEW
009500     ASSIGN TO UT-S-DOCMNEW
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS OFCODE.
009800
009900     SELECT SLOTMSTR-OLD
010000     ASSIGN TO UT-S-SLOTOLD
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS OFCODE.
010300
010400     SELECT SLOTMSTR-NEW
010500     ASSIGN TO UT-S-SLOTNEW
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS OFCODE.
010800
010900     SELECT APTMSTR-OLD
011000     ASSIGN TO UT-S-APTMOLD
011100       ACCESS MODE IS SEQUENTIAL
011200       FILE STATUS IS OFCODE.
011300
011400     SELECT APTMSTR-NEW
011500     ASSIGN TO UT-S-APTMNEW
011600       ACCESS MODE IS SEQUENTIAL
011700       FILE STATUS IS OFCODE.
011800
011900     SELECT APTRPT
012000     ASSIGN TO UT-S-APTRPT
012100       ACCESS MODE IS SEQUENTIAL
012200       FILE STATUS IS OFCODE.
012300
012400 DATA DIVISION.
012500 FILE SECTION.
012600 FD  SYSOUT
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 130 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS SYSOUT-REC.
013200 01  SYSOUT-REC  PIC X(130).
013300
013400****** ONE RECORD PER BOOK/CANCEL/RESCHEDULE/COMPLETE/LIST
013500****** REQUEST FROM THE FRONT DESK.  A TRAILER RECORD CARRIES THE
013600****** TRANSACTION COUNT FOR BALANCE CHECKING
013700 FD  APTTRAN
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 80 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS APTTRAN-REC.
014300 01  APTTRAN-REC.
014400     05  APTTRAN-CODE                 PIC X(01).
014500         88  APTTRAN-BOOK             VALUE "B".
014600         88  APTTRAN-CANCEL           VALUE "C".
014700         88  APTTRAN-RESCHED          VALUE "R".
014800         88  APTTRAN-COMPLETE         VALUE "D".
014900         88  APTTRAN-LIST             VALUE "L".
015000         88  APTTRAN-IS-TRAILER       VALUE "T".
015100     05  APTTRAN-APT-ID                PIC X(06).
015200     05  APTTRAN-PATIENT-ID            PIC X(06).
015300     05  APTTRAN-DOCTOR-ID             PIC X(06).
015400     05  APTTRAN-DATETIME              PIC 9(12).
015500     05  APTTRAN-REASON                PIC X(30).
015600     05  FILLER                        PIC X(05).
015700 01  APTTRAN-TRAILER-REC REDEFINES APTTRAN-REC.
015800     05  FILLER                        PIC X(01).
015900     05  IN-TRAN-COUNT                 PIC 9(09).
016000     05  FILLER                        PIC X(70).
016100
016200 FD  PATMSTR-OLD
016300     RECORDING MODE IS F
016400     LABEL RECORDS ARE STANDARD
016500     RECORD CONTAINS 100 CHARACTERS
016600     BLOCK CONTAINS 0 RECORDS
016700     DATA RECORD IS PATMSTR-OLD-REC.
016800 01  PATMSTR-OLD-REC  PIC X(100).
016900
017000 FD  DOCMSTR-OLD
017100     RECORDING MODE IS F
017200     LABEL RECORDS ARE STANDARD
017300     RECORD CONTAINS 80 CHARACTERS
017400     BLOCK CONTAINS 0 RECORDS
017500     DATA RECORD IS DOCMSTR-OLD-REC.
017600 01  DOCMSTR-OLD-REC  PIC X(80).
017700
017800 FD  DOCMSTR-NEW
017900     RECORDING MODE IS F
018000     LABEL RECORDS ARE STANDARD
018100     RECORD CONTAINS 80 CHARACTERS
018200     BLOCK CONTAINS 0 RECORDS
018300     DATA RECORD IS DOCMSTR-NEW-REC.
018400 01  DOCMSTR-NEW-REC  PIC X(80).
018500
018600 FD  SLOTMSTR-OLD
018700     RECORDING MODE IS F
018800     LABEL RECORDS ARE STANDARD
018900     RECORD CONTAINS 20 CHARACTERS
019000     BLOCK CONTAINS 0 RECORDS
019100     DATA RECORD IS SLOTMSTR-OLD-REC.
019200 01  SLOTMSTR-OLD-REC  PIC X(20).
019300
019400 FD  SLOTMSTR-NEW
019500     RECORDING MODE IS F
019600     LABEL RECORDS ARE STANDARD
019700     RECORD CONTAINS 20 CHARACTERS
019800     BLOCK CONTAINS 0 RECORDS
019900     DATA RECORD IS SLOTMSTR-NEW-REC.
020000 01  SLOTMSTR-NEW-REC  PIC X(20).
020100
020200 FD  APTMSTR-OLD
020300     RECORDING MODE IS F
020400     LABEL RECORDS ARE STANDARD
020500     RECORD CONTAINS 80 CHARACTERS
020600     BLOCK CONTAINS 0 RECORDS
020700     DATA RECORD IS APTMSTR-OLD-REC.
020800 01  APTMSTR-OLD-REC  PIC X(80).
020900
021000 FD  APTMSTR-NEW
021100     RECORDING MODE IS F
021200     LABEL RECORDS ARE STANDARD
021300     RECORD CONTAINS 80 CHARACTERS
021400     BLOCK CONTAINS 0 RECORDS
021500     DATA RECORD IS APTMSTR-NEW-REC.
021600 01  APTMSTR-NEW-REC  PIC X(80).
021700
021800 FD  APTRPT
021900     RECORDING MODE IS F
022000     LABEL RECORDS ARE STANDARD
022100     RECORD CONTAINS 132 CHARACTERS
022200     BLOCK CONTAINS 0 RECORDS
022300     DATA RECORD IS RPT-REC.
022400 01  RPT-REC  PIC X(132).
022500
022600** QSAM FILE
022700 WORKING-STORAGE SECTION.
022800
022900 01  FILE-STATUS-CODES.
023000     05  OFCODE                  PIC X(2).
023100         88 CODE-WRITE    VALUE SPACES.
023200
023300 COPY PATMSTR.
023400 COPY DOCMSTR.
023500 COPY SLOTMSTR.
023600 COPY APTMSTR.
023700** QSAM FILE
023800
023900 01  WS-APTRPT-LINE.
024000     05  FILLER                  PIC X(01) VALUE SPACE.
024100     05  RPT-ACTION-O            PIC X(12).
024200     05  FILLER                  PIC X(01) VALUE SPACE.
024300     05  RPT-APT-ID-O            PIC X(06).
024400     05  FILLER                  PIC X(01) VALUE SPACE.
024500     05  RPT-PATIENT-ID-O        PIC X(06).
024600     05  FILLER                  PIC X(01) VALUE SPACE.
024700     05  RPT-DOCTOR-ID-O         PIC X(06).
024800     05  FILLER                  PIC X(01) VALUE SPACE.
024900     05  RPT-DATETIME-O          PIC 9(12).
025000     05  FILLER                  PIC X(01) VALUE SPACE.
025100     05  RPT-STATUS-O            PIC X(01).
025200     05  FILLER                  PIC X(01) VALUE SPACE.
025300     05  RPT-MESSAGE-O           PIC X(40).
025400     05  FILLER                  PIC X(49) VALUE SPACES.
025500
025600 01  WS-NEW-ID-BUILD.
025700     05  WS-NEW-APT-ID-PREFIX    PIC X(01).
025750     05  WS-NEW-APT-ID-SUFFIX    PIC 9(04).
025900 01  WS-NEW-ID-BUILD-X REDEFINES WS-NEW-ID-BUILD
026000                                 PIC X(05).
026100
026200 01  WS-NOW-DATE.
026300     05  WS-NOW-CCYYMMDD         PIC 9(08).
026400     05  WS-NOW-HHMMSS           PIC 9(06).
026500 01  WS-NOW-DATETIME-BUILD.
026600     05  WS-NOW-CCYYMMDD-X       PIC 9(08).
026700     05  WS-NOW-HHMM-X           PIC 9(04).
026800 01  WS-NOW-DATETIME-X REDEFINES WS-NOW-DATETIME-BUILD
026900                                 PIC 9(12).
027000
027100** INDEX LIST USED TO SORT A SUBSET OF THE APPOINTMENT TABLE FOR
027200** LIST TRANSACTIONS WITHOUT DISTURBING THE TABLE ITSELF - ONLY
027300** THE SMALL INDEX VALUES ARE SWAPPED, NEVER THE FULL ROW         030502JS
027400 01  WS-MATCH-TABLE-CTL.
027500     05  WS-MATCH-COUNT          PIC 9(05)  COMP.
027600 01  WS-MATCH-TABLE.
027700     05  WS-MATCH-ROW OCCURS 1 TO 2000 TIMES
027800             DEPENDING ON WS-MATCH-COUNT
027900             INDEXED BY MTCH-IDX, MTCH-SAVE-IDX.
028000         10  WS-MATCH-APT-IDX    PIC 9(05)  COMP.
028100 01  WS-SWAP-IDX                 PIC 9(05)  COMP.
028110*
028120** FIELDS USED TO RE-GENERATE THE DEFAULT 30-DAY SCHEDULE FOR A
028130** DOCTOR WHO HAS DRAWN HIS SLOT FILE DOWN TO ZERO - SAME TECHNIQUE
028140** AS THE ORIGINAL SCHEDULE BUILD IN DOCEDIT                     041202JS
028150*    041513 AK - CCYY/MM/DD/DAY-CTR/HOUR-CTR MOVED TO 77-LEVELS, 041513AK
028160*    SAME AS THE OLD WS-DATE SCRATCH CELL IN THE DAILY PROGRAMS  041513AK
028165*    - CL-0298                                                  041513AK
028170 77  WS-SLOT-CCYY                PIC 9(04).
028175 77  WS-SLOT-MM                  PIC 9(02).
028180 77  WS-SLOT-DD                  PIC 9(02).
028185 77  WS-DAY-CTR                  PIC 9(03) COMP.
028190 77  WS-HOUR-CTR                 PIC 9(02) COMP.
028193*
028195** ARGUMENT CELLS PASSED TO THE SLOT SEARCH PARAGRAPH - LOADED BY
028197** THE CALLER JUST BEFORE THE PERFORM
028199 77  WS-SLOT-DOC-ID-ARG          PIC X(06).
028200 77  WS-SLOT-DT-ARG              PIC 9(12).
028205*
028206** 041513 AK - DAY-ROLLOVER AT 430/445 WAS USING A FLAT 28-DAY     041513AK
028207*    CONSTANT FOR EVERY MONTH, SO THE REGENERATED 30-DAY SET      041513AK
028208*    DRIFTED OFF THE REAL CALENDAR IN EVERY MONTH BUT NON-LEAP    041513AK
028209*    FEBRUARY.  MONTH-LENGTH TABLE AND LEAP CHECK LIFTED FROM     041513AK
028210*    DOCEDIT'S 445-ADVANCE-ONE-DAY - TICKET CL-0298               041513AK
028211 01  WS-DAYS-IN-MONTH-TABLE.
028212     05  FILLER                  PIC 9(02) VALUE 31.
028213     05  FILLER                  PIC 9(02) VALUE 28.
028214     05  FILLER                  PIC 9(02) VALUE 31.
028215     05  FILLER                  PIC 9(02) VALUE 30.
028216     05  FILLER                  PIC 9(02) VALUE 31.
028217     05  FILLER                  PIC 9(02) VALUE 30.
028218     05  FILLER                  PIC 9(02) VALUE 31.
028219     05  FILLER                  PIC 9(02) VALUE 31.
028220     05  FILLER                  PIC 9(02) VALUE 30.
028221     05  FILLER                  PIC 9(02) VALUE 31.
028222     05  FILLER                  PIC 9(02) VALUE 30.
028223     05  FILLER                  PIC 9(02) VALUE 31.
028224 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
028225     05  WS-DIM-ENTRY OCCURS 12 TIMES INDEXED BY DIM-IDX
028226                                      PIC 9(02).
028227 77  WS-LEAP-CHK                 PIC 9(04) COMP.
028228 77  WS-LEAP-QUOT                PIC 9(04) COMP.
028300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
028400     05  RECORDS-READ            PIC 9(7)  COMP.
028500     05  RECORDS-WRITTEN         PIC 9(7)  COMP.
028600     05  RECORDS-IN-ERROR        PIC 9(7)  COMP.
028700     05  DOC-RECS-OUT            PIC 9(7)  COMP.
028800     05  SLOT-RECS-OUT           PIC 9(7)  COMP.
028900     05  APT-RECS-OUT            PIC 9(7)  COMP.
029000     05  WS-MAX-SUFFIX           PIC 9(05) COMP.
029100     05  WS-SUFFIX-CHK           PIC 9(05) COMP.
029200
029300 01  FLAGS-AND-SWITCHES.
029400     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
029500         88  NO-MORE-DATA        VALUE "N".
029600     05  MORE-MASTER-SW          PIC X(01) VALUE "Y".
029700         88  NO-MORE-MASTER      VALUE "N".
029800     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
029900         88  RECORD-ERROR-FOUND  VALUE "Y".
030000         88  VALID-RECORD        VALUE "N".
030100     05  PAT-FOUND-SW            PIC X(01) VALUE "N".
030200         88  PAT-FOUND           VALUE "Y".
030300         88  PAT-NOT-FOUND       VALUE "N".
030400     05  DOC-FOUND-SW            PIC X(01) VALUE "N".
030500         88  DOC-FOUND           VALUE "Y".
030600         88  DOC-NOT-FOUND       VALUE "N".
030700     05  SLOT-FOUND-SW           PIC X(01) VALUE "N".
030800         88  SLOT-FOUND          VALUE "Y".
030900         88  SLOT-NOT-FOUND      VALUE "N".
031000     05  APT-FOUND-SW            PIC X(01) VALUE "N".
031100         88  APT-FOUND           VALUE "Y".
031200         88  APT-NOT-FOUND       VALUE "N".
031300     05  LIST-BY-SW              PIC X(01) VALUE "A".
031400         88  LIST-BY-PATIENT     VALUE "P".
031500         88  LIST-BY-DOCTOR      VALUE "D".
031600         88  LIST-BY-DATE        VALUE "C".
031700         88  LIST-BY-ALL         VALUE "A".
031800
031900 01  WS-ERR-MSG-HOLD.
032000     05  ERR-MSG-APT             PIC X(40).
032100
032200 COPY ABENDREC.
032300** QSAM FILE
032400
032500 PROCEDURE DIVISION.
032600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032700     PERFORM 100-MAINLINE THRU 100-EXIT
032800             UNTIL NO-MORE-DATA OR
032900      ******* Balancing logic put in by RSK 03/03/94
033000             APTTRAN-IS-TRAILER.
033100     PERFORM 999-CLEANUP THRU 999-EXIT.
033200     MOVE +0 TO RETURN-CODE.
033300     GOBACK.
033400
033500 000-HOUSEKEEPING.
033600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033700     DISPLAY "******** BEGIN JOB APTBOOK ********".
033800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
033900     MOVE ZERO TO WS-PAT-COUNT, WS-DOC-COUNT,
034000                  WS-SLOT-COUNT, WS-APT-COUNT,
034100                  WS-MATCH-COUNT.
034200     ACCEPT WS-NOW-CCYYMMDD FROM DATE YYYYMMDD.
034300     ACCEPT WS-NOW-HHMMSS   FROM TIME.
034400     MOVE WS-NOW-CCYYMMDD   TO WS-NOW-CCYYMMDD-X.
034500     MOVE WS-NOW-HHMMSS(1:4) TO WS-NOW-HHMM-X.
034600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
034700     PERFORM 050-LOAD-PAT-TABLE THRU 050-EXIT.
034800     PERFORM 060-LOAD-DOC-TABLE THRU 060-EXIT.
034900     PERFORM 070-LOAD-SLOT-TABLE THRU 070-EXIT.
035000     PERFORM 080-LOAD-APT-TABLE THRU 080-EXIT.
035100     PERFORM 900-READ-APTTRAN THRU 900-EXIT.
035200     IF NO-MORE-DATA
035300         MOVE "EMPTY APPOINTMENT TRANSACTION FILE" TO ABEND-REASON
035400         GO TO 1000-ABEND-RTN.
035500 000-EXIT.
035600     EXIT.
035700
035800 050-LOAD-PAT-TABLE.
035900     MOVE "050-LOAD-PAT-TABLE" TO PARA-NAME.
036000     MOVE "Y" TO MORE-MASTER-SW.
036100     PERFORM 055-LOAD-ONE-PATIENT THRU 055-EXIT
036200             UNTIL NO-MORE-MASTER.
036300 050-EXIT.
036400     EXIT.
036500
036600 055-LOAD-ONE-PATIENT.
036700     READ PATMSTR-OLD INTO PAT-MASTER-REC
036800         AT END MOVE "N" TO MORE-MASTER-SW
036900         GO TO 055-EXIT
037000     END-READ.
037100     ADD 1 TO WS-PAT-COUNT.
037200     SET PAT-IDX TO WS-PAT-COUNT.
037300     MOVE PAT-ID TO PAT-TBL-ID(PAT-IDX).
037400 055-EXIT.
037500     EXIT.
037600
037700 060-LOAD-DOC-TABLE.
037800     MOVE "060-LOAD-DOC-TABLE" TO PARA-NAME.
037900     MOVE "Y" TO MORE-MASTER-SW.
038000     PERFORM 065-LOAD-ONE-DOCTOR THRU 065-EXIT
038100             UNTIL NO-MORE-MASTER.
038200 060-EXIT.
038300     EXIT.
038400
038500 065-LOAD-ONE-DOCTOR.
038600     READ DOCMSTR-OLD INTO DOC-MASTER-REC
038700         AT END MOVE "N" TO MORE-MASTER-SW
038800         GO TO 065-EXIT
038900     END-READ.
039000     ADD 1 TO WS-DOC-COUNT.
039100     SET DOC-IDX TO WS-DOC-COUNT.
039200     MOVE DOC-ID         TO DOC-TBL-ID(DOC-IDX).
039300     MOVE DOC-NAME       TO DOC-TBL-NAME(DOC-IDX).
039400     MOVE DOC-SPECIALTY  TO DOC-TBL-SPECIALTY(DOC-IDX).
039500     MOVE DOC-SLOT-COUNT TO DOC-TBL-SLOT-COUNT(DOC-IDX).
039600 065-EXIT.
039700     EXIT.
039800
039900 070-LOAD-SLOT-TABLE.
040000     MOVE "070-LOAD-SLOT-TABLE" TO PARA-NAME.
040100     MOVE "Y" TO MORE-MASTER-SW.
040200     PERFORM 075-LOAD-ONE-SLOT THRU 075-EXIT
040300             UNTIL NO-MORE-MASTER.
040400 070-EXIT.
040500     EXIT.
040600
040700 075-LOAD-ONE-SLOT.
040800     READ SLOTMSTR-OLD INTO SLOT-MASTER-REC
040900         AT END MOVE "N" TO MORE-MASTER-SW
041000         GO TO 075-EXIT
041100     END-READ.
041200     ADD 1 TO WS-SLOT-COUNT.
041300     SET SLOT-IDX TO WS-SLOT-COUNT.
041400     MOVE SLOT-DOC-ID   TO SLOT-TBL-DOC-ID(SLOT-IDX).
041500     MOVE SLOT-DATETIME TO SLOT-TBL-DATETIME(SLOT-IDX).
041600 075-EXIT.
041700     EXIT.
041800
041900 080-LOAD-APT-TABLE.
042000     MOVE "080-LOAD-APT-TABLE" TO PARA-NAME.
042100     MOVE "Y" TO MORE-MASTER-SW.
042200     PERFORM 085-LOAD-ONE-APT THRU 085-EXIT
042300             UNTIL NO-MORE-MASTER.
042400 080-EXIT.
042500     EXIT.
042600
042700 085-LOAD-ONE-APT.
042800     READ APTMSTR-OLD INTO APT-MASTER-REC
042900         AT END MOVE "N" TO MORE-MASTER-SW
043000         GO TO 085-EXIT
043100     END-READ.
043200     ADD 1 TO WS-APT-COUNT.
043300     SET APT-IDX TO WS-APT-COUNT.
043400     MOVE APT-ID          TO APT-TBL-ID(APT-IDX).
043500     MOVE APT-PATIENT-ID  TO APT-TBL-PATIENT-ID(APT-IDX).
043600     MOVE APT-DOCTOR-ID   TO APT-TBL-DOCTOR-ID(APT-IDX).
043700     MOVE APT-DATETIME    TO APT-TBL-DATETIME(APT-IDX).
043800     MOVE APT-STATUS      TO APT-TBL-STATUS(APT-IDX).
043900     MOVE APT-REASON      TO APT-TBL-REASON(APT-IDX).
044000 085-EXIT.
044100     EXIT.
044200
044300 100-MAINLINE.
044400     MOVE "100-MAINLINE" TO PARA-NAME.
044500     MOVE "N" TO ERROR-FOUND-SW.
044600     EVALUATE TRUE
044700         WHEN APTTRAN-BOOK
044800             PERFORM 400-BOOK-APPOINTMENT THRU 400-EXIT
044900         WHEN APTTRAN-CANCEL
045000             PERFORM 450-CANCEL-APPOINTMENT THRU 450-EXIT
045100         WHEN APTTRAN-RESCHED
045200             PERFORM 470-RESCHEDULE-APPOINTMENT THRU 470-EXIT
045300         WHEN APTTRAN-COMPLETE
045400             PERFORM 490-COMPLETE-APPOINTMENT THRU 490-EXIT
045500         WHEN APTTRAN-LIST
045600             PERFORM 600-LIST-APPOINTMENTS THRU 600-EXIT
045700         WHEN OTHER
045800             MOVE "*** INVALID TRANSACTION CODE" TO ERR-MSG-APT
045900             PERFORM 710-WRITE-APTERR THRU 710-EXIT
046000     END-EVALUATE.
046100     PERFORM 900-READ-APTTRAN THRU 900-EXIT.
046200 100-EXIT.
046300     EXIT.
046400
046500 350-NEXT-APT-ID.
046600     MOVE "350-NEXT-APT-ID" TO PARA-NAME.
046700*    SUFFIX NEVER STARTS LOWER THAN 5000                         112296AK
046800     MOVE 4999 TO WS-MAX-SUFFIX.
046900     IF WS-APT-COUNT > 0
047000         PERFORM 355-CHECK-ONE-SUFFIX THRU 355-EXIT
047100             VARYING APT-IDX FROM 1 BY 1
047200             UNTIL APT-IDX > WS-APT-COUNT
047300     END-IF.
047400     ADD 1 TO WS-MAX-SUFFIX GIVING WS-NEW-APT-ID-SUFFIX.
047500     MOVE "A" TO WS-NEW-APT-ID-PREFIX.
047600 350-EXIT.
047700     EXIT.
047800
047900 355-CHECK-ONE-SUFFIX.
048000     IF APT-TBL-ID(APT-IDX)(1:1) = "A"
048100        AND APT-TBL-ID(APT-IDX)(2:4) IS NUMERIC
048200         MOVE APT-TBL-ID(APT-IDX)(2:4) TO WS-SUFFIX-CHK
048300         IF WS-SUFFIX-CHK > WS-MAX-SUFFIX
048400             MOVE WS-SUFFIX-CHK TO WS-MAX-SUFFIX
048500         END-IF
048600     END-IF.
048700 355-EXIT.
048800     EXIT.
048900
049000 360-FIND-PATIENT.
049100     MOVE "360-FIND-PATIENT" TO PARA-NAME.
049200     MOVE "N" TO PAT-FOUND-SW.
049300     IF WS-PAT-COUNT > 0
049400         SET PAT-IDX TO 1
049500         SEARCH PAT-TBL-ROW
049600             AT END
049700                 MOVE "N" TO PAT-FOUND-SW
049800             WHEN PAT-TBL-ID(PAT-IDX) = APTTRAN-PATIENT-ID
049900                 MOVE "Y" TO PAT-FOUND-SW
050000         END-SEARCH
050100     END-IF.
050200 360-EXIT.
050300     EXIT.
050400
050500 365-FIND-DOCTOR.
050600     MOVE "365-FIND-DOCTOR" TO PARA-NAME.
050700     MOVE "N" TO DOC-FOUND-SW.
050800     IF WS-DOC-COUNT > 0
050900         SET DOC-IDX TO 1
051000         SEARCH DOC-TBL-ROW
051100             AT END
051200                 MOVE "N" TO DOC-FOUND-SW
051300             WHEN DOC-TBL-ID(DOC-IDX) = APTTRAN-DOCTOR-ID
051400                 SET DOC-SAVE-IDX TO DOC-IDX
051500                 MOVE "Y" TO DOC-FOUND-SW
051600         END-SEARCH
051700     END-IF.
051800 365-EXIT.
051900     EXIT.
052000
052100 370-FIND-SLOT.
052200     MOVE "370-FIND-SLOT" TO PARA-NAME.
052300     MOVE "N" TO SLOT-FOUND-SW.
052400     IF WS-SLOT-COUNT > 0
052500         SET SLOT-IDX TO 1
052600         SEARCH SLOT-TBL-ROW
052700             AT END
052800                 MOVE "N" TO SLOT-FOUND-SW
052900             WHEN SLOT-TBL-DOC-ID(SLOT-IDX)   = WS-SLOT-DOC-ID-ARG
053000                AND SLOT-TBL-DATETIME(SLOT-IDX) = WS-SLOT-DT-ARG
053100                 SET SLOT-SAVE-IDX TO SLOT-IDX
053200                 MOVE "Y" TO SLOT-FOUND-SW
053300         END-SEARCH
053400     END-IF.
053500 370-EXIT.
053600     EXIT.
053700
053800 375-FIND-APPOINTMENT.
053900     MOVE "375-FIND-APPOINTMENT" TO PARA-NAME.
054000     MOVE "N" TO APT-FOUND-SW.
054100     IF WS-APT-COUNT > 0
054200         SET APT-IDX TO 1
054300         SEARCH APT-TBL-ROW
054400             AT END
054500                 MOVE "N" TO APT-FOUND-SW
054600             WHEN APT-TBL-ID(APT-IDX) = APTTRAN-APT-ID
054700                 SET APT-SAVE-IDX TO APT-IDX
054800                 MOVE "Y" TO APT-FOUND-SW
054900         END-SEARCH
055000     END-IF.
055100 375-EXIT.
055200     EXIT.
055300
055400*    REMOVES ONE ROW FROM THE SLOT TABLE BY SHIFTING EVERY ROW
055500*    BELOW IT UP ONE PLACE - THE SAME TECHNIQUE USED IN PATEDIT
055600 380-CONSUME-SLOT.
055700     MOVE "380-CONSUME-SLOT" TO PARA-NAME.
055800     IF SLOT-SAVE-IDX < WS-SLOT-COUNT
055900         PERFORM 385-SHIFT-ONE-SLOT THRU 385-EXIT
056000             VARYING SLOT-IDX FROM SLOT-SAVE-IDX BY 1
056100             UNTIL SLOT-IDX >= WS-SLOT-COUNT
056200     END-IF.
056300     SUBTRACT 1 FROM WS-SLOT-COUNT.
056400     SUBTRACT 1 FROM DOC-TBL-SLOT-COUNT(DOC-SAVE-IDX).
056500     ADD 1 TO SLOT-RECS-OUT.
056600 380-EXIT.
056700     EXIT.
056800
056900 385-SHIFT-ONE-SLOT.
057000     MOVE SLOT-TBL-DOC-ID(SLOT-IDX + 1)   TO SLOT-TBL-DOC-ID(SLOT-IDX).
057100     MOVE SLOT-TBL-DATETIME(SLOT-IDX + 1) TO SLOT-TBL-DATETIME(SLOT-IDX).
057200 385-EXIT.
057300     EXIT.
057400
057500*    RESTORES A FREED DATETIME TO THE SLOT TABLE - USED BY BOTH
057600*    CANCEL AND RESCHEDULE                                       112293AK
057700 390-GIVE-BACK-SLOT.
057800     MOVE "390-GIVE-BACK-SLOT" TO PARA-NAME.
057900     ADD 1 TO WS-SLOT-COUNT.
058000     SET SLOT-IDX TO WS-SLOT-COUNT.
058100     MOVE APT-TBL-DOCTOR-ID(APT-SAVE-IDX)  TO SLOT-TBL-DOC-ID(SLOT-IDX).
058200     MOVE APT-TBL-DATETIME(APT-SAVE-IDX)   TO SLOT-TBL-DATETIME(SLOT-IDX).
058300     ADD 1 TO DOC-TBL-SLOT-COUNT(DOC-SAVE-IDX).
058400     ADD 1 TO SLOT-RECS-OUT.
058500 390-EXIT.
058600     EXIT.
058700
058800*    IF A DOCTOR HAS RUN DRY ON SLOTS, REBUILD THE DEFAULT
058900*    30-DAY / 9-17 SCHEDULE BEFORE REJECTING THE BOOKING         041202JS
059000 395-REGENERATE-IF-EMPTY.
059100     MOVE "395-REGENERATE-IF-EMPTY" TO PARA-NAME.
059200     IF DOC-TBL-SLOT-COUNT(DOC-SAVE-IDX) = 0
059300         MOVE WS-NOW-CCYYMMDD-X(1:4) TO WS-SLOT-CCYY
059400         MOVE WS-NOW-CCYYMMDD-X(5:2) TO WS-SLOT-MM
059500         MOVE WS-NOW-CCYYMMDD-X(7:2) TO WS-SLOT-DD
059600         SET DOC-IDX TO DOC-SAVE-IDX
059700         PERFORM 430-GENERATE-ONE-DAY THRU 430-EXIT
059800             VARYING WS-DAY-CTR FROM 1 BY 1
059900             UNTIL WS-DAY-CTR > 30
060000     END-IF.
060100 395-EXIT.
060200     EXIT.
060300
061000 430-GENERATE-ONE-DAY.
061100     PERFORM 440-GENERATE-ONE-HOUR THRU 440-EXIT
061200             VARYING WS-HOUR-CTR FROM 9 BY 1
061300             UNTIL WS-HOUR-CTR > 17.
061350     PERFORM 445-ADVANCE-ONE-DAY THRU 445-EXIT.
062300 430-EXIT.
062400     EXIT.
062500
062510*    ROLLS WS-SLOT-CCYY/MM/DD FORWARD ONE DAY USING THE MONTH-     041513AK
062520*    LENGTH TABLE - NO INTRINSIC FUNCTION IS USED FOR THIS MATH,   041513AK
062530*    SAME IDIOM AS DOCEDIT'S 445-ADVANCE-ONE-DAY - CL-0298         041513AK
062540 445-ADVANCE-ONE-DAY.
062550     ADD 1 TO WS-SLOT-DD.
062560     SET DIM-IDX TO WS-SLOT-MM.
062570     MOVE WS-DIM-ENTRY(DIM-IDX) TO WS-LEAP-CHK.
062580     IF WS-SLOT-MM = 2
062590         DIVIDE WS-SLOT-CCYY BY 4 GIVING WS-LEAP-QUOT
062600             REMAINDER WS-LEAP-CHK
062610         IF WS-LEAP-CHK = 0
062620             MOVE 29 TO WS-LEAP-CHK
062630         ELSE
062640             MOVE 28 TO WS-LEAP-CHK
062650         END-IF
062660     ELSE
062670         MOVE WS-DIM-ENTRY(DIM-IDX) TO WS-LEAP-CHK
062680     END-IF.
062690     IF WS-SLOT-DD > WS-LEAP-CHK
062700         MOVE 1 TO WS-SLOT-DD
062710         ADD 1 TO WS-SLOT-MM
062720         IF WS-SLOT-MM > 12
062730             MOVE 1 TO WS-SLOT-MM
062740             ADD 1 TO WS-SLOT-CCYY
062750         END-IF
062760     END-IF.
062770 445-EXIT.
062780     EXIT.
062790
062800 440-GENERATE-ONE-HOUR.
062810     ADD 1 TO WS-SLOT-COUNT.
062820     SET SLOT-IDX TO WS-SLOT-COUNT.
062830     MOVE DOC-TBL-ID(DOC-IDX) TO SLOT-TBL-DOC-ID(SLOT-IDX).
062840     MOVE WS-SLOT-CCYY        TO SLOT-DT-CCYY.
062850     MOVE WS-SLOT-MM          TO SLOT-DT-MM.
062860     MOVE WS-SLOT-DD          TO SLOT-DT-DD.
062870     MOVE WS-HOUR-CTR         TO SLOT-DT-HH.
062880     MOVE ZERO                TO SLOT-DT-MN.
062890     MOVE SLOT-DATETIME       TO SLOT-TBL-DATETIME(SLOT-IDX).
062900     ADD 1 TO DOC-TBL-SLOT-COUNT(DOC-IDX).
062910     ADD 1 TO SLOT-RECS-OUT.
062920 440-EXIT.
062930     EXIT.
063000
064100 400-BOOK-APPOINTMENT.
064200     MOVE "400-BOOK-APPOINTMENT" TO PARA-NAME.
064300     MOVE "N" TO ERROR-FOUND-SW.
064400     IF APTTRAN-PATIENT-ID = SPACES
064500        OR APTTRAN-DOCTOR-ID = SPACES
064600        OR APTTRAN-DATETIME = ZERO
064700         MOVE "*** MISSING PATIENT/DOCTOR/DATETIME" TO ERR-MSG-APT
064800         PERFORM 710-WRITE-APTERR THRU 710-EXIT
064900         GO TO 400-EXIT.
065000
065100     IF APTTRAN-DATETIME < WS-NOW-DATETIME-X
065200         MOVE "*** DATETIME IS IN THE PAST" TO ERR-MSG-APT
065300         PERFORM 710-WRITE-APTERR THRU 710-EXIT
065400         GO TO 400-EXIT.
065500
065600     PERFORM 360-FIND-PATIENT THRU 360-EXIT.
065700     IF NOT PAT-FOUND
065800         MOVE "*** PATIENT NOT ON FILE" TO ERR-MSG-APT
065900         PERFORM 710-WRITE-APTERR THRU 710-EXIT
066000         GO TO 400-EXIT.
066100
066200     PERFORM 365-FIND-DOCTOR THRU 365-EXIT.
066300     IF NOT DOC-FOUND
066400         MOVE "*** DOCTOR NOT ON FILE" TO ERR-MSG-APT
066500         PERFORM 710-WRITE-APTERR THRU 710-EXIT
066600         GO TO 400-EXIT.
066700
066800     PERFORM 395-REGENERATE-IF-EMPTY THRU 395-EXIT.
066900
067000     MOVE APTTRAN-DOCTOR-ID  TO WS-SLOT-DOC-ID-ARG.
067100     MOVE APTTRAN-DATETIME   TO WS-SLOT-DT-ARG.
067200     PERFORM 370-FIND-SLOT THRU 370-EXIT.
067300     IF NOT SLOT-FOUND
067400         MOVE "*** SLOT UNAVAILABLE" TO ERR-MSG-APT
067500         PERFORM 710-WRITE-APTERR THRU 710-EXIT
067600         GO TO 400-EXIT.
067700
067800     PERFORM 380-CONSUME-SLOT THRU 380-EXIT.
067900
068000     PERFORM 350-NEXT-APT-ID THRU 350-EXIT.
068100     ADD 1 TO WS-APT-COUNT.
068200     SET APT-IDX TO WS-APT-COUNT.
068300     MOVE WS-NEW-ID-BUILD-X   TO APT-TBL-ID(APT-IDX).
068400     MOVE APTTRAN-PATIENT-ID  TO APT-TBL-PATIENT-ID(APT-IDX).
068500     MOVE APTTRAN-DOCTOR-ID   TO APT-TBL-DOCTOR-ID(APT-IDX).
068600     MOVE APTTRAN-DATETIME    TO APT-TBL-DATETIME(APT-IDX).
068700     MOVE "B"                 TO APT-TBL-STATUS(APT-IDX).
068800     MOVE APTTRAN-REASON      TO APT-TBL-REASON(APT-IDX).
068900     ADD 1 TO RECORDS-WRITTEN.
069000     MOVE "BOOKED"            TO RPT-ACTION-O.
069100     MOVE WS-NEW-ID-BUILD-X   TO RPT-APT-ID-O.
069200     MOVE APTTRAN-PATIENT-ID  TO RPT-PATIENT-ID-O.
069300     MOVE APTTRAN-DOCTOR-ID   TO RPT-DOCTOR-ID-O.
069400     MOVE APTTRAN-DATETIME    TO RPT-DATETIME-O.
069500     MOVE "B"                 TO RPT-STATUS-O.
069600     MOVE SPACES              TO RPT-MESSAGE-O.
069700     PERFORM 700-WRITE-APTRPT THRU 700-EXIT.
069800 400-EXIT.
069900     EXIT.
070000
070100 450-CANCEL-APPOINTMENT.
070200     MOVE "450-CANCEL-APPOINTMENT" TO PARA-NAME.
070300     PERFORM 375-FIND-APPOINTMENT THRU 375-EXIT.
070400     IF NOT APT-FOUND
070500         MOVE "*** APPOINTMENT NOT ON FILE" TO ERR-MSG-APT
070600         PERFORM 710-WRITE-APTERR THRU 710-EXIT
070700         GO TO 450-EXIT.
070800
070900     IF APT-TBL-STATUS(APT-SAVE-IDX) = "C"
071000         MOVE "ALREADY CANCELLED"   TO RPT-ACTION-O
071100         MOVE APT-TBL-ID(APT-SAVE-IDX)        TO RPT-APT-ID-O
071200         MOVE APT-TBL-PATIENT-ID(APT-SAVE-IDX) TO RPT-PATIENT-ID-O
071300         MOVE APT-TBL-DOCTOR-ID(APT-SAVE-IDX)  TO RPT-DOCTOR-ID-O
071400         MOVE APT-TBL-DATETIME(APT-SAVE-IDX)   TO RPT-DATETIME-O
071500         MOVE "C"                  TO RPT-STATUS-O
071600         MOVE SPACES               TO RPT-MESSAGE-O
071700         PERFORM 700-WRITE-APTRPT THRU 700-EXIT
071800         GO TO 450-EXIT.
071900
072000     MOVE APT-TBL-DOCTOR-ID(APT-SAVE-IDX) TO WS-SLOT-DOC-ID-ARG.
072100     SET DOC-IDX TO 1.
072200     SEARCH DOC-TBL-ROW
072300         AT END CONTINUE
072400         WHEN DOC-TBL-ID(DOC-IDX) = APT-TBL-DOCTOR-ID(APT-SAVE-IDX)
072450             SET DOC-SAVE-IDX TO DOC-IDX
072500     END-SEARCH.
072600     PERFORM 390-GIVE-BACK-SLOT THRU 390-EXIT.
072700
072800     MOVE "C" TO APT-TBL-STATUS(APT-SAVE-IDX).
072900     ADD 1 TO RECORDS-WRITTEN.
073000     MOVE "CANCELLED"         TO RPT-ACTION-O.
073100     MOVE APT-TBL-ID(APT-SAVE-IDX)         TO RPT-APT-ID-O.
073200     MOVE APT-TBL-PATIENT-ID(APT-SAVE-IDX) TO RPT-PATIENT-ID-O.
073300     MOVE APT-TBL-DOCTOR-ID(APT-SAVE-IDX)  TO RPT-DOCTOR-ID-O.
073400     MOVE APT-TBL-DATETIME(APT-SAVE-IDX)   TO RPT-DATETIME-O.
073500     MOVE "C"                  TO RPT-STATUS-O.
073600     MOVE SPACES               TO RPT-MESSAGE-O.
073700     PERFORM 700-WRITE-APTRPT THRU 700-EXIT.
073800 450-EXIT.
073900     EXIT.
074000
074100 470-RESCHEDULE-APPOINTMENT.
074200     MOVE "470-RESCHEDULE-APPOINTMENT" TO PARA-NAME.
074300     PERFORM 375-FIND-APPOINTMENT THRU 375-EXIT.
074400     IF NOT APT-FOUND
074500         MOVE "*** APPOINTMENT NOT ON FILE" TO ERR-MSG-APT
074600         PERFORM 710-WRITE-APTERR THRU 710-EXIT
074700         GO TO 470-EXIT.
074800
074900     IF APT-TBL-STATUS(APT-SAVE-IDX) = "C"
075000         MOVE "*** CANNOT RESCHEDULE A CANCELLED APPOINTMENT"
075100                                   TO ERR-MSG-APT
075200         PERFORM 710-WRITE-APTERR THRU 710-EXIT
075300         GO TO 470-EXIT.
075400
075500     MOVE APT-TBL-DOCTOR-ID(APT-SAVE-IDX) TO WS-SLOT-DOC-ID-ARG.
075600     MOVE APTTRAN-DATETIME                TO WS-SLOT-DT-ARG.
075700     PERFORM 370-FIND-SLOT THRU 370-EXIT.
075800     IF NOT SLOT-FOUND
075900         MOVE "*** SLOT UNAVAILABLE" TO ERR-MSG-APT
076000         PERFORM 710-WRITE-APTERR THRU 710-EXIT
076100         GO TO 470-EXIT.
076200
076300     SET DOC-IDX TO 1.
076400     SEARCH DOC-TBL-ROW
076500         AT END CONTINUE
076600         WHEN DOC-TBL-ID(DOC-IDX) = APT-TBL-DOCTOR-ID(APT-SAVE-IDX)
076700             SET DOC-SAVE-IDX TO DOC-IDX
076800     END-SEARCH.
076900
077000     PERFORM 380-CONSUME-SLOT THRU 380-EXIT.
077100     PERFORM 390-GIVE-BACK-SLOT THRU 390-EXIT.
077200     MOVE APTTRAN-DATETIME TO APT-TBL-DATETIME(APT-SAVE-IDX).
077300
077400     ADD 1 TO RECORDS-WRITTEN.
077500     MOVE "RESCHEDULED"        TO RPT-ACTION-O.
077600     MOVE APT-TBL-ID(APT-SAVE-IDX)         TO RPT-APT-ID-O.
077700     MOVE APT-TBL-PATIENT-ID(APT-SAVE-IDX) TO RPT-PATIENT-ID-O.
077800     MOVE APT-TBL-DOCTOR-ID(APT-SAVE-IDX)  TO RPT-DOCTOR-ID-O.
077900     MOVE APT-TBL-DATETIME(APT-SAVE-IDX)   TO RPT-DATETIME-O.
078000     MOVE APT-TBL-STATUS(APT-SAVE-IDX)     TO RPT-STATUS-O.
078100     MOVE SPACES               TO RPT-MESSAGE-O.
078200     PERFORM 700-WRITE-APTRPT THRU 700-EXIT.
078300 470-EXIT.
078400     EXIT.
078500
078600 490-COMPLETE-APPOINTMENT.
078700     MOVE "490-COMPLETE-APPOINTMENT" TO PARA-NAME.
078800     PERFORM 375-FIND-APPOINTMENT THRU 375-EXIT.
078900     IF NOT APT-FOUND
079000         MOVE "*** APPOINTMENT NOT ON FILE" TO ERR-MSG-APT
079100         PERFORM 710-WRITE-APTERR THRU 710-EXIT
079200         GO TO 490-EXIT.
079300
079400     MOVE "D" TO APT-TBL-STATUS(APT-SAVE-IDX).
079500     ADD 1 TO RECORDS-WRITTEN.
079600     MOVE "COMPLETED"          TO RPT-ACTION-O.
079700     MOVE APT-TBL-ID(APT-SAVE-IDX)         TO RPT-APT-ID-O.
079800     MOVE APT-TBL-PATIENT-ID(APT-SAVE-IDX) TO RPT-PATIENT-ID-O.
079900     MOVE APT-TBL-DOCTOR-ID(APT-SAVE-IDX)  TO RPT-DOCTOR-ID-O.
080000     MOVE APT-TBL-DATETIME(APT-SAVE-IDX)   TO RPT-DATETIME-O.
080100     MOVE "D"                  TO RPT-STATUS-O.
080200     MOVE SPACES               TO RPT-MESSAGE-O.
080300     PERFORM 700-WRITE-APTRPT THRU 700-EXIT.
080400 490-EXIT.
080500     EXIT.
080600
080700*    LIST BY PATIENT, DOCTOR, CALENDAR DATE OR ALL - ALWAYS
080800*    SORTED ASCENDING BY DATETIME.  A SMALL INDEX LIST IS BUILT
080900*    AND SORTED RATHER THAN MOVING FULL APPOINTMENT ROWS AROUND  030502JS
081000 600-LIST-APPOINTMENTS.
081100     MOVE "600-LIST-APPOINTMENTS" TO PARA-NAME.
081200     IF APTTRAN-PATIENT-ID NOT = SPACES
081300         MOVE "P" TO LIST-BY-SW
081400     ELSE IF APTTRAN-DOCTOR-ID NOT = SPACES
081500         MOVE "D" TO LIST-BY-SW
081600     ELSE IF APTTRAN-DATETIME NOT = ZERO
081700         MOVE "C" TO LIST-BY-SW
081800     ELSE
081900         MOVE "A" TO LIST-BY-SW.
082000
082100     MOVE ZERO TO WS-MATCH-COUNT.
082200     IF WS-APT-COUNT > 0
082300         PERFORM 610-BUILD-MATCH-LIST THRU 610-EXIT
082400             VARYING APT-IDX FROM 1 BY 1
082500             UNTIL APT-IDX > WS-APT-COUNT
082600     END-IF.
082700
082800     IF WS-MATCH-COUNT > 1
082900         PERFORM 620-SORT-MATCH-LIST THRU 620-EXIT
083000     END-IF.
083100
083200     IF WS-MATCH-COUNT > 0
083300         PERFORM 630-PRINT-ONE-MATCH THRU 630-EXIT
083400             VARYING MTCH-IDX FROM 1 BY 1
083500             UNTIL MTCH-IDX > WS-MATCH-COUNT
083600     ELSE
083700         MOVE "NO MATCHING APPOINTMENTS"  TO RPT-MESSAGE-O
083800         MOVE "LISTED"                    TO RPT-ACTION-O
083900         MOVE SPACES TO RPT-APT-ID-O, RPT-PATIENT-ID-O,
084000                        RPT-DOCTOR-ID-O
084100         MOVE ZERO   TO RPT-DATETIME-O
084200         MOVE SPACE  TO RPT-STATUS-O
084300         PERFORM 700-WRITE-APTRPT THRU 700-EXIT
084400     END-IF.
084500 600-EXIT.
084600     EXIT.
084700
084800 610-BUILD-MATCH-LIST.
084900     EVALUATE TRUE
085000         WHEN LIST-BY-PATIENT
085100             IF APT-TBL-PATIENT-ID(APT-IDX) NOT = APTTRAN-PATIENT-ID
085200                 GO TO 610-EXIT
085300             END-IF
085400         WHEN LIST-BY-DOCTOR
085500             IF APT-TBL-DOCTOR-ID(APT-IDX) NOT = APTTRAN-DOCTOR-ID
085600                 GO TO 610-EXIT
085700             END-IF
085800         WHEN LIST-BY-DATE
085900             IF APT-TBL-DATETIME(APT-IDX)(1:8) NOT =
086000                     APTTRAN-DATETIME(1:8)
086100                 GO TO 610-EXIT
086200             END-IF
086300         WHEN OTHER
086400             CONTINUE
086500     END-EVALUATE.
086600     ADD 1 TO WS-MATCH-COUNT.
086700     SET MTCH-IDX TO WS-MATCH-COUNT.
086800     SET WS-MATCH-APT-IDX(MTCH-IDX) TO APT-IDX.
086900 610-EXIT.
087000     EXIT.
087100
087200*    A SIMPLE EXCHANGE SORT OVER THE SMALL INDEX TABLE - FINE    030502JS
087300*    FOR THE VOLUMES THIS JOB SEES A NIGHT
087400 620-SORT-MATCH-LIST.
087500     PERFORM 625-ONE-OUTER-PASS THRU 625-EXIT
087600             VARYING MTCH-IDX FROM 1 BY 1
087700             UNTIL MTCH-IDX >= WS-MATCH-COUNT.
087800 620-EXIT.
087900     EXIT.
088000
088100 625-ONE-OUTER-PASS.
088200     PERFORM 627-ONE-INNER-COMPARE THRU 627-EXIT
088300             VARYING MTCH-SAVE-IDX FROM 1 BY 1
088400             UNTIL MTCH-SAVE-IDX > WS-MATCH-COUNT - MTCH-IDX.
088500 625-EXIT.
088600     EXIT.
088700
088800 627-ONE-INNER-COMPARE.
088900     IF APT-TBL-DATETIME(WS-MATCH-APT-IDX(MTCH-SAVE-IDX)) >
089000        APT-TBL-DATETIME(WS-MATCH-APT-IDX(MTCH-SAVE-IDX + 1))
089100         MOVE WS-MATCH-APT-IDX(MTCH-SAVE-IDX)   TO WS-SWAP-IDX
089200         MOVE WS-MATCH-APT-IDX(MTCH-SAVE-IDX+1) TO
089300                  WS-MATCH-APT-IDX(MTCH-SAVE-IDX)
089400         MOVE WS-SWAP-IDX TO WS-MATCH-APT-IDX(MTCH-SAVE-IDX + 1)
089500     END-IF.
089600 627-EXIT.
089700     EXIT.
089800
089900 630-PRINT-ONE-MATCH.
089910     SET APT-SAVE-IDX TO WS-MATCH-APT-IDX(MTCH-IDX).
090000     MOVE "LISTED"             TO RPT-ACTION-O.
090100     MOVE APT-TBL-ID(APT-SAVE-IDX)         TO RPT-APT-ID-O.
090200     MOVE APT-TBL-PATIENT-ID(APT-SAVE-IDX) TO RPT-PATIENT-ID-O.
090300     MOVE APT-TBL-DOCTOR-ID(APT-SAVE-IDX)  TO RPT-DOCTOR-ID-O.
090400     MOVE APT-TBL-DATETIME(APT-SAVE-IDX)   TO RPT-DATETIME-O.
090500     MOVE APT-TBL-STATUS(APT-SAVE-IDX)     TO RPT-STATUS-O.
090600     MOVE SPACES               TO RPT-MESSAGE-O.
090700     PERFORM 700-WRITE-APTRPT THRU 700-EXIT.
090800 630-EXIT.
090900     EXIT.
091000
091100 700-WRITE-APTRPT.
091200     MOVE "700-WRITE-APTRPT" TO PARA-NAME.
091300     WRITE RPT-REC FROM WS-APTRPT-LINE.
091400 700-EXIT.
091500     EXIT.
091600
091700 710-WRITE-APTERR.
091800     MOVE "710-WRITE-APTERR" TO PARA-NAME.
091900     MOVE "REJECTED"          TO RPT-ACTION-O.
092000     MOVE APTTRAN-APT-ID      TO RPT-APT-ID-O.
092100     MOVE APTTRAN-PATIENT-ID  TO RPT-PATIENT-ID-O.
092200     MOVE APTTRAN-DOCTOR-ID   TO RPT-DOCTOR-ID-O.
092300     MOVE APTTRAN-DATETIME    TO RPT-DATETIME-O.
092400     MOVE SPACE               TO RPT-STATUS-O.
092500     MOVE ERR-MSG-APT         TO RPT-MESSAGE-O.
092600     WRITE RPT-REC FROM WS-APTRPT-LINE.
092700     ADD 1 TO RECORDS-IN-ERROR.
092800 710-EXIT.
092900     EXIT.
093000
093100 800-OPEN-FILES.
093200     MOVE "800-OPEN-FILES" TO PARA-NAME.
093300     OPEN INPUT  APTTRAN, PATMSTR-OLD, DOCMSTR-OLD,
093400                 SLOTMSTR-OLD, APTMSTR-OLD.
093500     OPEN OUTPUT DOCMSTR-NEW, SLOTMSTR-NEW, APTMSTR-NEW,
093600                 APTRPT, SYSOUT.
093700 800-EXIT.
093800     EXIT.
093900
094000 850-CLOSE-FILES.
094100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
094200     CLOSE APTTRAN, PATMSTR-OLD, DOCMSTR-OLD, DOCMSTR-NEW,
094300           SLOTMSTR-OLD, SLOTMSTR-NEW, APTMSTR-OLD, APTMSTR-NEW,
094400           APTRPT, SYSOUT.
094500 850-EXIT.
094600     EXIT.
094700
094800 900-READ-APTTRAN.
094900     MOVE "900-READ-APTTRAN" TO PARA-NAME.
095000     READ APTTRAN
095100         AT END MOVE "N" TO MORE-DATA-SW
095200         GO TO 900-EXIT
095300     END-READ.
095400     ADD 1 TO RECORDS-READ.
095500 900-EXIT.
095600     EXIT.
095700
095800 950-REWRITE-MASTERS.
095900     MOVE "950-REWRITE-MASTERS" TO PARA-NAME.
096000     IF WS-DOC-COUNT > 0
096100         PERFORM 955-WRITE-ONE-DOCTOR THRU 955-EXIT
096200             VARYING DOC-IDX FROM 1 BY 1
096300             UNTIL DOC-IDX > WS-DOC-COUNT
096400     END-IF.
096500     IF WS-SLOT-COUNT > 0
096600         PERFORM 965-WRITE-ONE-SLOT THRU 965-EXIT
096700             VARYING SLOT-IDX FROM 1 BY 1
096800             UNTIL SLOT-IDX > WS-SLOT-COUNT
096900     END-IF.
097000     IF WS-APT-COUNT > 0
097100         PERFORM 975-WRITE-ONE-APT THRU 975-EXIT
097200             VARYING APT-IDX FROM 1 BY 1
097300             UNTIL APT-IDX > WS-APT-COUNT
097400     END-IF.
097500 950-EXIT.
097600     EXIT.
097700
097800 955-WRITE-ONE-DOCTOR.
097900     MOVE DOC-TBL-ID(DOC-IDX)         TO DOC-ID.
098000     MOVE DOC-TBL-NAME(DOC-IDX)       TO DOC-NAME.
098100     MOVE DOC-TBL-SPECIALTY(DOC-IDX)  TO DOC-SPECIALTY.
098200     MOVE DOC-TBL-SLOT-COUNT(DOC-IDX) TO DOC-SLOT-COUNT.
098300     WRITE DOCMSTR-NEW-REC FROM DOC-MASTER-REC.
098400     ADD 1 TO DOC-RECS-OUT.
098500 955-EXIT.
098600     EXIT.
098700
098800 965-WRITE-ONE-SLOT.
098900     MOVE SLOT-TBL-DOC-ID(SLOT-IDX)   TO SLOT-DOC-ID.
099000     MOVE SLOT-TBL-DATETIME(SLOT-IDX) TO SLOT-DATETIME.
099100     WRITE SLOTMSTR-NEW-REC FROM SLOT-MASTER-REC.
099200 965-EXIT.
099300     EXIT.
099400
099500 975-WRITE-ONE-APT.
099600     MOVE APT-TBL-ID(APT-IDX)          TO APT-ID.
099700     MOVE APT-TBL-PATIENT-ID(APT-IDX)  TO APT-PATIENT-ID.
099800     MOVE APT-TBL-DOCTOR-ID(APT-IDX)   TO APT-DOCTOR-ID.
099900     MOVE APT-TBL-DATETIME(APT-IDX)    TO APT-DATETIME.
100000     MOVE APT-TBL-STATUS(APT-IDX)      TO APT-STATUS.
100100     MOVE APT-TBL-REASON(APT-IDX)      TO APT-REASON.
100200     WRITE APTMSTR-NEW-REC FROM APT-MASTER-REC.
100300     ADD 1 TO APT-RECS-OUT.
100400 975-EXIT.
100500     EXIT.
100600
100700 999-CLEANUP.
100800     MOVE "999-CLEANUP" TO PARA-NAME.
100900     IF NOT APTTRAN-IS-TRAILER
101000         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
101100         GO TO 1000-ABEND-RTN.
101200
101300     IF RECORDS-READ NOT EQUAL TO IN-TRAN-COUNT
101400         MOVE "** INVALID FILE - TRANSACTIONS OUT OF BALANCE"
101500                               TO ABEND-REASON
101600         MOVE RECORDS-READ     TO ACTUAL-VAL
101700         MOVE IN-TRAN-COUNT    TO EXPECTED-VAL
101800         WRITE SYSOUT-REC FROM ABEND-REC
101900         GO TO 1000-ABEND-RTN.
102000
102100     PERFORM 950-REWRITE-MASTERS THRU 950-EXIT.
102200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
102300
102400     DISPLAY "** APPOINTMENT TRANSACTIONS READ **".
102500     DISPLAY RECORDS-READ.
102600     DISPLAY "** APPOINTMENT TRANSACTIONS APPLIED **".
102700     DISPLAY RECORDS-WRITTEN.
102800     DISPLAY "** APPOINTMENT TRANSACTIONS REJECTED **".
102900     DISPLAY RECORDS-IN-ERROR.
103000     DISPLAY "** DOCTOR RECORDS WRITTEN **".
103100     DISPLAY DOC-RECS-OUT.
103200     DISPLAY "** SLOT RECORDS WRITTEN **".
103300     DISPLAY SLOT-RECS-OUT.
103400     DISPLAY "** APPOINTMENT RECORDS WRITTEN **".
103500     DISPLAY APT-RECS-OUT.
103600
103700     DISPLAY "******** NORMAL END OF JOB APTBOOK ********".
103800 999-EXIT.
103900     EXIT.
104000
104100 1000-ABEND-RTN.
104200     WRITE SYSOUT-REC FROM ABEND-REC.
104300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
104400     DISPLAY "*** ABNORMAL END OF JOB-APTBOOK ***" UPON CONSOLE.
104500     DIVIDE ZERO-VAL INTO ONE-VAL.
